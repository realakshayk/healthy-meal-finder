000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HMF005.
000300 AUTHOR.        R L FRERKING.
000400 INSTALLATION.  HEALTHY MEAL FINDER - DIETARY SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/02/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* HMF - Healthy Meal Finder batch rule engine.                  *
001100*                                                               *
001200* QUERY-PARSER.  A standalone, pure per-record transform - it   *
001300* is not in the MEAL-FINDER chain; it is CALLed on its own, one  *
001400* freeform query string in, one QUERY-FILTER record out, so a   *
001500* front-end can narrow a search before the catalog is walked.   *
001600* The query is lowercased once in 1000-LOWERCASE-QUERY and every *
001700* later paragraph scans the lowercased copy only, through the    *
001800* single shared substring finder at 9000-FIND-PHRASE.            *
001900*                                                               *
002000* Date       UserID   Description                               *
002100* ---------- -------- ----------------------------------------- *
002200* 04/02/1994 RFJ      Original cut - meal type and diet pref.    *
002300* 11/14/1996 RLF      Added NEAR-ME location scan.               *
002400* 05/03/1998 RLF      Added the "under/less than/below N         *
002500*                     calories" calorie-limit scan.              *
002600* 01/06/1999 RFJ      Y2K - no date fields in this record, n/c.  *
002700* 03/11/2003 DWM      REQ 40017 - diet-pref category order must  *
002800*                     match the spec sheet exactly; reordered.   *
002900* 08/14/2006 DWM      REQ 46310 - 1920/1940 now trace the diet   *
003000*                     and calorie-phrase tables row by row on    *
003100*                     build so a PIC-width slip shows up on      *
003200*                     SYSOUT the first run after a table change. *
003300* 08/23/2006 DWM      REQ 46421 - 1320 was copying digits past   *
003400*                     the phrase with no check the word after    *
003500*                     them was "calories" - "under 30 minutes"   *
003600*                     was coming back with a 30-calorie limit.   *
003700*                     New 1325 rejects the scan unless           *
003800*                     "calories"/"calorie" is the next word.     *
003900*                                                               *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800*****************************************************************
004900* DEFINE LOCAL VARIABLES                                        *
005000*****************************************************************
005100 01  WS-PGM-NAME              PIC  X(08) VALUE 'HMF005  '.
005200
005300 01  WS-QUERY-LC              PIC  X(80) VALUE SPACES.
005400
005500*****************************************************************
005600* Phrase searched-for, carried in two views - a fixed 17-byte    *
005700* field for MOVE from the keyword tables, and a short REDEFINES  *
005800* used only for the handful of calorie-phrase literals, which    *
005900* are never longer than nine bytes.                              *
006000*****************************************************************
006100 01  WS-SEARCH-PHRASE         PIC  X(17) VALUE SPACES.
006200 01  WS-SEARCH-PHRASE-SHORT REDEFINES WS-SEARCH-PHRASE.
006300     02  WS-SHORT-TEXT            PIC  X(09).
006400     02  FILLER                   PIC  X(08).
006500 01  WS-SEARCH-LEN            PIC S9(04) COMP VALUE ZEROES.
006600 01  WS-MATCH-POSITION        PIC S9(04) COMP VALUE ZEROES.
006700
006800 01  WS-MEAL-TYPE-MAX         PIC S9(04) COMP VALUE 6.
006900 01  WS-MEAL-TYPE-IDX         PIC S9(04) COMP VALUE ZEROES.
007000 01  WS-MEAL-TYPE-TABLE.
007100     02  WS-MEAL-TYPE-ENTRY   OCCURS 6 TIMES
007200                               INDEXED BY WS-MT-IDX.
007300         05  WS-MT-KEYWORD        PIC  X(09).
007400         05  WS-MT-RESULT         PIC  X(10).
007500         05  FILLER               PIC  X(01).
007600
007700 01  WS-DIET-CAT-MAX          PIC S9(04) COMP VALUE 8.
007800 01  WS-DIET-KEYWORD-MAX      PIC S9(04) COMP VALUE 4.
007900 01  WS-DIET-TABLE.
008000     02  WS-DIET-ENTRY        OCCURS 8 TIMES
008100                               INDEXED BY WS-DC-IDX.
008200         05  WS-DC-RESULT         PIC  X(14).
008300         05  WS-DC-KEYWORD        OCCURS 4 TIMES
008400                                   INDEXED BY WS-DK-IDX
008500                                   PIC  X(17).
008600         05  FILLER               PIC  X(01).
008700
008800*****************************************************************
008900* Row overlay of the diet table, DISPLAYed once at build time    *
009000* (1925) so a maintainer changing WS-DIET-ENTRY's layout without *
009100* updating this 83-byte PIC sees the mismatch on SYSOUT at once, *
009200* rather than a silently truncated keyword on the next search.   *
009300*****************************************************************
009400 01  WS-DIET-TABLE-REDEF REDEFINES WS-DIET-TABLE.
009500     02  WS-DIET-ROW          OCCURS 8 TIMES
009600                               PIC  X(83).
009700
009800 01  WS-LOC-KEYWORD-MAX       PIC S9(04) COMP VALUE 5.
009900 01  WS-LOC-TABLE.
010000     02  WS-LOC-KEYWORD       OCCURS 5 TIMES
010100                               INDEXED BY WS-LK-IDX
010200                               PIC  X(13).
010300
010400 01  WS-CAL-PHRASE-MAX        PIC S9(04) COMP VALUE 3.
010500 01  WS-CAL-TABLE.
010600     02  WS-CAL-PHRASE        OCCURS 3 TIMES
010700                               INDEXED BY WS-CP-IDX
010800                               PIC  X(09).
010900
011000*****************************************************************
011100* Row overlay of the calorie-phrase table, DISPLAYed once at     *
011200* build time (1945) for the same reason as WS-DIET-TABLE-REDEF.  *
011300*****************************************************************
011400 01  WS-CAL-TABLE-REDEF REDEFINES WS-CAL-TABLE.
011500     02  WS-CAL-ROW           OCCURS 3 TIMES
011600                               PIC  X(09).
011700
011800 01  WS-FOUND-SW              PIC  X(01) VALUE 'N'.
011900 01  WS-TRACE-ROW-IDX         PIC S9(04) COMP VALUE ZEROES.
012000 01  WS-DIGIT-BUFFER          PIC  X(04) VALUE SPACES.
012100 01  WS-DIGIT-COUNT           PIC S9(04) COMP VALUE ZEROES.
012200 01  WS-DIGIT-SCAN-POS        PIC S9(04) COMP VALUE ZEROES.
012300 01  WS-NON-DIGIT-SW          PIC  X(01) VALUE 'N'.
012400 01  WS-SCAN-CHAR             PIC  X(01) VALUE SPACES.
012500*****************************************************************
012600* Calorie-word check, right after the extracted digits - the    *
012700* rule requires "calories"/"calorie" immediately there, not      *
012800* just some digits somewhere past the phrase.                    *
012900*****************************************************************
013000 01  WS-CAL-WORD-SW           PIC  X(01) VALUE 'N'.
013100 01  WS-CAL-WORD-POS          PIC S9(04) COMP VALUE ZEROES.
013200 01  WS-BUILT-SW              PIC  X(01) VALUE 'N'.
013300
013400*****************************************************************
013500* Dynamic Storage - the COMMAREA passed by the caller's CALL.   *
013600*****************************************************************
013700 LINKAGE SECTION.
013800 01  HMF005-COMMAREA.
013900     02  QP-QUERY-TEXT         PIC  X(80).
014000     02  QP-OUT-MEAL-TYPE      PIC  X(10).
014100     02  QP-OUT-DIET-PREF      PIC  X(14).
014200     02  QP-OUT-LOCATION       PIC  X(08).
014300     02  QP-OUT-CALORIE-LIMIT  PIC  9(04).
014400     02  FILLER                PIC  X(04).
014500
014600 PROCEDURE DIVISION USING HMF005-COMMAREA.
014700
014800*****************************************************************
014900* Main process.                                                 *
015000*****************************************************************
015100     IF  WS-BUILT-SW NOT EQUAL 'Y'
015200         PERFORM 1900-BUILD-KEYWORD-TABLES THRU 1900-EXIT
015300         MOVE 'Y' TO WS-BUILT-SW.
015400
015500     MOVE SPACES TO QP-OUT-MEAL-TYPE
015600                    QP-OUT-DIET-PREF
015700                    QP-OUT-LOCATION.
015800     MOVE ZEROES TO QP-OUT-CALORIE-LIMIT.
015900
016000     PERFORM 1000-LOWERCASE-QUERY  THRU 1000-EXIT.
016100     PERFORM 1000-PARSE-MEAL-TYPE  THRU 1000-MEAL-TYPE-EXIT.
016200     PERFORM 1100-PARSE-DIET-PREF  THRU 1100-EXIT.
016300     PERFORM 1200-PARSE-LOCATION   THRU 1200-EXIT.
016400     PERFORM 1300-PARSE-CALORIE-LIMIT THRU 1300-EXIT.
016500     GOBACK.
016600
016700*****************************************************************
016800* Lowercase once; every scan below reads WS-QUERY-LC only.      *
016900*****************************************************************
017000 1000-LOWERCASE-QUERY.
017100     MOVE QP-QUERY-TEXT TO WS-QUERY-LC.
017200     INSPECT WS-QUERY-LC
017300         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
017400                 TO 'abcdefghijklmnopqrstuvwxyz'.
017500
017600 1000-EXIT.
017700     EXIT.
017800
017900*****************************************************************
018000* meal type: first of breakfast, lunch, dinner, brunch, snack,  *
018100* dessert found as a substring, in that list order.              *
018200*****************************************************************
018300 1000-PARSE-MEAL-TYPE.
018400     MOVE 'N' TO WS-FOUND-SW.
018500     PERFORM 1010-SCAN-ONE-MEAL-TYPE
018600         VARYING WS-MT-IDX FROM 1 BY 1
018700         UNTIL WS-MT-IDX > WS-MEAL-TYPE-MAX
018800            OR WS-FOUND-SW EQUAL 'Y'.
018900
019000 1000-MEAL-TYPE-EXIT.
019100     EXIT.
019200
019300 1010-SCAN-ONE-MEAL-TYPE.
019400     MOVE WS-MT-KEYWORD (WS-MT-IDX) TO WS-SEARCH-PHRASE.
019500     PERFORM 9000-FIND-PHRASE THRU 9000-EXIT.
019600     IF  WS-MATCH-POSITION > ZEROES
019700         MOVE WS-MT-RESULT (WS-MT-IDX) TO QP-OUT-MEAL-TYPE
019800         MOVE 'Y' TO WS-FOUND-SW.
019900
020000*****************************************************************
020100* dietary preference: first category, in table order, with any  *
020200* keyword substring hit.                                        *
020300*****************************************************************
020400 1100-PARSE-DIET-PREF.
020500     MOVE 'N' TO WS-FOUND-SW.
020600     PERFORM 1110-SCAN-ONE-DIET-CATEGORY
020700         VARYING WS-DC-IDX FROM 1 BY 1
020800         UNTIL WS-DC-IDX > WS-DIET-CAT-MAX
020900            OR WS-FOUND-SW EQUAL 'Y'.
021000
021100 1100-EXIT.
021200     EXIT.
021300
021400 1110-SCAN-ONE-DIET-CATEGORY.
021500     PERFORM 1120-SCAN-ONE-DIET-KEYWORD
021600         VARYING WS-DK-IDX FROM 1 BY 1
021700         UNTIL WS-DK-IDX > WS-DIET-KEYWORD-MAX
021800            OR WS-FOUND-SW EQUAL 'Y'.
021900
022000 1120-SCAN-ONE-DIET-KEYWORD.
022100     IF  WS-DC-KEYWORD (WS-DC-IDX, WS-DK-IDX) NOT EQUAL SPACES
022200         MOVE WS-DC-KEYWORD (WS-DC-IDX, WS-DK-IDX)
022300             TO WS-SEARCH-PHRASE
022400         PERFORM 9000-FIND-PHRASE THRU 9000-EXIT
022500         IF  WS-MATCH-POSITION > ZEROES
022600             MOVE WS-DC-RESULT (WS-DC-IDX) TO QP-OUT-DIET-PREF
022700             MOVE 'Y' TO WS-FOUND-SW.
022800
022900*****************************************************************
023000* location: NEAR-ME if any of the five phrases hits.             *
023100*****************************************************************
023200 1200-PARSE-LOCATION.
023300     MOVE 'N' TO WS-FOUND-SW.
023400     PERFORM 1210-SCAN-ONE-LOC-KEYWORD
023500         VARYING WS-LK-IDX FROM 1 BY 1
023600         UNTIL WS-LK-IDX > WS-LOC-KEYWORD-MAX
023700            OR WS-FOUND-SW EQUAL 'Y'.
023800
023900 1200-EXIT.
024000     EXIT.
024100
024200 1210-SCAN-ONE-LOC-KEYWORD.
024300     MOVE WS-LOC-KEYWORD (WS-LK-IDX) TO WS-SEARCH-PHRASE.
024400     PERFORM 9000-FIND-PHRASE THRU 9000-EXIT.
024500     IF  WS-MATCH-POSITION > ZEROES
024600         MOVE 'NEAR-ME ' TO QP-OUT-LOCATION
024700         MOVE 'Y' TO WS-FOUND-SW.
024800
024900*****************************************************************
025000* calorie limit: number N from the first occurrence of "under N *
025100* calories", "less than N calories", or "below N calories",      *
025200* in that phrase order.                                          *
025300*****************************************************************
025400 1300-PARSE-CALORIE-LIMIT.
025500     MOVE 'N' TO WS-FOUND-SW.
025600     PERFORM 1310-SCAN-ONE-CAL-PHRASE
025700         VARYING WS-CP-IDX FROM 1 BY 1
025800         UNTIL WS-CP-IDX > WS-CAL-PHRASE-MAX
025900            OR WS-FOUND-SW EQUAL 'Y'.
026000
026100 1300-EXIT.
026200     EXIT.
026300
026400 1310-SCAN-ONE-CAL-PHRASE.
026500     MOVE SPACES TO WS-SEARCH-PHRASE.
026600     MOVE WS-CAL-PHRASE (WS-CP-IDX) TO WS-SHORT-TEXT.
026700     PERFORM 9000-FIND-PHRASE THRU 9000-EXIT.
026800     IF  WS-MATCH-POSITION > ZEROES
026900         PERFORM 1320-EXTRACT-NUMBER
027000         IF  WS-DIGIT-COUNT > ZEROES
027100             MOVE 'Y' TO WS-FOUND-SW.
027200
027300*****************************************************************
027400* Starting just past the matched phrase and its trailing space, *
027500* copy consecutive digits into WS-DIGIT-BUFFER, stopping at the  *
027600* first non-digit byte - then 1325 makes sure "calories" (or     *
027700* "calorie") sits immediately past those digits before we call   *
027800* it a real calorie limit, REQ 46421.                            *
027900*****************************************************************
028000 1320-EXTRACT-NUMBER.
028100     MOVE ZEROES TO WS-DIGIT-COUNT.
028200     MOVE SPACES TO WS-DIGIT-BUFFER.
028300     MOVE 'N' TO WS-NON-DIGIT-SW.
028400     COMPUTE WS-DIGIT-SCAN-POS =
028500         WS-MATCH-POSITION + WS-SEARCH-LEN + 1.
028600
028700     PERFORM 1330-COPY-ONE-DIGIT
028800         VARYING WS-DIGIT-SCAN-POS FROM WS-DIGIT-SCAN-POS BY 1
028900         UNTIL WS-DIGIT-SCAN-POS > 80
029000            OR WS-DIGIT-COUNT = 4
029100            OR WS-NON-DIGIT-SW EQUAL 'Y'.
029200
029300     IF  WS-DIGIT-COUNT > ZEROES
029400         PERFORM 1325-CHECK-CALORIE-WORD THRU 1325-EXIT.
029500
029600     IF  WS-DIGIT-COUNT > ZEROES
029700         MOVE WS-DIGIT-BUFFER TO QP-OUT-CALORIE-LIMIT.
029800
029900 1330-COPY-ONE-DIGIT.
030000     MOVE WS-QUERY-LC (WS-DIGIT-SCAN-POS:1) TO WS-SCAN-CHAR.
030100     IF  WS-SCAN-CHAR >= '0' AND WS-SCAN-CHAR <= '9'
030200         ADD 1 TO WS-DIGIT-COUNT
030300         MOVE WS-SCAN-CHAR
030400             TO WS-DIGIT-BUFFER (WS-DIGIT-COUNT:1)
030500     ELSE
030600         MOVE 'Y' TO WS-NON-DIGIT-SW.
030700
030800*****************************************************************
030900* The digits alone are not enough - "120 minutes" and "5 miles"  *
031000* both match the digit scan above.  WS-DIGIT-SCAN-POS is left    *
031100* sitting on the byte right past the last digit copied; skip a   *
031200* single blank there if present and compare the next word to     *
031300* "calories"/"calorie".  No match, no calorie limit - zero the   *
031400* digit count so 1310 does not set WS-FOUND-SW.                  *
031500*****************************************************************
031600 1325-CHECK-CALORIE-WORD.
031700     MOVE 'N' TO WS-CAL-WORD-SW.
031800     MOVE WS-DIGIT-SCAN-POS TO WS-CAL-WORD-POS.
031900     IF  WS-QUERY-LC (WS-CAL-WORD-POS:1) EQUAL SPACE
032000         ADD 1 TO WS-CAL-WORD-POS.
032100
032200     IF  WS-CAL-WORD-POS NOT > 73
032300         IF  WS-QUERY-LC (WS-CAL-WORD-POS:8) EQUAL 'calories'
032400             MOVE 'Y' TO WS-CAL-WORD-SW.
032500
032600     IF  WS-CAL-WORD-SW NOT EQUAL 'Y'
032700         IF  WS-CAL-WORD-POS NOT > 74
032800             IF  WS-QUERY-LC (WS-CAL-WORD-POS:7) EQUAL 'calorie'
032900                 MOVE 'Y' TO WS-CAL-WORD-SW.
033000
033100     IF  WS-CAL-WORD-SW NOT EQUAL 'Y'
033200         MOVE ZEROES TO WS-DIGIT-COUNT.
033300
033400 1325-EXIT.
033500     EXIT.
033600
033700*****************************************************************
033800* Shared substring finder.  On entry WS-SEARCH-PHRASE holds the  *
033900* phrase right-padded with spaces; WS-SEARCH-LEN is set here to  *
034000* its trimmed length.  Returns WS-MATCH-POSITION as the 1-based  *
034100* starting column of the first occurrence in WS-QUERY-LC, or     *
034200* zero if the phrase does not occur (or is itself blank).        *
034300*****************************************************************
034400 9000-FIND-PHRASE.
034500     MOVE ZEROES TO WS-MATCH-POSITION.
034600     PERFORM 9020-COMPUTE-PHRASE-LEN THRU 9020-EXIT.
034700
034800     IF  WS-SEARCH-LEN > ZEROES
034900         PERFORM 9010-TRY-ONE-POSITION
035000             VARYING WS-MEAL-TYPE-IDX FROM 1 BY 1
035100             UNTIL WS-MEAL-TYPE-IDX > 80 - WS-SEARCH-LEN + 1
035200                OR WS-MATCH-POSITION > ZEROES.
035300
035400 9000-EXIT.
035500     EXIT.
035600
035700 9010-TRY-ONE-POSITION.
035800     IF  WS-QUERY-LC (WS-MEAL-TYPE-IDX:WS-SEARCH-LEN) EQUAL
035900             WS-SEARCH-PHRASE (1:WS-SEARCH-LEN)
036000         MOVE WS-MEAL-TYPE-IDX TO WS-MATCH-POSITION.
036100
036200*****************************************************************
036300* Trimmed length of WS-SEARCH-PHRASE - found by scanning back    *
036400* from the last byte for the first non-space; phrases may have  *
036500* embedded blanks ("low carb") so a forward scan on SPACE would  *
036600* stop too soon.                                                 *
036700*****************************************************************
036800 9020-COMPUTE-PHRASE-LEN.
036900     MOVE 17 TO WS-SEARCH-LEN.
037000     PERFORM 9030-BACK-UP-ONE-BYTE
037100         UNTIL WS-SEARCH-LEN EQUAL ZEROES
037200            OR WS-SEARCH-PHRASE (WS-SEARCH-LEN:1) NOT EQUAL
037300               SPACE.
037400
037500 9020-EXIT.
037600     EXIT.
037700
037800 9030-BACK-UP-ONE-BYTE.
037900     SUBTRACT 1 FROM WS-SEARCH-LEN.
038000
038100 1900-BUILD-KEYWORD-TABLES.
038200     PERFORM 1910-BUILD-MEAL-TYPES THRU 1910-EXIT.
038300     PERFORM 1920-BUILD-DIET-TABLE THRU 1920-EXIT.
038400     PERFORM 1930-BUILD-LOC-TABLE  THRU 1930-EXIT.
038500     PERFORM 1940-BUILD-CAL-TABLE  THRU 1940-EXIT.
038600
038700 1900-EXIT.
038800     EXIT.
038900
039000 1910-BUILD-MEAL-TYPES.
039100     MOVE 'breakfast' TO WS-MT-KEYWORD (1).
039200     MOVE 'BREAKFAST ' TO WS-MT-RESULT (1).
039300     MOVE 'lunch'     TO WS-MT-KEYWORD (2).
039400     MOVE 'LUNCH     ' TO WS-MT-RESULT (2).
039500     MOVE 'dinner'    TO WS-MT-KEYWORD (3).
039600     MOVE 'DINNER    ' TO WS-MT-RESULT (3).
039700     MOVE 'brunch'    TO WS-MT-KEYWORD (4).
039800     MOVE 'BRUNCH    ' TO WS-MT-RESULT (4).
039900     MOVE 'snack'     TO WS-MT-KEYWORD (5).
040000     MOVE 'SNACK     ' TO WS-MT-RESULT (5).
040100     MOVE 'dessert'   TO WS-MT-KEYWORD (6).
040200     MOVE 'DESSERT   ' TO WS-MT-RESULT (6).
040300
040400 1910-EXIT.
040500     EXIT.
040600
040700 1920-BUILD-DIET-TABLE.
040800     MOVE 'low-carb      ' TO WS-DC-RESULT (1).
040900     MOVE 'low carb'          TO WS-DC-KEYWORD (1,1).
041000     MOVE 'low-carb'          TO WS-DC-KEYWORD (1,2).
041100     MOVE 'keto'              TO WS-DC-KEYWORD (1,3).
041200     MOVE 'ketogenic'         TO WS-DC-KEYWORD (1,4).
041300
041400     MOVE 'high-protein  ' TO WS-DC-RESULT (2).
041500     MOVE 'high protein'      TO WS-DC-KEYWORD (2,1).
041600     MOVE 'protein-rich'      TO WS-DC-KEYWORD (2,2).
041700     MOVE 'muscle gain'       TO WS-DC-KEYWORD (2,3).
041800     MOVE 'bulking'           TO WS-DC-KEYWORD (2,4).
041900
042000     MOVE 'vegan         ' TO WS-DC-RESULT (3).
042100     MOVE 'vegan'             TO WS-DC-KEYWORD (3,1).
042200     MOVE 'plant-based'       TO WS-DC-KEYWORD (3,2).
042300     MOVE 'no animal product' TO WS-DC-KEYWORD (3,3).
042400     MOVE SPACES              TO WS-DC-KEYWORD (3,4).
042500
042600     MOVE 'vegetarian    ' TO WS-DC-RESULT (4).
042700     MOVE 'vegetarian'        TO WS-DC-KEYWORD (4,1).
042800     MOVE 'no meat'           TO WS-DC-KEYWORD (4,2).
042900     MOVE 'meatless'          TO WS-DC-KEYWORD (4,3).
043000     MOVE SPACES              TO WS-DC-KEYWORD (4,4).
043100
043200     MOVE 'gluten-free   ' TO WS-DC-RESULT (5).
043300     MOVE 'gluten free'       TO WS-DC-KEYWORD (5,1).
043400     MOVE 'gluten-free'       TO WS-DC-KEYWORD (5,2).
043500     MOVE SPACES              TO WS-DC-KEYWORD (5,3).
043600     MOVE SPACES              TO WS-DC-KEYWORD (5,4).
043700
043800     MOVE 'paleo         ' TO WS-DC-RESULT (6).
043900     MOVE 'paleo'             TO WS-DC-KEYWORD (6,1).
044000     MOVE SPACES              TO WS-DC-KEYWORD (6,2).
044100     MOVE SPACES              TO WS-DC-KEYWORD (6,3).
044200     MOVE SPACES              TO WS-DC-KEYWORD (6,4).
044300
044400     MOVE 'weight-loss   ' TO WS-DC-RESULT (7).
044500     MOVE 'weight loss'       TO WS-DC-KEYWORD (7,1).
044600     MOVE 'lose weight'       TO WS-DC-KEYWORD (7,2).
044700     MOVE 'fat loss'          TO WS-DC-KEYWORD (7,3).
044800     MOVE 'cutting'           TO WS-DC-KEYWORD (7,4).
044900
045000     MOVE 'balanced      ' TO WS-DC-RESULT (8).
045100     MOVE 'balanced'          TO WS-DC-KEYWORD (8,1).
045200     MOVE 'healthy'           TO WS-DC-KEYWORD (8,2).
045300     MOVE 'wellness'          TO WS-DC-KEYWORD (8,3).
045400     MOVE 'maintenance'       TO WS-DC-KEYWORD (8,4).
045500
045600     PERFORM 1925-TRACE-ONE-DIET-ROW                              REQ46310
045700         VARYING WS-TRACE-ROW-IDX FROM 1 BY 1                     REQ46310
045800         UNTIL WS-TRACE-ROW-IDX > WS-DIET-CAT-MAX.                REQ46310
045900
046000 1920-EXIT.
046100     EXIT.
046200
046300 1925-TRACE-ONE-DIET-ROW.                                         REQ46310
046400     DISPLAY 'HMF005 DIET ROW ' WS-TRACE-ROW-IDX ': '             REQ46310
046500         WS-DIET-ROW (WS-TRACE-ROW-IDX).                          REQ46310
046600
046700 1930-BUILD-LOC-TABLE.
046800     MOVE 'near me'      TO WS-LOC-KEYWORD (1).
046900     MOVE 'close by'     TO WS-LOC-KEYWORD (2).
047000     MOVE 'nearby'       TO WS-LOC-KEYWORD (3).
047100     MOVE 'around here'  TO WS-LOC-KEYWORD (4).
047200     MOVE 'in my area'   TO WS-LOC-KEYWORD (5).
047300
047400 1930-EXIT.
047500     EXIT.
047600
047700 1940-BUILD-CAL-TABLE.
047800     MOVE 'under'      TO WS-CAL-PHRASE (1).
047900     MOVE 'less than'  TO WS-CAL-PHRASE (2).
048000     MOVE 'below'      TO WS-CAL-PHRASE (3).
048100
048200     PERFORM 1945-TRACE-ONE-CAL-ROW                               REQ46310
048300         VARYING WS-TRACE-ROW-IDX FROM 1 BY 1                     REQ46310
048400         UNTIL WS-TRACE-ROW-IDX > WS-CAL-PHRASE-MAX.              REQ46310
048500
048600 1940-EXIT.
048700     EXIT.
048800
048900 1945-TRACE-ONE-CAL-ROW.                                          REQ46310
049000     DISPLAY 'HMF005 CALORIE PHRASE ROW ' WS-TRACE-ROW-IDX ': '   REQ46310
049100         WS-CAL-ROW (WS-TRACE-ROW-IDX).                           REQ46310
