000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HMF006.
000300 AUTHOR.        R L FRERKING.
000400 INSTALLATION.  HEALTHY MEAL FINDER - DIETARY SYSTEMS GROUP.
000500 DATE-WRITTEN.  05/17/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* HMF - Healthy Meal Finder batch rule engine.                  *
001100*                                                               *
001200* MENU-LINE-PARSER.  Turns one raw line of a scanned-in menu    *
001300* into a parsed meal candidate - name, price, tags and a        *
001400* relevance score against the active goal - or rejects the      *
001500* line outright.  A batch pass over a whole menu CALLs this      *
001600* once per line and keeps the five highest-scoring survivors;    *
001700* that keep-top-5 bookkeeping lives in 1400-KEEP-TOP-FIVE and is *
001800* carried in WS-TOP-FIVE-TABLE across calls for the run.         *
001900*                                                               *
002000* Date       UserID   Description                               *
002100* ---------- -------- ----------------------------------------- *
002200* 05/17/1994 RFJ      Original cut - classify and extract only.  *
002300* 02/11/1996 RLF      Added tag assignment.                      *
002400* 08/04/1998 RLF      Added the relevance score and the top-5    *
002500*                     keep list.                                 *
002600* 01/06/1999 RFJ      Y2K - no date fields on this record, n/c.  *
002700* 09/19/2002 DWM      REQ 38944 - a $ price token no longer      *
002800*                     requires a decimal point to count.        *
002900* 08/14/2006 DWM      REQ 46310 - 1300 now loads the bonus-word  *
003000*                     list through each goal set's own table     *
003100*                     view one entry at a time, instead of a     *
003200*                     whole-group MOVE; dropped the WS-SUB-      *
003300*                     PHRASE-REDEF, WS-PRICE-NUMERIC-VIEW and    *
003400*                     WS-TOP-FIVE-BYTES overlays, none ever used.*
003500* 08/22/2006 DWM      REQ 46420 - fixed the VEGETARIAN keyword;  *
003600*                     it was stored nine letters plus a pad     *
003700*                     space ("vegetaria "), so the 10-byte       *
003800*                     9000-SUBSTRING-HIT window never matched    *
003900*                     real menu text - only "veggie" was firing. *
004000* 08/25/2006 DWM      REQ 46440 - 1300 set WS-BONUS-LIMIT per    *
004100*                     goal but never read it back - the keyword  *
004200*                     bonus ran straight off WS-HIT-COUNT times  *
004300*                     WS-BONUS-STEP into the grand total, so the *
004400*                     per-bucket cap Dietary signed off on never *
004500*                     actually capped anything.  New WS-BONUS-   *
004600*                     AMOUNT is clamped to WS-BONUS-LIMIT before *
004700*                     it is added in; the 1.00 total cap runs    *
004800*                     after, same as before.                    *
004900* 08/26/2006 DWM      REQ 46451 - 1900 was loading a 21st meal-  *
005000*                     line keyword, "tuna", never in Dietary's   *
005100*                     20-word classifier list; dropped the entry *
005200*                     and set WS-MEAL-KEYWORD-MAX back to 20.    *
005300*                                                               *
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100
006200*****************************************************************
006300* DEFINE LOCAL VARIABLES                                        *
006400*****************************************************************
006500 01  WS-PGM-NAME               PIC  X(08) VALUE 'HMF006  '.
006600
006700 01  WS-LINE-LC                PIC  X(80) VALUE SPACES.
006800 01  WS-LINE-LEN               PIC S9(04) COMP VALUE ZEROES.
006900 01  WS-TAG-LEN                PIC S9(04) COMP VALUE ZEROES.
007000
007100 01  WS-MEAL-KEYWORD-MAX       PIC S9(04) COMP VALUE 20.
007200 01  WS-MEAL-KEYWORD-TABLE.
007300     02  WS-MEAL-KEYWORD       OCCURS 20 TIMES
007400                                INDEXED BY WS-MK-IDX
007500                                PIC  X(10).
007600
007700*****************************************************************
007800* Tag rules - any-substring keyword to tag-text.  Shares the     *
007900* WS-MK-IDX index with the meal-keyword scan above (never live   *
008000* at the same time, since tagging runs only after classifying).  *
008100*****************************************************************
008200 01  WS-TAG-RULE-MAX           PIC S9(04) COMP VALUE 14.
008300 01  WS-TAG-RULE-TABLE.
008400     02  WS-TAG-RULE-ENTRY     OCCURS 14 TIMES
008500                                INDEXED BY WS-TR-IDX.
008600         05  WS-TAG-RULE-KEYWORD   PIC  X(10).
008700         05  WS-TAG-RULE-TAG       PIC  X(12).
008800
008900 01  WS-HIGH-CARB-MAX          PIC S9(04) COMP VALUE 4.
009000 01  WS-HIGH-CARB-TABLE.
009100     02  WS-HIGH-CARB-KEYWORD  OCCURS 4 TIMES
009200                                INDEXED BY WS-HC-IDX
009300                                PIC  X(10).
009400
009500 01  WS-LOW-CARB-MAX           PIC S9(04) COMP VALUE 3.
009600 01  WS-LOW-CARB-TABLE.
009700     02  WS-LOW-CARB-KEYWORD   OCCURS 3 TIMES
009800                                INDEXED BY WS-LC-IDX
009900                                PIC  X(10).
010000
010100*****************************************************************
010200* Scratch phrase and tag work areas - every paragraph below that *
010300* needs the shared substring finder or the tag appender loads    *
010400* its argument here first; COBOL PERFORM carries no parameter    *
010500* list of its own, so this is the house way of passing one.      *
010600*****************************************************************
010700 01  WS-SUB-PHRASE             PIC  X(10) VALUE SPACES.
010800 01  WS-TAG-WORK               PIC  X(12) VALUE SPACES.
010900
011000 01  WS-DOLLAR-POSITION        PIC S9(04) COMP VALUE ZEROES.
011100 01  WS-SCAN-POSITION          PIC S9(04) COMP VALUE ZEROES.
011200 01  WS-SCAN-CHAR              PIC  X(01) VALUE SPACES.
011300
011400 01  WS-PRICE-TEXT             PIC  X(08) VALUE SPACES.
011500
011600 01  WS-FOUND-SW               PIC  X(01) VALUE 'N'.
011700 01  WS-IS-MEAL-LINE-SW        PIC  X(01) VALUE 'N'.
011800 01  WS-HIT-COUNT              PIC S9(04) COMP VALUE ZEROES.
011900
012000*****************************************************************
012100* Top-5 keep list - carried across calls for the life of the    *
012200* run; a later call with a higher score bumps the lowest out.   *
012300*****************************************************************
012400 01  WS-TOP-FIVE-COUNT         PIC S9(04) COMP VALUE ZEROES.
012500 01  WS-TOP-FIVE-TABLE.
012600     02  WS-TOP-FIVE-ENTRY     OCCURS 5 TIMES
012700                                INDEXED BY WS-TF-IDX.
012800         05  WS-TF-NAME            PIC  X(50).
012900         05  WS-TF-PRICE           PIC  X(08).
013000         05  WS-TF-DESCRIPTION     PIC  X(80).
013100         05  WS-TF-TAGS            PIC  X(40).
013200         05  WS-TF-SCORE           PIC  9(01)V9(02).
013300         05  FILLER                PIC  X(02).
013400
013500 01  WS-LOW-SCORE-IDX          PIC S9(04) COMP VALUE ZEROES.
013600 01  WS-LOW-SCORE-VALUE        PIC  9(01)V9(02) VALUE ZEROES.
013700
013800*****************************************************************
013900* Per-goal bonus-keyword list, loaded fresh by 1300 on every     *
014000* call from the table staged in 1900; a blank entry never hits. *
014100*****************************************************************
014200 01  WS-BONUS-WORD-MAX         PIC S9(04) COMP VALUE 7.
014300 01  WS-BONUS-WORD-TABLE.
014400     02  WS-BONUS-WORD         OCCURS 7 TIMES
014500                                INDEXED BY WS-BW-IDX
014600                                PIC  X(10).
014700 01  WS-BONUS-STEP             PIC  9(01)V9(02) VALUE ZEROES.
014800 01  WS-BONUS-LIMIT            PIC  9(01)V9(02) VALUE ZEROES.
014900 01  WS-BONUS-AMOUNT           PIC  9(01)V9(02) VALUE ZEROES.
015000 01  WS-SCORE-WORK             PIC  9(01)V9(99) VALUE ZEROES.
015100
015200*****************************************************************
015300* Canonical goal-keyword sets, built once at VALUE time.  Each   *
015400* is a plain 70-byte literal block with a REDEFINES giving it a  *
015500* 7-entry table view; 1321-1324 copy the set 1300 needs into     *
015600* WS-BONUS-WORD-TABLE one element at a time through that view.   *
015700*****************************************************************
015800 01  WS-MUSCLE-WORDS.
015900     02  FILLER                PIC  X(10) VALUE 'chicken   '.
016000     02  FILLER                PIC  X(10) VALUE 'beef      '.
016100     02  FILLER                PIC  X(10) VALUE 'steak     '.
016200     02  FILLER                PIC  X(10) VALUE 'fish      '.
016300     02  FILLER                PIC  X(10) VALUE 'salmon    '.
016400     02  FILLER                PIC  X(10) VALUE 'tuna      '.
016500     02  FILLER                PIC  X(10) VALUE 'protein   '.
016600 01  WS-MUSCLE-WORDS-REDEF REDEFINES WS-MUSCLE-WORDS.
016700     02  WS-MUSCLE-WORD        OCCURS 7 TIMES PIC X(10).
016800
016900 01  WS-LOSS-WORDS.
017000     02  FILLER                PIC  X(10) VALUE 'salad     '.
017100     02  FILLER                PIC  X(10) VALUE 'vegetable '.
017200     02  FILLER                PIC  X(10) VALUE 'soup      '.
017300     02  FILLER                PIC  X(10) VALUE 'light     '.
017400     02  FILLER                PIC  X(10) VALUE 'grilled   '.
017500     02  FILLER                PIC  X(10) VALUE SPACES.
017600     02  FILLER                PIC  X(10) VALUE SPACES.
017700 01  WS-LOSS-WORDS-REDEF REDEFINES WS-LOSS-WORDS.
017800     02  WS-LOSS-WORD          OCCURS 7 TIMES PIC X(10).
017900
018000 01  WS-KETO-WORDS.
018100     02  FILLER                PIC  X(10) VALUE 'avocado   '.
018200     02  FILLER                PIC  X(10) VALUE 'olive     '.
018300     02  FILLER                PIC  X(10) VALUE 'cheese    '.
018400     02  FILLER                PIC  X(10) VALUE 'butter    '.
018500     02  FILLER                PIC  X(10) VALUE 'fat       '.
018600     02  FILLER                PIC  X(10) VALUE 'keto      '.
018700     02  FILLER                PIC  X(10) VALUE SPACES.
018800 01  WS-KETO-WORDS-REDEF REDEFINES WS-KETO-WORDS.
018900     02  WS-KETO-WORD          OCCURS 7 TIMES PIC X(10).
019000
019100 01  WS-BALANCED-WORDS.
019200     02  FILLER                PIC  X(10) VALUE 'grilled   '.
019300     02  FILLER                PIC  X(10) VALUE 'baked     '.
019400     02  FILLER                PIC  X(10) VALUE 'fresh     '.
019500     02  FILLER                PIC  X(10) VALUE 'organic   '.
019600     02  FILLER                PIC  X(10) VALUE 'vegetable '.
019700     02  FILLER                PIC  X(10) VALUE SPACES.
019800     02  FILLER                PIC  X(10) VALUE SPACES.
019900 01  WS-BALANCED-WORDS-REDEF REDEFINES WS-BALANCED-WORDS.
020000     02  WS-BALANCED-WORD      OCCURS 7 TIMES PIC X(10).
020100
020200 01  WS-BUILT-SW               PIC  X(01) VALUE 'N'.
020300
020400*****************************************************************
020500* Dynamic Storage - the COMMAREA passed by the caller's CALL.   *
020600*****************************************************************
020700 LINKAGE SECTION.
020800 01  HMF006-COMMAREA.
020900     02  ML-IN-RAW-LINE         PIC  X(80).
021000     02  ML-IN-GOAL-ID          PIC  X(12).
021100     02  ML-OUT-KEPT-FLAG       PIC  X(01).
021200     02  ML-OUT-NAME            PIC  X(50).
021300     02  ML-OUT-PRICE           PIC  X(08).
021400     02  ML-OUT-DESCRIPTION     PIC  X(80).
021500     02  ML-OUT-TAGS            PIC  X(40).
021600     02  ML-OUT-SCORE           PIC  9(01)V9(02).
021700     02  FILLER                 PIC  X(04).
021800
021900 PROCEDURE DIVISION USING HMF006-COMMAREA.
022000
022100*****************************************************************
022200* Main process.                                                 *
022300*****************************************************************
022400     IF  WS-BUILT-SW NOT EQUAL 'Y'
022500         PERFORM 1900-BUILD-KEYWORD-TABLE THRU 1900-EXIT
022600         MOVE 'Y' TO WS-BUILT-SW.
022700
022800     MOVE 'N' TO ML-OUT-KEPT-FLAG.
022900
023000     PERFORM 1000-CLASSIFY-LINE THRU 1000-EXIT.
023100     IF  WS-IS-MEAL-LINE-SW EQUAL 'Y'
023200         PERFORM 1100-EXTRACT-FIELDS  THRU 1100-EXIT
023300         PERFORM 1200-ASSIGN-TAGS     THRU 1200-EXIT
023400         PERFORM 1300-SCORE-RELEVANCE THRU 1300-EXIT
023500         PERFORM 1400-KEEP-TOP-FIVE   THRU 1400-EXIT.
023600
023700     GOBACK.
023800
023900*****************************************************************
024000* A line is a meal line if it contains any meal keyword, OR it  *
024100* contains a $ price token and is longer than 10 characters.    *
024200* Lines shorter than 5 characters are skipped outright.          *
024300*****************************************************************
024400 1000-CLASSIFY-LINE.
024500     MOVE 'N' TO WS-IS-MEAL-LINE-SW.
024600     MOVE ML-IN-RAW-LINE TO WS-LINE-LC.
024700     INSPECT WS-LINE-LC
024800         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
024900                 TO 'abcdefghijklmnopqrstuvwxyz'.
025000
025100     MOVE 80 TO WS-LINE-LEN.
025200     PERFORM 1010-BACK-UP-LINE-LEN
025300         UNTIL WS-LINE-LEN EQUAL ZEROES
025400            OR WS-LINE-LC (WS-LINE-LEN:1) NOT EQUAL SPACE.
025500
025600     IF  WS-LINE-LEN < 5
025700         GO TO 1000-EXIT.
025800
025900     MOVE 'N' TO WS-FOUND-SW.
026000     PERFORM 1020-SCAN-ONE-KEYWORD
026100         VARYING WS-MK-IDX FROM 1 BY 1
026200         UNTIL WS-MK-IDX > WS-MEAL-KEYWORD-MAX
026300            OR WS-FOUND-SW EQUAL 'Y'.
026400
026500     IF  WS-FOUND-SW EQUAL 'Y'
026600         MOVE 'Y' TO WS-IS-MEAL-LINE-SW
026700         GO TO 1000-EXIT.
026800
026900     PERFORM 1030-FIND-DOLLAR-SIGN.
027000     IF  WS-DOLLAR-POSITION > ZEROES AND WS-LINE-LEN > 10
027100         MOVE 'Y' TO WS-IS-MEAL-LINE-SW.
027200
027300 1000-EXIT.
027400     EXIT.
027500
027600 1010-BACK-UP-LINE-LEN.
027700     SUBTRACT 1 FROM WS-LINE-LEN.
027800
027900 1020-SCAN-ONE-KEYWORD.
028000     MOVE WS-MEAL-KEYWORD (WS-MK-IDX) TO WS-SUB-PHRASE.
028100     PERFORM 9000-SUBSTRING-HIT THRU 9000-EXIT.
028200     IF  WS-SCAN-POSITION > ZEROES
028300         MOVE 'Y' TO WS-FOUND-SW.
028400
028500 1030-FIND-DOLLAR-SIGN.
028600     MOVE ZEROES TO WS-DOLLAR-POSITION.
028700     PERFORM 1040-TRY-ONE-DOLLAR-POSITION
028800         VARYING WS-SCAN-POSITION FROM 1 BY 1
028900         UNTIL WS-SCAN-POSITION > WS-LINE-LEN
029000            OR WS-DOLLAR-POSITION > ZEROES.
029100
029200 1040-TRY-ONE-DOLLAR-POSITION.
029300     IF  WS-LINE-LC (WS-SCAN-POSITION:1) EQUAL '$'
029400         MOVE WS-SCAN-POSITION TO WS-DOLLAR-POSITION.
029500
029600*****************************************************************
029700* Price = first $ token if any.  Name = text before the price   *
029800* (or the first 50 characters if there is no price).  The       *
029900* description is the line with the price token removed.          *
030000*****************************************************************
030100 1100-EXTRACT-FIELDS.
030200     MOVE SPACES TO ML-OUT-NAME
030300                    ML-OUT-PRICE
030400                    ML-OUT-DESCRIPTION.
030500     MOVE ML-IN-RAW-LINE TO ML-OUT-DESCRIPTION (1:80).
030600
030700     PERFORM 1030-FIND-DOLLAR-SIGN.
030800
030900     IF  WS-DOLLAR-POSITION > ZEROES
031000         PERFORM 1110-COPY-PRICE-TOKEN
031100         IF  WS-DOLLAR-POSITION > 1
031200             MOVE ML-IN-RAW-LINE (1:WS-DOLLAR-POSITION - 1)
031300                 TO ML-OUT-NAME (1:WS-DOLLAR-POSITION - 1)
031400         END-IF
031500         PERFORM 1120-BLANK-PRICE-FROM-DESCRIPTION
031600     ELSE
031700         MOVE ML-IN-RAW-LINE (1:50) TO ML-OUT-NAME.
031800
031900 1100-EXIT.
032000     EXIT.
032100
032200 1110-COPY-PRICE-TOKEN.
032300     MOVE SPACES TO WS-PRICE-TEXT.
032400     MOVE WS-DOLLAR-POSITION TO WS-SCAN-POSITION.
032500     MOVE 1 TO WS-HIT-COUNT.
032600
032700     PERFORM 1130-COPY-ONE-PRICE-CHAR
032800         UNTIL WS-HIT-COUNT > 8
032900            OR WS-SCAN-POSITION > WS-LINE-LEN.
033000
033100     MOVE WS-PRICE-TEXT TO ML-OUT-PRICE.
033200
033300 1130-COPY-ONE-PRICE-CHAR.
033400     MOVE ML-IN-RAW-LINE (WS-SCAN-POSITION:1) TO WS-SCAN-CHAR.
033500     IF  WS-SCAN-CHAR EQUAL '$'
033600     OR (WS-SCAN-CHAR >= '0' AND WS-SCAN-CHAR <= '9')
033700     OR  WS-SCAN-CHAR EQUAL '.'
033800         MOVE WS-SCAN-CHAR TO WS-PRICE-TEXT (WS-HIT-COUNT:1)
033900         ADD 1 TO WS-HIT-COUNT
034000         ADD 1 TO WS-SCAN-POSITION
034100     ELSE
034200         MOVE 9 TO WS-HIT-COUNT.
034300
034400 1120-BLANK-PRICE-FROM-DESCRIPTION.
034500     MOVE WS-DOLLAR-POSITION TO WS-SCAN-POSITION.
034600     PERFORM 1140-BLANK-ONE-DESC-CHAR
034700         UNTIL WS-SCAN-POSITION > WS-LINE-LEN
034800            OR ML-OUT-DESCRIPTION (WS-SCAN-POSITION:1) EQUAL
034900               SPACE.
035000
035100 1140-BLANK-ONE-DESC-CHAR.
035200     MOVE SPACE TO ML-OUT-DESCRIPTION (WS-SCAN-POSITION:1).
035300     ADD 1 TO WS-SCAN-POSITION.
035400
035500*****************************************************************
035600* Tags (any-substring match).  High-carb is checked before      *
035700* low-carb and wins the slot if both would otherwise hit.        *
035800*****************************************************************
035900 1200-ASSIGN-TAGS.
036000     MOVE SPACES TO ML-OUT-TAGS.
036100
036200     PERFORM 1220-SCAN-ONE-TAG-RULE
036300         VARYING WS-TR-IDX FROM 1 BY 1
036400         UNTIL WS-TR-IDX > WS-TAG-RULE-MAX.
036500
036600     MOVE 'N' TO WS-FOUND-SW.
036700     PERFORM 1230-SCAN-ONE-HIGH-CARB
036800         VARYING WS-HC-IDX FROM 1 BY 1
036900         UNTIL WS-HC-IDX > WS-HIGH-CARB-MAX.
037000     IF  WS-FOUND-SW NOT EQUAL 'Y'
037100         PERFORM 1240-SCAN-ONE-LOW-CARB
037200             VARYING WS-LC-IDX FROM 1 BY 1
037300             UNTIL WS-LC-IDX > WS-LOW-CARB-MAX.
037400
037500 1200-EXIT.
037600     EXIT.
037700
037800 1220-SCAN-ONE-TAG-RULE.
037900     MOVE WS-TAG-RULE-KEYWORD (WS-TR-IDX) TO WS-SUB-PHRASE.
038000     PERFORM 9000-SUBSTRING-HIT THRU 9000-EXIT.
038100     IF  WS-SCAN-POSITION > ZEROES
038200         MOVE WS-TAG-RULE-TAG (WS-TR-IDX) TO WS-TAG-WORK
038300         PERFORM 1250-APPEND-TAG THRU 1250-EXIT.
038400
038500 1230-SCAN-ONE-HIGH-CARB.
038600     MOVE WS-HIGH-CARB-KEYWORD (WS-HC-IDX) TO WS-SUB-PHRASE.
038700     PERFORM 9000-SUBSTRING-HIT THRU 9000-EXIT.
038800     IF  WS-SCAN-POSITION > ZEROES
038900         MOVE 'Y' TO WS-FOUND-SW
039000         MOVE 'HIGH CARB   ' TO WS-TAG-WORK
039100         PERFORM 1250-APPEND-TAG THRU 1250-EXIT.
039200
039300 1240-SCAN-ONE-LOW-CARB.
039400     MOVE WS-LOW-CARB-KEYWORD (WS-LC-IDX) TO WS-SUB-PHRASE.
039500     PERFORM 9000-SUBSTRING-HIT THRU 9000-EXIT.
039600     IF  WS-SCAN-POSITION > ZEROES
039700         MOVE 'LOW CARB    ' TO WS-TAG-WORK
039800         PERFORM 1250-APPEND-TAG THRU 1250-EXIT.
039900
040000*****************************************************************
040100* Appends WS-TAG-WORK to ML-OUT-TAGS, comma-separated, unless    *
040200* the tag is already present or the list is already full.       *
040300*****************************************************************
040400 1250-APPEND-TAG.
040500     MOVE ZEROES TO WS-DOLLAR-POSITION.
040600     PERFORM 9000-SUBSTRING-HIT-12 THRU 9000-12-EXIT.
040700     IF  WS-SCAN-POSITION > ZEROES
040800         GO TO 1250-EXIT.
040900
041000     MOVE 40 TO WS-TAG-LEN.
041100     PERFORM 1260-BACK-UP-TAG-LEN
041200         UNTIL WS-TAG-LEN EQUAL ZEROES
041300            OR ML-OUT-TAGS (WS-TAG-LEN:1) NOT EQUAL SPACE.
041400
041500     IF  WS-TAG-LEN EQUAL ZEROES
041600         MOVE WS-TAG-WORK TO ML-OUT-TAGS (1:12)
041700     ELSE
041800         IF  WS-TAG-LEN < 27
041900             MOVE ',' TO ML-OUT-TAGS (WS-TAG-LEN + 1:1)
042000             MOVE WS-TAG-WORK
042100                 TO ML-OUT-TAGS (WS-TAG-LEN + 2:12).
042200
042300 1250-EXIT.
042400     EXIT.
042500
042600 1260-BACK-UP-TAG-LEN.
042700     SUBTRACT 1 FROM WS-TAG-LEN.
042800
042900*****************************************************************
043000* Relevance score: base 0.50 plus per-goal keyword counting,    *
043100* each bucket capped, grand total capped at 1.00.                *
043200*****************************************************************
043300 1300-SCORE-RELEVANCE.
043400     MOVE .50 TO WS-SCORE-WORK.
043500
043600     EVALUATE TRUE
043700         WHEN ML-IN-GOAL-ID (1:11) EQUAL 'muscle_gain'
043800             MOVE .20 TO WS-BONUS-STEP
043900             MOVE .40 TO WS-BONUS-LIMIT
044000             PERFORM 1321-COPY-MUSCLE-WORD
044100                 VARYING WS-BW-IDX FROM 1 BY 1
044200                 UNTIL WS-BW-IDX > WS-BONUS-WORD-MAX
044300         WHEN ML-IN-GOAL-ID (1:11) EQUAL 'weight_loss'
044400             MOVE .15 TO WS-BONUS-STEP
044500             MOVE .40 TO WS-BONUS-LIMIT
044600             PERFORM 1322-COPY-LOSS-WORD
044700                 VARYING WS-BW-IDX FROM 1 BY 1
044800                 UNTIL WS-BW-IDX > WS-BONUS-WORD-MAX
044900         WHEN ML-IN-GOAL-ID (1:04) EQUAL 'keto'
045000             MOVE .20 TO WS-BONUS-STEP
045100             MOVE .40 TO WS-BONUS-LIMIT
045200             PERFORM 1323-COPY-KETO-WORD
045300                 VARYING WS-BW-IDX FROM 1 BY 1
045400                 UNTIL WS-BW-IDX > WS-BONUS-WORD-MAX
045500         WHEN OTHER
045600             MOVE .10 TO WS-BONUS-STEP
045700             MOVE .30 TO WS-BONUS-LIMIT
045800             PERFORM 1324-COPY-BALANCED-WORD
045900                 VARYING WS-BW-IDX FROM 1 BY 1
046000                 UNTIL WS-BW-IDX > WS-BONUS-WORD-MAX
046100     END-EVALUATE.
046200
046300     MOVE ZEROES TO WS-HIT-COUNT.
046400     PERFORM 1320-COUNT-ONE-KEYWORD
046500         VARYING WS-BW-IDX FROM 1 BY 1
046600         UNTIL WS-BW-IDX > WS-BONUS-WORD-MAX.
046700
046800     COMPUTE WS-BONUS-AMOUNT = WS-HIT-COUNT * WS-BONUS-STEP.
046900     IF  WS-BONUS-AMOUNT > WS-BONUS-LIMIT
047000         MOVE WS-BONUS-LIMIT TO WS-BONUS-AMOUNT.
047100     COMPUTE WS-SCORE-WORK = WS-SCORE-WORK + WS-BONUS-AMOUNT.
047200     IF  WS-SCORE-WORK > 1.00
047300         MOVE 1.00 TO WS-SCORE-WORK.
047400     MOVE WS-SCORE-WORK TO ML-OUT-SCORE.
047500
047600 1300-EXIT.
047700     EXIT.
047800
047900 1320-COUNT-ONE-KEYWORD.
048000     IF  WS-BONUS-WORD (WS-BW-IDX) NOT EQUAL SPACES
048100         MOVE WS-BONUS-WORD (WS-BW-IDX) TO WS-SUB-PHRASE
048200         PERFORM 9000-SUBSTRING-HIT THRU 9000-EXIT
048300         IF  WS-SCAN-POSITION > ZEROES
048400             ADD 1 TO WS-HIT-COUNT.
048500
048600*****************************************************************
048700* One element-at-a-time copy per goal's canonical keyword set,  *
048800* through that set's own REDEFINES table view, into the working *
048900* bonus-word list 1320 then scans.                               *
049000*****************************************************************
049100 1321-COPY-MUSCLE-WORD.                                           REQ46310
049200     MOVE WS-MUSCLE-WORD (WS-BW-IDX) TO WS-BONUS-WORD (WS-BW-IDX).REQ46310
049300
049400 1322-COPY-LOSS-WORD.                                             REQ46310
049500     MOVE WS-LOSS-WORD (WS-BW-IDX) TO WS-BONUS-WORD (WS-BW-IDX).  REQ46310
049600
049700 1323-COPY-KETO-WORD.                                             REQ46310
049800     MOVE WS-KETO-WORD (WS-BW-IDX) TO WS-BONUS-WORD (WS-BW-IDX).  REQ46310
049900
050000 1324-COPY-BALANCED-WORD.                                         REQ46310
050100     MOVE WS-BALANCED-WORD (WS-BW-IDX)                            REQ46310
050200                                 TO WS-BONUS-WORD (WS-BW-IDX).
050300
050400*****************************************************************
050500* Batch output keeps the top 5 by relevance score; a later      *
050600* candidate with a higher score than the current lowest bumps   *
050700* it.  Ties keep the earlier entry (stable on input order).      *
050800*****************************************************************
050900 1400-KEEP-TOP-FIVE.
051000     IF  WS-TOP-FIVE-COUNT < 5
051100         ADD 1 TO WS-TOP-FIVE-COUNT
051200         SET WS-TF-IDX TO WS-TOP-FIVE-COUNT
051300         PERFORM 1420-STORE-ENTRY
051400         MOVE 'Y' TO ML-OUT-KEPT-FLAG
051500     ELSE
051600         PERFORM 1410-FIND-WEAKEST-ENTRY
051700         IF  ML-OUT-SCORE > WS-LOW-SCORE-VALUE
051800             SET WS-TF-IDX TO WS-LOW-SCORE-IDX
051900             PERFORM 1420-STORE-ENTRY
052000             MOVE 'Y' TO ML-OUT-KEPT-FLAG.
052100
052200 1400-EXIT.
052300     EXIT.
052400
052500 1410-FIND-WEAKEST-ENTRY.
052600     SET WS-LOW-SCORE-IDX TO 1.
052700     MOVE WS-TF-SCORE (1) TO WS-LOW-SCORE-VALUE.
052800     PERFORM 1430-COMPARE-ONE-SLOT
052900         VARYING WS-TF-IDX FROM 2 BY 1
053000         UNTIL WS-TF-IDX > 5.
053100
053200 1430-COMPARE-ONE-SLOT.
053300     IF  WS-TF-SCORE (WS-TF-IDX) < WS-LOW-SCORE-VALUE
053400         MOVE WS-TF-SCORE (WS-TF-IDX) TO WS-LOW-SCORE-VALUE
053500         SET WS-LOW-SCORE-IDX TO WS-TF-IDX.
053600
053700 1420-STORE-ENTRY.
053800     MOVE ML-OUT-NAME        TO WS-TF-NAME (WS-TF-IDX).
053900     MOVE ML-OUT-PRICE       TO WS-TF-PRICE (WS-TF-IDX).
054000     MOVE ML-OUT-DESCRIPTION TO WS-TF-DESCRIPTION (WS-TF-IDX).
054100     MOVE ML-OUT-TAGS        TO WS-TF-TAGS (WS-TF-IDX).
054200     MOVE ML-OUT-SCORE       TO WS-TF-SCORE (WS-TF-IDX).
054300
054400*****************************************************************
054500* Shared substring finder - on entry WS-SUB-PHRASE holds the    *
054600* ten-byte keyword right-padded with spaces; sets WS-SCAN-       *
054700* POSITION to the 1-based starting column of the first           *
054800* occurrence in WS-LINE-LC, or zero if it does not occur.        *
054900*****************************************************************
055000 9000-SUBSTRING-HIT.
055100     MOVE ZEROES TO WS-SCAN-POSITION.
055200     PERFORM 9010-TRY-ONE-SCAN-POSITION
055300         VARYING WS-DOLLAR-POSITION FROM 1 BY 1
055400         UNTIL WS-DOLLAR-POSITION > 71
055500            OR WS-SCAN-POSITION > ZEROES.
055600
055700 9000-EXIT.
055800     EXIT.
055900
056000 9010-TRY-ONE-SCAN-POSITION.
056100     IF  WS-LINE-LC (WS-DOLLAR-POSITION:10) EQUAL WS-SUB-PHRASE
056200         MOVE WS-DOLLAR-POSITION TO WS-SCAN-POSITION.
056300
056400*****************************************************************
056500* Same idea as 9000 above, but against the 40-byte tag list and  *
056600* a 12-byte tag - used only to skip re-adding a tag already set. *
056700*****************************************************************
056800 9000-SUBSTRING-HIT-12.
056900     MOVE ZEROES TO WS-SCAN-POSITION.
057000     PERFORM 9020-TRY-ONE-TAG-POSITION
057100         VARYING WS-DOLLAR-POSITION FROM 1 BY 1
057200         UNTIL WS-DOLLAR-POSITION > 29
057300            OR WS-SCAN-POSITION > ZEROES.
057400
057500 9000-12-EXIT.
057600     EXIT.
057700
057800 9020-TRY-ONE-TAG-POSITION.
057900     IF  ML-OUT-TAGS (WS-DOLLAR-POSITION:12) EQUAL WS-TAG-WORK
058000         MOVE WS-DOLLAR-POSITION TO WS-SCAN-POSITION.
058100
058200 1900-BUILD-KEYWORD-TABLE.
058300     MOVE 'chicken   ' TO WS-MEAL-KEYWORD (1).
058400     MOVE 'beef      ' TO WS-MEAL-KEYWORD (2).
058500     MOVE 'salmon    ' TO WS-MEAL-KEYWORD (3).
058600     MOVE 'pasta     ' TO WS-MEAL-KEYWORD (4).
058700     MOVE 'salad     ' TO WS-MEAL-KEYWORD (5).
058800     MOVE 'soup      ' TO WS-MEAL-KEYWORD (6).
058900     MOVE 'burger    ' TO WS-MEAL-KEYWORD (7).
059000     MOVE 'pizza     ' TO WS-MEAL-KEYWORD (8).
059100     MOVE 'steak     ' TO WS-MEAL-KEYWORD (9).
059200     MOVE 'fish      ' TO WS-MEAL-KEYWORD (10).
059300     MOVE 'vegetable ' TO WS-MEAL-KEYWORD (11).
059400     MOVE 'rice      ' TO WS-MEAL-KEYWORD (12).
059500     MOVE 'quinoa    ' TO WS-MEAL-KEYWORD (13).
059600     MOVE 'tofu      ' TO WS-MEAL-KEYWORD (14).
059700     MOVE 'bowl      ' TO WS-MEAL-KEYWORD (15).
059800     MOVE 'wrap      ' TO WS-MEAL-KEYWORD (16).
059900     MOVE 'sandwich  ' TO WS-MEAL-KEYWORD (17).
060000     MOVE 'entree    ' TO WS-MEAL-KEYWORD (18).
060100     MOVE 'main      ' TO WS-MEAL-KEYWORD (19).
060200     MOVE 'dish      ' TO WS-MEAL-KEYWORD (20).
060300
060400     MOVE 'chicken   ' TO WS-TAG-RULE-KEYWORD (1).
060500     MOVE 'HIGH PROTEIN' TO WS-TAG-RULE-TAG (1).
060600     MOVE 'beef      ' TO WS-TAG-RULE-KEYWORD (2).
060700     MOVE 'HIGH PROTEIN' TO WS-TAG-RULE-TAG (2).
060800     MOVE 'steak     ' TO WS-TAG-RULE-KEYWORD (3).
060900     MOVE 'HIGH PROTEIN' TO WS-TAG-RULE-TAG (3).
061000     MOVE 'fish      ' TO WS-TAG-RULE-KEYWORD (4).
061100     MOVE 'HIGH PROTEIN' TO WS-TAG-RULE-TAG (4).
061200     MOVE 'salmon    ' TO WS-TAG-RULE-KEYWORD (5).
061300     MOVE 'HIGH PROTEIN' TO WS-TAG-RULE-TAG (5).
061400     MOVE 'tuna      ' TO WS-TAG-RULE-KEYWORD (6).
061500     MOVE 'HIGH PROTEIN' TO WS-TAG-RULE-TAG (6).
061600     MOVE 'vegetarian' TO WS-TAG-RULE-KEYWORD (7).
061700     MOVE 'VEGETARIAN  ' TO WS-TAG-RULE-TAG (7).
061800     MOVE 'veggie    ' TO WS-TAG-RULE-KEYWORD (8).
061900     MOVE 'VEGETARIAN  ' TO WS-TAG-RULE-TAG (8).
062000     MOVE 'vegan     ' TO WS-TAG-RULE-KEYWORD (9).
062100     MOVE 'VEGAN       ' TO WS-TAG-RULE-TAG (9).
062200     MOVE 'gluten    ' TO WS-TAG-RULE-KEYWORD (10).
062300     MOVE 'GLUTEN-FREE ' TO WS-TAG-RULE-TAG (10).
062400     MOVE 'avocado   ' TO WS-TAG-RULE-KEYWORD (11).
062500     MOVE 'KETO        ' TO WS-TAG-RULE-TAG (11).
062600     MOVE 'olive     ' TO WS-TAG-RULE-KEYWORD (12).
062700     MOVE 'KETO        ' TO WS-TAG-RULE-TAG (12).
062800     MOVE 'cheese    ' TO WS-TAG-RULE-KEYWORD (13).
062900     MOVE 'KETO        ' TO WS-TAG-RULE-TAG (13).
063000     MOVE 'butter    ' TO WS-TAG-RULE-KEYWORD (14).
063100     MOVE 'KETO        ' TO WS-TAG-RULE-TAG (14).
063200
063300     MOVE 'pasta     ' TO WS-HIGH-CARB-KEYWORD (1).
063400     MOVE 'rice      ' TO WS-HIGH-CARB-KEYWORD (2).
063500     MOVE 'bread     ' TO WS-HIGH-CARB-KEYWORD (3).
063600     MOVE 'potato    ' TO WS-HIGH-CARB-KEYWORD (4).
063700
063800     MOVE 'salad     ' TO WS-LOW-CARB-KEYWORD (1).
063900     MOVE 'vegetable ' TO WS-LOW-CARB-KEYWORD (2).
064000     MOVE 'quinoa    ' TO WS-LOW-CARB-KEYWORD (3).
064100
064200 1900-EXIT.
064300     EXIT.
