000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HMF001.
000300 AUTHOR.        R L FRERKING.
000400 INSTALLATION.  HEALTHY MEAL FINDER - DIETARY SYSTEMS GROUP.
000500 DATE-WRITTEN.  06/10/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* HMF - Healthy Meal Finder batch rule engine.                  *
001100*                                                               *
001200* MEAL-FINDER.  Main batch driver - the only program in the     *
001300* run that opens a file.  Loads the meal catalog into storage,  *
001400* then reads REQUESTS one card at a time and, for each one,     *
001500* calls the rate limiter, the goal matcher and the meal scorer  *
001600* in turn, writes a RECOMMENDATION per kept meal, and feeds the  *
001700* usage analytics accumulator.  Ends the run with the control   *
001800* totals, the per-partner breakdown and the analytics report.   *
001900*                                                               *
002000* Date       UserID   Description                               *
002100* ---------- -------- ----------------------------------------- *
002200* 06/10/1994 RFJ      Original cut - wires HMF002 through        *
002300*                     HMF004 and HMF008 together.                *
002400* 09/22/1997 RLF      Added the per-partner control-break table; *
002500*                     partner order on the request file is not   *
002600*                     guaranteed, so totals are kept in a table  *
002700*                     and reported at end of run, not on a       *
002800*                     break.                                     *
002900* 01/06/1999 RFJ      Y2K - WS-DAY-NUMBER is a run counter set   *
003000*                     once per run, not a calendar date; no      *
003100*                     change needed, logged per audit request.  *
003200* 04/02/2001 DWM      REQ 38511 - unmatched goals now also       *
003300*                     logged to usage analytics under the        *
003400*                     UNMATCHED bucket, per Dietary request.     *
003500* 09/02/2003 DWM      REQ 39502 - carries HMF008's shorter top-  *
003600*                     ten list without padding; no change here,  *
003700*                     logged for the cross-reference.            *
003800* 08/24/2006 DWM      REQ 46430 - HMF008's top-ten never knew    *
003900*                     which partner a goal search or a dish      *
004000*                     return belonged to, so only a house-wide   *
004100*                     top ten could be asked for.  Commarea now  *
004200*                     carries AN-IN-PARTNER-ID on every 'G' and  *
004300*                     'D' call, off RQ-PARTNER-ID.               *
004400*                                                               *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT MEAL-CATALOG-FILE    ASSIGN TO MEALCAT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS WS-MC-FILE-STATUS.
005500     SELECT REQUESTS-FILE        ASSIGN TO REQCARDS
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS WS-RQ-FILE-STATUS.
005800     SELECT RECOMMENDATIONS-FILE ASSIGN TO RECOMOUT
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS WS-RC-FILE-STATUS.
006100     SELECT RUN-REPORT-FILE      ASSIGN TO RUNRPT
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS WS-RPT-FILE-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800*****************************************************************
006900* Raw file buffers - flat.  The structured breakdown of every   *
007000* one of these records is carried in WORKING-STORAGE (via the   *
007100* COPY HMFCATC / COPY HMFRECC below) so the same record layout  *
007200* is not declared twice under two different division rules.     *
007300*****************************************************************
007400 FD  MEAL-CATALOG-FILE.
007500 01  MC-FILE-RECORD              PIC  X(150).
007600
007700 FD  REQUESTS-FILE.
007800 01  RQ-FILE-RECORD              PIC  X(049).
007900
008000 FD  RECOMMENDATIONS-FILE.
008100 01  RC-FILE-RECORD              PIC  X(117).
008200
008300 FD  RUN-REPORT-FILE.
008400 01  RPT-FILE-RECORD             PIC  X(132).
008500
008600 WORKING-STORAGE SECTION.
008700
008800*****************************************************************
008900* DEFINE LOCAL VARIABLES                                        *
009000*****************************************************************
009100 01  WS-PGM-NAME                 PIC  X(08) VALUE 'HMF001  '.
009200
009300 01  WS-MC-FILE-STATUS           PIC  X(02) VALUE '00'.
009400 01  WS-RQ-FILE-STATUS           PIC  X(02) VALUE '00'.
009500 01  WS-RC-FILE-STATUS           PIC  X(02) VALUE '00'.
009600 01  WS-RPT-FILE-STATUS          PIC  X(02) VALUE '00'.
009700
009800 01  WS-MC-EOF-SW                PIC  X(01) VALUE 'N'.
009900 01  WS-RQ-EOF-SW                PIC  X(01) VALUE 'N'.
010000
010100 01  WS-DAY-NUMBER               PIC  9(03) VALUE 1.
010200
010300*****************************************************************
010400* Control totals - COMP counters for the run, edited into the   *
010500* WS-TOTALS-VIEW report line at end of run.                      *
010600*****************************************************************
010700 01  WS-REQUESTS-READ            PIC S9(07) COMP VALUE ZEROES.
010800 01  WS-REJECTED-RATE-LIMIT      PIC S9(07) COMP VALUE ZEROES.
010900 01  WS-UNMATCHED-GOALS          PIC S9(07) COMP VALUE ZEROES.
011000 01  WS-RECOMMENDATIONS-WRITTEN  PIC S9(07) COMP VALUE ZEROES.
011100
011200*****************************************************************
011300* Per-request work fields.                                      *
011400*****************************************************************
011500 01  WS-RECS-THIS-REQUEST        PIC  9(05) VALUE ZEROES.
011600
011700*****************************************************************
011800* Per-partner control-break table.  Requests for one partner    *
011900* are not guaranteed to arrive together on REQUESTS, so totals   *
012000* are accumulated here and reported once, at end of run.         *
012100*****************************************************************
012200 01  WS-PARTNER-MAX              PIC S9(04) COMP VALUE 200.
012300 01  WS-PARTNER-COUNT            PIC S9(04) COMP VALUE ZEROES.
012400 01  WS-PT-FOUND-SW              PIC  X(01) VALUE 'N'.
012500
012600 01  WS-PARTNER-TABLE.
012700     02  WS-PARTNER-ENTRY        OCCURS 200 TIMES
012800                                  INDEXED BY WS-PT-IDX.
012900         05  WS-PT-PARTNER-ID        PIC  X(12).
013000         05  WS-PT-REQUESTS          PIC  9(05).
013100         05  WS-PT-RATE-LIMITED      PIC  9(05).
013200         05  WS-PT-UNMATCHED         PIC  9(05).
013300         05  WS-PT-RECS-WRITTEN      PIC  9(05).
013400         05  WS-PT-GOALS-SEARCHED    PIC  9(05).
013500         05  WS-PT-DISHES-RETURNED   PIC  9(05).
013600         05  FILLER                  PIC  X(04).
013700
013800*****************************************************************
013900* Print-line work area - one 132-byte scratch buffer with three *
014000* REDEFINED column views, one per kind of RUN-REPORT line.      *
014100*****************************************************************
014200 01  WS-RPT-LINE                 PIC  X(132) VALUE SPACES.
014300
014400 01  WS-ECHO-VIEW REDEFINES WS-RPT-LINE.
014500     02  EL-PARTNER-ID            PIC  X(12).
014600     02  FILLER                   PIC  X(02).
014700     02  EL-GOAL-TEXT             PIC  X(30).
014800     02  FILLER                   PIC  X(02).
014900     02  EL-ARROW                 PIC  X(03).
015000     02  EL-RESULT-TEXT           PIC  X(44).
015100     02  FILLER                   PIC  X(02).
015200     02  EL-STATUS-TEXT           PIC  X(20).
015300     02  FILLER                   PIC  X(02).
015400     02  EL-COUNT                 PIC  ZZZ9.
015500     02  FILLER                   PIC  X(11).
015600
015700 01  WS-TOTALS-VIEW REDEFINES WS-RPT-LINE.
015800     02  TL-LABEL                 PIC  X(30).
015900     02  FILLER                   PIC  X(05).
016000     02  TL-VALUE                 PIC  ZZZZZZ9.
016100     02  FILLER                   PIC  X(90).
016200
016300 01  WS-PARTNER-VIEW REDEFINES WS-RPT-LINE.
016400     02  PL-LABEL                 PIC  X(14).
016500     02  PL-PARTNER-ID            PIC  X(12).
016600     02  FILLER                   PIC  X(02).
016700     02  PL-REQUESTS              PIC  ZZZZ9.
016800     02  FILLER                   PIC  X(02).
016900     02  PL-RATE-LIMITED          PIC  ZZZZ9.
017000     02  FILLER                   PIC  X(02).
017100     02  PL-UNMATCHED             PIC  ZZZZ9.
017200     02  FILLER                   PIC  X(02).
017300     02  PL-RECS-WRITTEN          PIC  ZZZZ9.
017400     02  FILLER                   PIC  X(02).
017500     02  PL-GOALS-SEARCHED        PIC  ZZZZ9.
017600     02  FILLER                   PIC  X(02).
017700     02  PL-DISHES-RETURNED       PIC  ZZZZ9.
017800     02  FILLER                   PIC  X(64).
017900
018000*****************************************************************
018100* Built when GOAL-MATCHER comes back with no match - up to       *
018200* three suggestions laid out fixed-column, moved whole into      *
018300* EL-RESULT-TEXT.                                                *
018400*****************************************************************
018500 01  WS-UNMATCHED-TEXT.
018600     02  FILLER                   PIC  X(05) VALUE 'TRY: '.
018700     02  UT-SUGGEST-1             PIC  X(12).
018800     02  FILLER                   PIC  X(01) VALUE SPACE.
018900     02  UT-SUGGEST-2             PIC  X(12).
019000     02  FILLER                   PIC  X(01) VALUE SPACE.
019100     02  UT-SUGGEST-3             PIC  X(12).
019200     02  FILLER                   PIC  X(01) VALUE SPACE.
019300
019400*****************************************************************
019500* Catalog table, result table and request/recommendation/rate-   *
019600* limit-status record layouts - the real storage for the run.   *
019700* HMF004 addresses CAT-TABLE/RESULT-TABLE through its own        *
019800* LINKAGE copy of this same layout, passed by reference below.  *
019900*****************************************************************
020000 COPY HMFCATC.
020100 COPY HMFRECC.
020200
020300*****************************************************************
020400* COMMAREAs for the four subprograms this driver calls.         *
020500*****************************************************************
020600 01  HMF002-COMMAREA.
020700     02  RL-IN-PARTNER-ID         PIC  X(12).
020800     02  RL-IN-DAY-NUMBER         PIC  9(03).
020900     02  RL-OUT-PLAN              PIC  X(08).
021000     02  RL-OUT-USED              PIC  9(05).
021100     02  RL-OUT-LIMIT             PIC  9(05).
021200     02  RL-OUT-ALLOWED-FLAG      PIC  X(01).
021300     02  FILLER                   PIC  X(04).
021400
021500 01  HMF003-COMMAREA.
021600     02  GM-GOAL-TEXT             PIC  X(30).
021700     02  GM-GOAL-ID               PIC  X(12).
021800     02  GM-CONFIDENCE            PIC  9(03).
021900     02  GM-SUGGEST-1             PIC  X(12).
022000     02  GM-SUGGEST-2             PIC  X(12).
022100     02  GM-SUGGEST-3             PIC  X(12).
022200     02  FILLER                   PIC  X(04).
022300
022400 01  HMF004-COMMAREA.
022500     02  SC-GOAL-ID               PIC  X(12).
022600     02  SC-RADIUS-MILES          PIC  9(02)V9(01).
022700     02  SC-MAX-RESULTS           PIC  9(03).
022800     02  FILLER                   PIC  X(04).
022900
023000 01  HMF008-COMMAREA.
023100     02  AN-FUNCTION              PIC  X(01).
023200     02  AN-IN-GOAL-ID            PIC  X(12).
023300     02  AN-IN-RESTAURANT-NAME    PIC  X(30).
023400     02  AN-IN-DISH-NAME          PIC  X(40).
023500     02  AN-IN-PARTNER-ID         PIC  X(12).
023600     02  AN-OUT-LINE-TEXT         PIC  X(132).
023700     02  AN-OUT-EOF-FLAG          PIC  X(01).
023800     02  FILLER                   PIC  X(08).
023900
024000 01  WS-UNMATCHED-BUCKET         PIC  X(12) VALUE 'UNMATCHED   '.
024100
024200 PROCEDURE DIVISION.
024300
024400*****************************************************************
024500* Main process.                                                 *
024600*****************************************************************
024700     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
024800     PERFORM 2000-PROCESS-REQUESTS    THRU 2000-EXIT.
024900     PERFORM 9000-WRITE-CONTROL-TOTALS THRU 9000-EXIT.
025000     PERFORM 9900-TERMINATE           THRU 9900-EXIT.
025100     STOP RUN.
025200
025300*****************************************************************
025400* Open every file this run touches and load the catalog.        *
025500*****************************************************************
025600 1000-INITIALIZE.
025700     OPEN INPUT  MEAL-CATALOG-FILE
025800                 REQUESTS-FILE.
025900     OPEN OUTPUT RECOMMENDATIONS-FILE
026000                 RUN-REPORT-FILE.
026100
026200     MOVE 1 TO WS-DAY-NUMBER.
026300
026400     PERFORM 1100-LOAD-CATALOG THRU 1100-EXIT.
026500
026600 1000-EXIT.
026700     EXIT.
026800
026900*****************************************************************
027000* Read the meal catalog once and build CAT-TABLE for the run.   *
027100*****************************************************************
027200 1100-LOAD-CATALOG.
027300     READ MEAL-CATALOG-FILE INTO MEAL-CATALOG-RECORD
027400         AT END
027500             MOVE 'Y' TO WS-MC-EOF-SW
027600     END-READ.
027700
027800     PERFORM 1110-ADD-CATALOG-ENTRY
027900         UNTIL WS-MC-EOF-SW EQUAL 'Y'
028000            OR CAT-COUNT >= CAT-TABLE-MAX.
028100
028200 1100-EXIT.
028300     EXIT.
028400
028500 1110-ADD-CATALOG-ENTRY.
028600     ADD 1 TO CAT-COUNT.
028700     SET CAT-IDX TO CAT-COUNT.
028800
028900     MOVE MC-RESTAURANT-NAME TO CAT-RESTAURANT-NAME (CAT-IDX).
029000     MOVE MC-DISH-NAME       TO CAT-DISH-NAME       (CAT-IDX).
029100     MOVE MC-DESCRIPTION     TO CAT-DESCRIPTION     (CAT-IDX).
029200     MOVE MC-CALORIES        TO CAT-CALORIES        (CAT-IDX).
029300     MOVE MC-PROTEIN-G       TO CAT-PROTEIN-G       (CAT-IDX).
029400     MOVE MC-CARBS-G         TO CAT-CARBS-G         (CAT-IDX).
029500     MOVE MC-FAT-G           TO CAT-FAT-G           (CAT-IDX).
029600     MOVE MC-DISTANCE-MILES  TO CAT-DISTANCE-MILES  (CAT-IDX).
029700     MOVE ZEROES             TO CAT-SCORE           (CAT-IDX).
029800
029900     READ MEAL-CATALOG-FILE INTO MEAL-CATALOG-RECORD
030000         AT END
030100             MOVE 'Y' TO WS-MC-EOF-SW
030200     END-READ.
030300
030400*****************************************************************
030500* Main read loop over REQUESTS.                                  *
030600*****************************************************************
030700 2000-PROCESS-REQUESTS.
030800     READ REQUESTS-FILE INTO REQUEST-RECORD
030900         AT END
031000             MOVE 'Y' TO WS-RQ-EOF-SW
031100     END-READ.
031200
031300     PERFORM 2100-PROCESS-ONE-REQUEST
031400         UNTIL WS-RQ-EOF-SW EQUAL 'Y'.
031500
031600 2000-EXIT.
031700     EXIT.
031800
031900*****************************************************************
032000* Steps a through h of the batch flow for one REQUESTS record.  *
032100*****************************************************************
032200 2100-PROCESS-ONE-REQUEST.
032300     ADD 1 TO WS-REQUESTS-READ.
032400     MOVE 'N' TO WS-PT-FOUND-SW.
032500     PERFORM 2110-FIND-OR-ADD-PARTNER THRU 2110-EXIT.
032600     ADD 1 TO WS-PT-REQUESTS (WS-PT-IDX).
032700
032800     MOVE ZEROES TO WS-RECS-THIS-REQUEST.
032900     MOVE RQ-PARTNER-ID TO EL-PARTNER-ID.
033000     MOVE RQ-GOAL-TEXT  TO EL-GOAL-TEXT.
033100     MOVE '-> '         TO EL-ARROW.
033200     MOVE SPACES        TO EL-RESULT-TEXT.
033300
033400     PERFORM 2200-CHECK-RATE-LIMIT THRU 2200-EXIT.
033500
033600     IF  RL-OUT-ALLOWED-FLAG NOT EQUAL 'Y'
033700         ADD 1 TO WS-REJECTED-RATE-LIMIT
033800         ADD 1 TO WS-PT-RATE-LIMITED (WS-PT-IDX)
033900         MOVE 'RATE LIMIT EXCEEDED' TO EL-STATUS-TEXT
034000         MOVE ZEROES                TO EL-COUNT
034100         PERFORM 2900-WRITE-ECHO-LINE THRU 2900-EXIT
034200     ELSE
034300         PERFORM 2300-MATCH-GOAL THRU 2300-EXIT.
034400
034500     READ REQUESTS-FILE INTO REQUEST-RECORD
034600         AT END
034700             MOVE 'Y' TO WS-RQ-EOF-SW
034800     END-READ.
034900
035000*****************************************************************
035100* Find this partner's control-break entry, adding one if this   *
035200* is the first request seen for it this run.                    *
035300*****************************************************************
035400 2110-FIND-OR-ADD-PARTNER.
035500     PERFORM 2120-SCAN-FOR-PARTNER
035600         VARYING WS-PT-IDX FROM 1 BY 1
035700         UNTIL WS-PT-IDX > WS-PARTNER-COUNT
035800            OR WS-PT-FOUND-SW EQUAL 'Y'.
035900
036000     IF  WS-PT-FOUND-SW NOT EQUAL 'Y'
036100         AND WS-PARTNER-COUNT < WS-PARTNER-MAX
036200         ADD 1 TO WS-PARTNER-COUNT
036300         SET WS-PT-IDX TO WS-PARTNER-COUNT
036400         MOVE RQ-PARTNER-ID TO WS-PT-PARTNER-ID (WS-PT-IDX)
036500         MOVE ZEROES TO WS-PT-REQUESTS        (WS-PT-IDX)
036600                         WS-PT-RATE-LIMITED    (WS-PT-IDX)
036700                         WS-PT-UNMATCHED       (WS-PT-IDX)
036800                         WS-PT-RECS-WRITTEN    (WS-PT-IDX)
036900                         WS-PT-GOALS-SEARCHED  (WS-PT-IDX)
037000                         WS-PT-DISHES-RETURNED (WS-PT-IDX)
037100     ELSE
037200         IF  WS-PT-FOUND-SW EQUAL 'Y'
037300             SET WS-PT-IDX DOWN BY 1.
037400
037500 2110-EXIT.
037600     EXIT.
037700
037800 2120-SCAN-FOR-PARTNER.
037900     IF  WS-PT-PARTNER-ID (WS-PT-IDX) EQUAL RQ-PARTNER-ID
038000         MOVE 'Y' TO WS-PT-FOUND-SW.
038100
038200*****************************************************************
038300* Step a - rate limiter.  An allowed request costs one unit of  *
038400* quota; a rejected one costs nothing, per HMF002's own rule.   *
038500*****************************************************************
038600 2200-CHECK-RATE-LIMIT.
038700     MOVE RQ-PARTNER-ID TO RL-IN-PARTNER-ID.
038800     MOVE WS-DAY-NUMBER TO RL-IN-DAY-NUMBER.
038900
039000     CALL 'HMF002' USING HMF002-COMMAREA.
039100
039200 2200-EXIT.
039300     EXIT.
039400
039500*****************************************************************
039600* Step b - goal matcher.  A miss (confidence zero, GM-GOAL-ID    *
039700* blank) is reported with up to three suggestions and writes no *
039800* recommendations; a hit falls through to the scorer.            *
039900*****************************************************************
040000 2300-MATCH-GOAL.
040100     MOVE RQ-GOAL-TEXT TO GM-GOAL-TEXT.
040200
040300     CALL 'HMF003' USING HMF003-COMMAREA.
040400
040500     IF  GM-GOAL-ID EQUAL SPACES
040600         ADD 1 TO WS-UNMATCHED-GOALS
040700         ADD 1 TO WS-PT-UNMATCHED (WS-PT-IDX)
040800         PERFORM 2310-BUILD-UNMATCHED-TEXT
040900         MOVE 'UNMATCHED GOAL'    TO EL-STATUS-TEXT
041000         MOVE ZEROES              TO EL-COUNT
041100         PERFORM 2900-WRITE-ECHO-LINE THRU 2900-EXIT
041200         MOVE WS-UNMATCHED-BUCKET TO AN-IN-GOAL-ID
041300         MOVE RQ-PARTNER-ID       TO AN-IN-PARTNER-ID
041400         MOVE 'G'                 TO AN-FUNCTION
041500         CALL 'HMF008' USING HMF008-COMMAREA
041600         ADD 1 TO WS-PT-GOALS-SEARCHED (WS-PT-IDX)
041700     ELSE
041800         MOVE GM-GOAL-ID          TO AN-IN-GOAL-ID
041900         MOVE RQ-PARTNER-ID       TO AN-IN-PARTNER-ID
042000         MOVE 'G'                 TO AN-FUNCTION
042100         CALL 'HMF008' USING HMF008-COMMAREA
042200         ADD 1 TO WS-PT-GOALS-SEARCHED (WS-PT-IDX)
042300         PERFORM 2400-SCORE-AND-WRITE THRU 2400-EXIT
042400         MOVE GM-GOAL-ID          TO EL-RESULT-TEXT
042500         MOVE 'RECS WRITTEN'      TO EL-STATUS-TEXT
042600         MOVE WS-RECS-THIS-REQUEST TO EL-COUNT
042700         PERFORM 2900-WRITE-ECHO-LINE THRU 2900-EXIT.
042800
042900 2300-EXIT.
043000     EXIT.
043100
043200 2310-BUILD-UNMATCHED-TEXT.
043300     MOVE GM-SUGGEST-1 TO UT-SUGGEST-1.
043400     MOVE GM-SUGGEST-2 TO UT-SUGGEST-2.
043500     MOVE GM-SUGGEST-3 TO UT-SUGGEST-3.
043600     MOVE WS-UNMATCHED-TEXT TO EL-RESULT-TEXT.
043700
043800*****************************************************************
043900* Steps c through g - fetch the rule set, score, filter, sort   *
044000* and cap the catalog (all inside HMF004), then write one        *
044100* RECOMMENDATION per kept meal and tell the analytics table      *
044200* about the dish.                                                *
044300*****************************************************************
044400 2400-SCORE-AND-WRITE.
044500     MOVE GM-GOAL-ID      TO SC-GOAL-ID.
044600     MOVE RQ-RADIUS-MILES TO SC-RADIUS-MILES.
044700     MOVE RQ-MAX-RESULTS  TO SC-MAX-RESULTS.
044800
044900     CALL 'HMF004' USING HMF004-COMMAREA
045000                         CAT-TABLE CAT-COUNT
045100                         RESULT-TABLE RESULT-COUNT.
045200
045300     PERFORM 2410-WRITE-ONE-RECOMMENDATION
045400         VARYING RESULT-IDX FROM 1 BY 1
045500         UNTIL RESULT-IDX > RESULT-COUNT.
045600
045700 2400-EXIT.
045800     EXIT.
045900
046000 2410-WRITE-ONE-RECOMMENDATION.
046100     SET CAT-IDX TO RESULT-CAT-INDEX (RESULT-IDX).
046200
046300     MOVE RQ-PARTNER-ID          TO RC-PARTNER-ID.
046400     MOVE GM-GOAL-ID             TO RC-GOAL-ID.
046500     MOVE CAT-RESTAURANT-NAME (CAT-IDX) TO RC-RESTAURANT-NAME.
046600     MOVE CAT-DISH-NAME       (CAT-IDX) TO RC-DISH-NAME.
046700     MOVE CAT-CALORIES        (CAT-IDX) TO RC-CALORIES.
046800     MOVE CAT-PROTEIN-G       (CAT-IDX) TO RC-PROTEIN-G.
046900     MOVE CAT-CARBS-G         (CAT-IDX) TO RC-CARBS-G.
047000     MOVE CAT-FAT-G           (CAT-IDX) TO RC-FAT-G.
047100     MOVE CAT-DISTANCE-MILES  (CAT-IDX) TO RC-DISTANCE-MILES.
047200     MOVE RESULT-SCORE (RESULT-IDX)     TO RC-SCORE.
047300
047400     WRITE RC-FILE-RECORD FROM RECOMMENDATION-RECORD.
047500
047600     ADD 1 TO WS-RECOMMENDATIONS-WRITTEN.
047700     ADD 1 TO WS-RECS-THIS-REQUEST.
047800     ADD 1 TO WS-PT-RECS-WRITTEN    (WS-PT-IDX).
047900     ADD 1 TO WS-PT-DISHES-RETURNED (WS-PT-IDX).
048000
048100     MOVE CAT-RESTAURANT-NAME (CAT-IDX) TO AN-IN-RESTAURANT-NAME.
048200     MOVE CAT-DISH-NAME       (CAT-IDX) TO AN-IN-DISH-NAME.
048300     MOVE RQ-PARTNER-ID                 TO AN-IN-PARTNER-ID.
048400     MOVE 'D'                           TO AN-FUNCTION.
048500     CALL 'HMF008' USING HMF008-COMMAREA.
048600
048700*****************************************************************
048800* Common echo-line writer - caller has already set EL-RESULT-   *
048900* TEXT / EL-STATUS-TEXT / EL-COUNT for the outcome it is         *
049000* reporting.                                                     *
049100*****************************************************************
049200 2900-WRITE-ECHO-LINE.
049300     WRITE RPT-FILE-RECORD FROM WS-ECHO-VIEW.
049400     MOVE SPACES TO WS-RPT-LINE.
049500
049600 2900-EXIT.
049700     EXIT.
049800
049900*****************************************************************
050000* End of run - control totals, per-partner breakdown and the    *
050100* usage-analytics top-ten report (built by HMF008, browsed here  *
050200* one line at a time).                                           *
050300*****************************************************************
050400 9000-WRITE-CONTROL-TOTALS.
050500     MOVE 'REQUESTS READ'               TO TL-LABEL.
050600     MOVE WS-REQUESTS-READ               TO TL-VALUE.
050700     WRITE RPT-FILE-RECORD FROM WS-TOTALS-VIEW.
050800     MOVE SPACES TO WS-RPT-LINE.
050900
051000     MOVE 'REJECTED - RATE LIMIT'        TO TL-LABEL.
051100     MOVE WS-REJECTED-RATE-LIMIT          TO TL-VALUE.
051200     WRITE RPT-FILE-RECORD FROM WS-TOTALS-VIEW.
051300     MOVE SPACES TO WS-RPT-LINE.
051400
051500     MOVE 'UNMATCHED GOALS'              TO TL-LABEL.
051600     MOVE WS-UNMATCHED-GOALS              TO TL-VALUE.
051700     WRITE RPT-FILE-RECORD FROM WS-TOTALS-VIEW.
051800     MOVE SPACES TO WS-RPT-LINE.
051900
052000     MOVE 'RECOMMENDATIONS WRITTEN'      TO TL-LABEL.
052100     MOVE WS-RECOMMENDATIONS-WRITTEN      TO TL-VALUE.
052200     WRITE RPT-FILE-RECORD FROM WS-TOTALS-VIEW.
052300     MOVE SPACES TO WS-RPT-LINE.
052400
052500     PERFORM 9010-WRITE-ONE-PARTNER-LINE
052600         VARYING WS-PT-IDX FROM 1 BY 1
052700         UNTIL WS-PT-IDX > WS-PARTNER-COUNT.
052800
052900     PERFORM 9100-WRITE-ANALYTICS THRU 9100-EXIT.
053000
053100 9000-EXIT.
053200     EXIT.
053300
053400 9010-WRITE-ONE-PARTNER-LINE.
053500     MOVE 'PARTNER TOTAL '                    TO PL-LABEL.
053600     MOVE WS-PT-PARTNER-ID      (WS-PT-IDX)    TO PL-PARTNER-ID.
053700     MOVE WS-PT-REQUESTS        (WS-PT-IDX)    TO PL-REQUESTS.
053800     MOVE WS-PT-RATE-LIMITED    (WS-PT-IDX)    TO PL-RATE-LIMITED.
053900     MOVE WS-PT-UNMATCHED       (WS-PT-IDX)    TO PL-UNMATCHED.
054000     MOVE WS-PT-RECS-WRITTEN    (WS-PT-IDX)    TO PL-RECS-WRITTEN.
054100     MOVE WS-PT-GOALS-SEARCHED  (WS-PT-IDX)    TO
054200                                             PL-GOALS-SEARCHED.
054300     MOVE WS-PT-DISHES-RETURNED (WS-PT-IDX)    TO
054400                                             PL-DISHES-RETURNED.
054500
054600     WRITE RPT-FILE-RECORD FROM WS-PARTNER-VIEW.
054700     MOVE SPACES TO WS-RPT-LINE.
054800     MOVE WS-PT-PARTNER-ID (WS-PT-IDX) TO AN-IN-PARTNER-ID.
054900     PERFORM 9020-WRITE-PARTNER-ANALYTICS THRU 9020-EXIT.
055000
055100*****************************************************************
055200* Browse HMF008's top-ten report a line at a time and copy      *
055300* each one straight to RUN-REPORT.                               *
055400*****************************************************************
055500 9100-WRITE-ANALYTICS.
055600     MOVE 'S' TO AN-FUNCTION.
055700     CALL 'HMF008' USING HMF008-COMMAREA.
055800     MOVE 'N' TO AN-OUT-EOF-FLAG.
055900
056000     PERFORM 9110-WRITE-ONE-ANALYTICS-LINE
056100         UNTIL AN-OUT-EOF-FLAG EQUAL 'Y'.
056200
056300     MOVE 'E' TO AN-FUNCTION.
056400     CALL 'HMF008' USING HMF008-COMMAREA.
056500
056600 9100-EXIT.
056700     EXIT.
056800
056900 9110-WRITE-ONE-ANALYTICS-LINE.
057000     MOVE 'N' TO AN-FUNCTION.
057100     CALL 'HMF008' USING HMF008-COMMAREA.
057200
057300     IF  AN-OUT-EOF-FLAG NOT EQUAL 'Y'
057400         WRITE RPT-FILE-RECORD FROM AN-OUT-LINE-TEXT.
057500
057600*****************************************************************
057700* Per-partner top-10 breakdown - AN-IN-PARTNER-ID was set by the *
057800* caller (9010, one partner at a time) before this PERFORMs;    *
057900* HMF008 browses the same way 9100 does, off the partner-keyed  *
058000* sub-tables instead of the house-wide ones.                    *
058100*****************************************************************
058200 9020-WRITE-PARTNER-ANALYTICS.
058300     MOVE 'P' TO AN-FUNCTION.
058400     CALL 'HMF008' USING HMF008-COMMAREA.
058500     MOVE 'N' TO AN-OUT-EOF-FLAG.
058600
058700     PERFORM 9030-WRITE-ONE-PTNR-ANALYTICS-LINE
058800         UNTIL AN-OUT-EOF-FLAG EQUAL 'Y'.
058900
059000     MOVE 'E' TO AN-FUNCTION.
059100     CALL 'HMF008' USING HMF008-COMMAREA.
059200
059300 9020-EXIT.
059400     EXIT.
059500
059600 9030-WRITE-ONE-PTNR-ANALYTICS-LINE.
059700     MOVE 'N' TO AN-FUNCTION.
059800     CALL 'HMF008' USING HMF008-COMMAREA.
059900
060000     IF  AN-OUT-EOF-FLAG NOT EQUAL 'Y'
060100         WRITE RPT-FILE-RECORD FROM AN-OUT-LINE-TEXT.
060200
060300*****************************************************************
060400* Close every file and hand control back to the operating       *
060500* system.                                                        *
060600*****************************************************************
060700 9900-TERMINATE.
060800     CLOSE MEAL-CATALOG-FILE
060900           REQUESTS-FILE
061000           RECOMMENDATIONS-FILE
061100           RUN-REPORT-FILE.
061200
061300 9900-EXIT.
061400     EXIT.
061500
061600*****************************************************************
061700* End - HMF001.                                                 *
061800*****************************************************************
