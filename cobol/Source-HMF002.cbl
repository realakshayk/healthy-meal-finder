000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HMF002.
000300 AUTHOR.        R L FRERKING.
000400 INSTALLATION.  HEALTHY MEAL FINDER - DIETARY SYSTEMS GROUP.
000500 DATE-WRITTEN.  02/04/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* HMF - Healthy Meal Finder batch rule engine.                  *
001100*                                                               *
001200* RATE-LIMITER.  Called by HMF001 ahead of everything else for  *
001300* every REQUESTS record.  Keeps one USED/LIMIT counter per      *
001400* partner in a table that lives for the length of the run; a   *
001500* DAY-NUMBER change on the incoming request (or the FIRST-TIME  *
001600* switch at the top of the run) zeroes every counter before the *
001700* quota is checked.  An over-quota attempt costs the partner    *
001800* nothing - only an allowed request bumps USED.                 *
001900*                                                               *
002000* Date       UserID   Description                               *
002100* ---------- -------- ----------------------------------------- *
002200* 02/04/1994 RFJ      Original cut - single free-plan limit.     *
002300* 09/22/1997 RLF      Added the pro plan and the per-partner     *
002400*                     counter table.                             *
002500* 01/06/1999 RFJ      Y2K - DAY-NUMBER is a run counter, not a   *
002600*                     calendar date; no change needed here.      *
002700* 06/30/2005 DWM      REQ 44120 - partner id literally 'pro'     *
002800*                     selects the pro plan, per Marketing.       *
002900* 07/19/2006 DWM      REQ 46205 - added the day-change trace in  *
003000*                     2100 and dropped the unused COPY HMFRECC;  *
003100*                     this program never touched a request or    *
003200*                     recommendation record.                     *
003300*                                                               *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100
004200*****************************************************************
004300* DEFINE LOCAL VARIABLES                                        *
004400*****************************************************************
004500 01  WS-PGM-NAME              PIC  X(08) VALUE 'HMF002  '.
004600
004700 01  WS-PLAN-FREE             PIC  X(08) VALUE 'free    '.
004800 01  WS-PLAN-PRO              PIC  X(08) VALUE 'pro     '.
004900 01  WS-FREE-LIMIT            PIC  9(05) VALUE 00100.
005000 01  WS-PRO-LIMIT             PIC  9(05) VALUE 10000.
005100
005200 01  WS-PARTNER-LC            PIC  X(12) VALUE SPACES.
005300
005400*****************************************************************
005500* Partner counter table - carried across calls for the life of  *
005600* the run.  A partner not yet seen is added on first reference. *
005700*****************************************************************
005800 01  WS-PARTNER-TABLE-MAX     PIC S9(04) COMP VALUE 200.
005900 01  WS-PARTNER-COUNT         PIC S9(04) COMP VALUE ZEROES.
006000
006100 01  WS-PARTNER-TABLE.
006200     02  WS-PARTNER-ENTRY     OCCURS 200 TIMES
006300                               INDEXED BY WS-PARTNER-IDX.
006400         05  WS-PARTNER-ID        PIC  X(12) VALUE SPACES.
006500         05  WS-PARTNER-PLAN      PIC  X(08) VALUE SPACES.
006600         05  WS-PARTNER-USED      PIC  9(05) VALUE ZEROES.
006700         05  WS-PARTNER-LIMIT     PIC  9(05) VALUE ZEROES.
006800         05  FILLER               PIC  X(06).
006900
007000*****************************************************************
007100* Numeric-only overlay of the counter table, used solely by     *
007200* 2100-APPLY-DAILY-RESET to zero every USED count in one sweep. *
007300*****************************************************************
007400 01  WS-PARTNER-TABLE-RESET REDEFINES WS-PARTNER-TABLE.
007500     02  WS-RESET-ENTRY       OCCURS 200 TIMES.
007600         05  FILLER               PIC  X(20).
007700         05  WS-RESET-USED        PIC  9(05).
007800         05  FILLER               PIC  X(06).
007900
008000 01  WS-LAST-DAY-NUMBER        PIC  9(03) VALUE ZEROES.
008100*****************************************************************
008200* Character view of the last-reset day, used only on the        *
008300* problem-determination trace in 2100-APPLY-DAILY-RESET so an   *
008400* operator reading SYSOUT does not have to mentally decode a     *
008500* zoned-numeric DISPLAY of the old and new day numbers.          *
008600*****************************************************************
008700 01  WS-LAST-DAY-REDEF REDEFINES WS-LAST-DAY-NUMBER.
008800     02  WS-LAST-DAY-DIGITS    PIC  X(03).
008900
009000 01  WS-FOUND-SW               PIC  X(01) VALUE 'N'.
009100
009200*****************************************************************
009300* Dynamic Storage - the COMMAREA passed by HMF001's CALL.        *
009400*****************************************************************
009500 LINKAGE SECTION.
009600 01  HMF002-COMMAREA.
009700     02  RL-IN-PARTNER-ID      PIC  X(12).
009800     02  RL-IN-DAY-NUMBER      PIC  9(03).
009900     02  RL-IN-DAY-DIGITS REDEFINES RL-IN-DAY-NUMBER              REQ46205
010000                               PIC  X(03).
010100     02  RL-OUT-PLAN           PIC  X(08).
010200     02  RL-OUT-USED           PIC  9(05).
010300     02  RL-OUT-LIMIT          PIC  9(05).
010400     02  RL-OUT-ALLOWED-FLAG   PIC  X(01).
010500     02  FILLER                PIC  X(04).
010600
010700 PROCEDURE DIVISION USING HMF002-COMMAREA.
010800
010900*****************************************************************
011000* Main process.                                                 *
011100*****************************************************************
011200     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
011300     PERFORM 2100-APPLY-DAILY-RESET THRU 2100-EXIT.
011400     PERFORM 1000-DETERMINE-PLAN    THRU 1000-DETERMINE-EXIT.
011500     PERFORM 2000-CHECK-QUOTA       THRU 2000-EXIT.
011600     GOBACK.
011700
011800*****************************************************************
011900* Find or add the partner's counter entry.                      *
012000*****************************************************************
012100 1000-INITIALIZE.
012200     MOVE 'N' TO WS-FOUND-SW.
012300
012400     PERFORM 1010-SCAN-FOR-PARTNER
012500         VARYING WS-PARTNER-IDX FROM 1 BY 1
012600         UNTIL WS-PARTNER-IDX > WS-PARTNER-COUNT
012700            OR WS-FOUND-SW EQUAL 'Y'.
012800
012900     IF  WS-FOUND-SW NOT EQUAL 'Y'
013000         PERFORM 1020-ADD-PARTNER.
013100
013200 1000-EXIT.
013300     EXIT.
013400
013500 1010-SCAN-FOR-PARTNER.
013600     IF  WS-PARTNER-ID (WS-PARTNER-IDX) EQUAL RL-IN-PARTNER-ID
013700         MOVE 'Y' TO WS-FOUND-SW.
013800
013900 1020-ADD-PARTNER.
014000     ADD 1 TO WS-PARTNER-COUNT.
014100     SET WS-PARTNER-IDX TO WS-PARTNER-COUNT.
014200     MOVE RL-IN-PARTNER-ID TO WS-PARTNER-ID (WS-PARTNER-IDX).
014300     MOVE ZEROES           TO WS-PARTNER-USED (WS-PARTNER-IDX).
014400
014500*****************************************************************
014600* Plan: 'pro' if the partner id is literally "pro", else        *
014700* 'free' (a partner id equal to a plan name selects that plan). *
014800*****************************************************************
014900 1000-DETERMINE-PLAN.
015000     MOVE WS-PARTNER-ID (WS-PARTNER-IDX) TO WS-PARTNER-LC.
015100     INSPECT WS-PARTNER-LC
015200         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
015300                 TO 'abcdefghijklmnopqrstuvwxyz'.
015400
015500     IF  WS-PARTNER-LC (1:8) EQUAL WS-PLAN-PRO
015600         MOVE 'pro     ' TO WS-PARTNER-PLAN (WS-PARTNER-IDX)
015700         MOVE WS-PRO-LIMIT  TO WS-PARTNER-LIMIT (WS-PARTNER-IDX)
015800     ELSE
015900         MOVE 'free    ' TO WS-PARTNER-PLAN (WS-PARTNER-IDX)
016000         MOVE WS-FREE-LIMIT TO WS-PARTNER-LIMIT (WS-PARTNER-IDX).
016100
016200 1000-DETERMINE-EXIT.
016300     EXIT.
016400
016500*****************************************************************
016600* A request is allowed if USED < LIMIT; allowed requests        *
016700* increment USED.  An over-quota attempt costs nothing.          *
016800*****************************************************************
016900 2000-CHECK-QUOTA.
017000     IF  WS-PARTNER-USED (WS-PARTNER-IDX) <
017100         WS-PARTNER-LIMIT (WS-PARTNER-IDX)
017200         ADD 1 TO WS-PARTNER-USED (WS-PARTNER-IDX)
017300         MOVE 'Y' TO RL-OUT-ALLOWED-FLAG
017400     ELSE
017500         MOVE 'N' TO RL-OUT-ALLOWED-FLAG.
017600
017700     MOVE WS-PARTNER-PLAN  (WS-PARTNER-IDX) TO RL-OUT-PLAN.
017800     MOVE WS-PARTNER-USED  (WS-PARTNER-IDX) TO RL-OUT-USED.
017900     MOVE WS-PARTNER-LIMIT (WS-PARTNER-IDX) TO RL-OUT-LIMIT.
018000
018100 2000-EXIT.
018200     EXIT.
018300
018400*****************************************************************
018500* Counters reset at each new processing day.  DAY-NUMBER comes  *
018600* off the request record; the first request of the run always  *
018700* forces a reset because WS-LAST-DAY-NUMBER starts at zero and  *
018800* no real DAY-NUMBER is ever zero.                               *
018900*****************************************************************
019000 2100-APPLY-DAILY-RESET.
019100     IF  RL-IN-DAY-NUMBER NOT EQUAL WS-LAST-DAY-NUMBER
019200         DISPLAY 'HMF002 DAY CHANGE FROM ' WS-LAST-DAY-DIGITS     REQ46205
019300             ' TO ' RL-IN-DAY-DIGITS ' - COUNTERS RESET'          REQ46205
019400         PERFORM 2110-ZERO-ALL-COUNTERS
019500         MOVE RL-IN-DAY-NUMBER TO WS-LAST-DAY-NUMBER.
019600
019700 2100-EXIT.
019800     EXIT.
019900
020000 2110-ZERO-ALL-COUNTERS.
020100     PERFORM 2120-ZERO-ONE-COUNTER
020200         VARYING WS-PARTNER-IDX FROM 1 BY 1
020300         UNTIL WS-PARTNER-IDX > WS-PARTNER-COUNT.
020400
020500 2120-ZERO-ONE-COUNTER.
020600     MOVE ZEROES TO WS-RESET-USED (WS-PARTNER-IDX).
