000100*****************************************************************
000200* HMFTABC - Healthy Meal Finder rule table.                     *
000300*                                                               *
000400* The NUTRITION-RULES table - one entry per canonical goal.     *
000500* Built once at VALUE time - there is no maintenance             *
000600* transaction for this table, it changes when the dietitians    *
000700* change the rules.                                            *
000800*                                                               *
000900* COPY'd into HMF004 only.  The GOAL-MATCHER synonym table used  *
001000* to live here too; it moved to its own copybook, HMFSYNC, in    *
001100* the 08/2006 cleanup below, since HMF003 never touched a        *
001200* single field of this rule table - carrying it along was        *
001300* dead weight.                                                 *
001400*                                                               *
001500* Date       UserID   Description                               *
001600* ---------- -------- ----------------------------------------- *
001700* 03/11/1994 RFJ      Original cut - four goals.                 *
001800* 07/19/1996 RLF      Added WS-GOAL-NAMES redefine for the       *
001900*                     suggestion-ranking pass.                   *
002000* 01/06/1999 RFJ      Y2K - no date fields in this table, n/c.   *
002100* 08/21/2006 DWM      REQ 46412 - split the synonym table out    *
002200*                     into HMFSYNC.  HMF003 COPY'd this whole    *
002300*                     copybook for the synonym table alone and   *
002400*                     never walked RULE-TABLE/WS-GOAL-NAMES.     *
002500*****************************************************************
002600
002700*****************************************************************
002800* NUTRITION-RULES table.  An absent threshold is carried as a   *
002900* zero value with its switch set to 'N' - not checked.          *
003000*****************************************************************
003100 01  RULE-TABLE-MAX           PIC S9(04) COMP VALUE 4.
003200
003300 01  RULE-TABLE.
003400     02  RULE-ENTRY           OCCURS 4 TIMES
003500                               INDEXED BY RULE-IDX.
003600         05  RULE-GOAL-ID         PIC  X(12).
003700         05  RULE-MAX-CALORIES    PIC  9(04).
003800         05  RULE-MAX-CAL-SW      PIC  X(01).
003900         05  RULE-MIN-PROTEIN     PIC  9(03).
004000         05  RULE-MIN-PRO-SW      PIC  X(01).
004100         05  RULE-MAX-CARBS       PIC  9(03).
004200         05  RULE-MAX-CARB-SW     PIC  X(01).
004300         05  RULE-MIN-FAT         PIC  9(03).
004400         05  RULE-MIN-FAT-SW      PIC  X(01).
004500         05  FILLER               PIC  X(05).
004600
004700*****************************************************************
004800* Goal-id-only overlay of the rule table - walked by HMF004's    *
004900* default/unknown-goal check without disturbing RULE-IDX.        *
005000*****************************************************************
005100 01  WS-GOAL-NAMES REDEFINES RULE-TABLE.
005200     02  WS-GOAL-NAME-ENTRY   OCCURS 4 TIMES.
005300         05  WS-GOAL-NAME         PIC  X(12).
005400         05  FILLER               PIC  X(16).
005500
005600*****************************************************************
005700* End - HMFTABC.                                                *
005800*****************************************************************
