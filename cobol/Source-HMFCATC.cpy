000100*****************************************************************
000200* HMFCATC - Healthy Meal Finder catalog record definition.     *
000300*                                                               *
000400* Holds the MEAL-CATALOG file record layout (as it arrives on  *
000500* the input file) and the in-storage catalog table that        *
000600* HMF001 loads it into for the run.  COPY'd into HMF001 and     *
000700* HMF004 (the scoring engine searches this table for every      *
000800* REQUESTS record).                                             *
000900*                                                               *
001000* Date       UserID   Description                               *
001100* ---------- -------- ----------------------------------------- *
001200* 03/11/1994 RFJ      Original cut - mock-meals layout.          *
001300* 09/22/1997 RLF      Added CAT-DISTANCE-REDEF compare view.     *
001400* 01/06/1999 RFJ      Y2K - no date fields in this record, n/c.  *
001500*****************************************************************
001600
001700*****************************************************************
001800* MEAL-CATALOG file record - as read from the catalog file.     *
001900*****************************************************************
002000 01  MEAL-CATALOG-RECORD.
002100     02  MC-RESTAURANT-NAME     PIC  X(30).
002200     02  MC-DISH-NAME           PIC  X(40).
002300     02  MC-DESCRIPTION         PIC  X(60).
002400     02  MC-CALORIES            PIC  9(04).
002500     02  MC-PROTEIN-G           PIC  9(03).
002600     02  MC-CARBS-G             PIC  9(03).
002700     02  MC-FAT-G               PIC  9(03).
002800     02  MC-DISTANCE-MILES      PIC  9(02)V9(01).
002900     02  FILLER                 PIC  X(04).
003000
003100*****************************************************************
003200* Catalog table - the meal catalog loaded into storage.  The    *
003300* table is searched sequentially for every request; no index   *
003400* or VSAM file is warranted for a table this small.             *
003500*****************************************************************
003600 01  CAT-TABLE-MAX           PIC S9(04) COMP VALUE 500.
003700 01  CAT-COUNT               PIC S9(04) COMP VALUE ZEROES.
003800
003900 01  CAT-TABLE.
004000     02  CAT-TABLE-ENTRY     OCCURS 500 TIMES
004100                              INDEXED BY CAT-IDX.
004200         05  CAT-RESTAURANT-NAME  PIC  X(30).
004300         05  CAT-DISH-NAME        PIC  X(40).
004400         05  CAT-DESCRIPTION      PIC  X(60).
004500         05  CAT-CALORIES         PIC  9(04).
004600         05  CAT-PROTEIN-G        PIC  9(03).
004700         05  CAT-CARBS-G          PIC  9(03).
004800         05  CAT-FAT-G            PIC  9(03).
004900         05  CAT-DISTANCE-MILES   PIC  9(02)V9(01).
005000****  CAT-DISTANCE-REDEF is a trace-only integer view of the  ****
005100****  distance field, written to SYSOUT by HMF004 when a meal ****
005200****  is dropped on the radius filter - never used in place   ****
005300****  of CAT-DISTANCE-MILES in the real compare, which keeps  ****
005400****  the tenths-of-a-mile digit.                             ****
005500         05  CAT-DISTANCE-REDEF   REDEFINES CAT-DISTANCE-MILES
005600                                  PIC  9(03).
005700         05  CAT-SCORE            PIC  9(01).
005800         05  FILLER               PIC  X(05).
005900
006000*****************************************************************
006100* Result table - built by HMF004 for one request: the subset    *
006200* of CAT-TABLE entries that cleared the rule set and the        *
006300* radius filter, sorted best-score-first and capped at the      *
006400* request's MAX-RESULTS.  HMF001 walks this table to write the  *
006500* RECOMMENDATIONS records.                                      *
006600*****************************************************************
006700 01  RESULT-COUNT             PIC S9(04) COMP VALUE ZEROES.
006800
006900 01  RESULT-TABLE.
007000     02  RESULT-ENTRY        OCCURS 500 TIMES
007100                              INDEXED BY RESULT-IDX.
007200         05  RESULT-CAT-INDEX    PIC S9(04) COMP.
007300         05  RESULT-SCORE         PIC  9(01).
007400         05  FILLER               PIC  X(05).
007500
007600*****************************************************************
007700* End - HMFCATC.                                                *
007800*****************************************************************
