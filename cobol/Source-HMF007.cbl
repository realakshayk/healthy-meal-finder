000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HMF007.
000300 AUTHOR.        R L FRERKING.
000400 INSTALLATION.  HEALTHY MEAL FINDER - DIETARY SYSTEMS GROUP.
000500 DATE-WRITTEN.  04/19/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* HMF - Healthy Meal Finder batch rule engine.                  *
001100*                                                               *
001200* NUTRITION-ESTIMATOR / GOAL-INFERENCE.  Two keyword-driven      *
001300* estimators, kept in one load module because they share the    *
001400* same lowercase-and-scan idiom and are both "fill in what the   *
001500* catalog card left blank" passes.  NUTRITION-ESTIMATOR guesses  *
001600* calories/protein/carbs/fat from a dish description when the   *
001700* catalog card arrives without nutrition facts; GOAL-INFERENCE   *
001800* guesses the fitness goal the description itself is aimed at.  *
001900* Both are pure per-record transforms - no file I/O, no state    *
002000* carried between calls.                                        *
002100*                                                               *
002200* Date       UserID   Description                               *
002300* ---------- -------- ----------------------------------------- *
002400* 04/19/1994 RFJ      Original cut - keyword estimate only.      *
002500* 12/02/1996 RLF      Added the reasonableness validator.        *
002600* 06/15/1998 RLF      Added GOAL-INFERENCE entry point.          *
002700* 01/06/1999 RFJ      Y2K - no date fields in this record, n/c.  *
002800* 04/30/2004 DWM      REQ 41255 - floors applied after all six   *
002900*                     keyword groups, not as each group runs.    *
003000* 08/14/2006 DWM      REQ 46310 - 9020 traces each keyword hit   *
003100*                     and position; 1900 logs the raw bytes of  *
003200*                     the protein- and muscle-group tables on   *
003300*                     build so a word list change shows up on   *
003400*                     SYSOUT.                                    *
003500*                                                               *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300
004400*****************************************************************
004500* DEFINE LOCAL VARIABLES                                        *
004600*****************************************************************
004700 01  WS-PGM-NAME              PIC  X(08) VALUE 'HMF007  '.
004800
004900 01  WS-DESCRIPTION-LC        PIC  X(60) VALUE SPACES.
005000
005100*****************************************************************
005200* Scratch phrase/number work fields - shared by both entry       *
005300* points' keyword scans.  WS-SEARCH-PHRASE carries whatever      *
005400* keyword the current scan step is testing for.                 *
005500*****************************************************************
005600 01  WS-SEARCH-PHRASE         PIC  X(11) VALUE SPACES.
005700*****************************************************************
005800* Six-byte abbreviated view of the current keyword, DISPLAYed   *
005900* by 9020 on a hit so the trace line stays short; a keyword      *
006000* longer than six bytes just shows truncated, which is enough    *
006100* to identify which group fired.                                 *
006200*****************************************************************
006300 01  WS-PHRASE-REDEF REDEFINES WS-SEARCH-PHRASE.
006400     02  WS-PHRASE-SHORT      PIC  X(06).
006500     02  FILLER               PIC  X(05).
006600
006700 01  WS-PHRASE-LEN            PIC S9(04) COMP VALUE ZEROES.
006800 01  WS-SCAN-IDX              PIC S9(04) COMP VALUE ZEROES.
006900 01  WS-MATCH-POSITION        PIC S9(04) COMP VALUE ZEROES.
007000
007100*****************************************************************
007200* NUTRITION-ESTIMATOR keyword groups.  Each group is a small     *
007300* table of keywords plus the calorie/protein/carb/fat delta      *
007400* the group contributes the one time ANY of its keywords hits.   *
007500*****************************************************************
007600 01  WS-PROTEIN-GROUP-MAX     PIC S9(04) COMP VALUE 8.
007700 01  WS-PROTEIN-GROUP-TABLE.
007800     02  WS-PROTEIN-WORD      OCCURS 8 TIMES
007900                               INDEXED BY WS-PG-IDX
008000                               PIC  X(11).
008100
008200 01  WS-CARB-GROUP-MAX        PIC S9(04) COMP VALUE 6.
008300 01  WS-CARB-GROUP-TABLE.
008400     02  WS-CARB-WORD         OCCURS 6 TIMES
008500                               INDEXED BY WS-CG-IDX
008600                               PIC  X(11).
008700
008800 01  WS-FAT-GROUP-MAX         PIC S9(04) COMP VALUE 5.
008900 01  WS-FAT-GROUP-TABLE.
009000     02  WS-FAT-WORD          OCCURS 5 TIMES
009100                               INDEXED BY WS-FG-IDX
009200                               PIC  X(11).
009300
009400 01  WS-VEG-GROUP-MAX         PIC S9(04) COMP VALUE 5.
009500 01  WS-VEG-GROUP-TABLE.
009600     02  WS-VEG-WORD          OCCURS 5 TIMES
009700                               INDEXED BY WS-VG-IDX
009800                               PIC  X(11).
009900
010000 01  WS-FRIED-GROUP-MAX       PIC S9(04) COMP VALUE 3.
010100 01  WS-FRIED-GROUP-TABLE.
010200     02  WS-FRIED-WORD        OCCURS 3 TIMES
010300                               INDEXED BY WS-FRG-IDX
010400                               PIC  X(11).
010500
010600 01  WS-LEAN-GROUP-MAX        PIC S9(04) COMP VALUE 3.
010700 01  WS-LEAN-GROUP-TABLE.
010800     02  WS-LEAN-WORD         OCCURS 3 TIMES
010900                               INDEXED BY WS-LG-IDX
011000                               PIC  X(11).
011100
011200*****************************************************************
011300* Raw-byte view of the protein-group table, logged by 1900 on   *
011400* every build so a word added or dropped from the list shows    *
011500* up as a byte-count change on SYSOUT, not just silently.        *
011600*****************************************************************
011700 01  WS-KEYWORD-GROUPS-REDEF  REDEFINES WS-PROTEIN-GROUP-TABLE.
011800     02  WS-KG-BYTES          PIC  X(88).
011900
012000*****************************************************************
012100* GOAL-INFERENCE keyword groups - tested in priority order;      *
012200* the first group with any keyword hit wins.                     *
012300*****************************************************************
012400 01  WS-MUSCLE-GROUP-MAX      PIC S9(04) COMP VALUE 7.
012500 01  WS-MUSCLE-GROUP-TABLE.
012600     02  WS-MUSCLE-WORD       OCCURS 7 TIMES
012700                               INDEXED BY WS-MG-IDX
012800                               PIC  X(11).
012900
013000 01  WS-KETO-GROUP-MAX        PIC S9(04) COMP VALUE 6.
013100 01  WS-KETO-GROUP-TABLE.
013200     02  WS-KETO-WORD         OCCURS 6 TIMES
013300                               INDEXED BY WS-KG-IDX
013400                               PIC  X(11).
013500
013600 01  WS-LOSS-GROUP-MAX        PIC S9(04) COMP VALUE 6.
013700 01  WS-LOSS-GROUP-TABLE.
013800     02  WS-LOSS-WORD         OCCURS 6 TIMES
013900                               INDEXED BY WS-LS-IDX
014000                               PIC  X(11).
014100
014200*****************************************************************
014300* Raw-byte view of the muscle-group table, logged by 1900 the   *
014400* same way as WS-KG-BYTES above.                                 *
014500*****************************************************************
014600 01  WS-GOAL-GROUPS-REDEF     REDEFINES WS-MUSCLE-GROUP-TABLE.
014700     02  WS-GG-BYTES          PIC  X(77).
014800
014900 01  WS-BUILT-SW              PIC  X(01) VALUE 'N'.
015000
015100*****************************************************************
015200* Working accumulators - the estimate as it is built up, in a   *
015300* signed form so a "lean-cook" or "veg" group can subtract       *
015400* without going negative mid-computation; floored into the      *
015500* unsigned COMMAREA fields only at the very end.                 *
015600*****************************************************************
015700 01  WS-CALORIES-WORK         PIC S9(05) VALUE ZEROES.
015800 01  WS-PROTEIN-WORK          PIC S9(05) VALUE ZEROES.
015900 01  WS-CARBS-WORK            PIC S9(05) VALUE ZEROES.
016000 01  WS-FAT-WORK              PIC S9(05) VALUE ZEROES.
016100
016200 01  WS-CAL-FROM-MACROS       PIC S9(05) VALUE ZEROES.
016300 01  WS-CAL-DIFFERENCE        PIC S9(05) VALUE ZEROES.
016400
016500*****************************************************************
016600* Dynamic Storage - the COMMAREA passed by HMF001's or HMF004's  *
016700* CALL.  Shared by both entry paragraphs; the caller sets        *
016800* NE-FUNCTION to say which estimate it wants run.                *
016900*****************************************************************
017000 LINKAGE SECTION.
017100 01  HMF007-COMMAREA.
017200     02  NE-FUNCTION           PIC  X(01).
017300         88  NE-ESTIMATE-NUTRITION  VALUE 'N'.
017400         88  NE-INFER-GOAL           VALUE 'G'.
017500     02  NE-IN-DESCRIPTION     PIC  X(60).
017600     02  NE-OUT-CALORIES       PIC  9(04).
017700     02  NE-OUT-PROTEIN-G      PIC  9(03).
017800     02  NE-OUT-CARBS-G        PIC  9(03).
017900     02  NE-OUT-FAT-G          PIC  9(03).
018000     02  NE-OUT-CONFIDENCE     PIC  9(03).
018100     02  NE-OUT-VALID-FLAG     PIC  X(01).
018200     02  NE-OUT-VALID-MSG      PIC  X(60).
018300     02  NE-OUT-GOAL-ID        PIC  X(12).
018400     02  FILLER                PIC  X(04).
018500
018600 PROCEDURE DIVISION USING HMF007-COMMAREA.
018700
018800*****************************************************************
018900* Main process.  The keyword tables are built once and kept for *
019000* the life of the run - a CALLed subprogram cannot initialize    *
019100* a table that must later be searched by keyword, so VALUE       *
019200* literals alone will not do; the build step plays that role.    *
019300*****************************************************************
019400     IF  WS-BUILT-SW NOT EQUAL 'Y'
019500         PERFORM 1900-BUILD-KEYWORD-TABLES THRU 1900-EXIT
019600         MOVE 'Y' TO WS-BUILT-SW.
019700
019800     IF  NE-ESTIMATE-NUTRITION
019900         PERFORM 1000-ESTIMATE-FROM-DESCRIPTION THRU 1000-EXIT
020000     ELSE
020100         IF  NE-INFER-GOAL
020200             PERFORM 2000-INFER-GOAL THRU 2000-EXIT.
020300
020400     GOBACK.
020500
020600*****************************************************************
020700* NUTRITION-ESTIMATOR.  Lowercase the description, start the     *
020800* four macros at their base values, apply every keyword group   *
020900* that hits, then floor the result and validate it.              *
021000*****************************************************************
021100 1000-ESTIMATE-FROM-DESCRIPTION.
021200     MOVE NE-IN-DESCRIPTION TO WS-DESCRIPTION-LC.
021300     INSPECT WS-DESCRIPTION-LC
021400         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
021500                 TO 'abcdefghijklmnopqrstuvwxyz'.
021600
021700     MOVE 400 TO WS-CALORIES-WORK.
021800     MOVE  20 TO WS-PROTEIN-WORK.
021900     MOVE  40 TO WS-CARBS-WORK.
022000     MOVE  15 TO WS-FAT-WORK.
022100
022200     PERFORM 1100-APPLY-KEYWORD-GROUPS THRU 1100-EXIT.
022300     PERFORM 1200-APPLY-FLOORS         THRU 1200-EXIT.
022400
022500     MOVE WS-CALORIES-WORK TO NE-OUT-CALORIES.
022600     MOVE WS-PROTEIN-WORK  TO NE-OUT-PROTEIN-G.
022700     MOVE WS-CARBS-WORK    TO NE-OUT-CARBS-G.
022800     MOVE WS-FAT-WORK      TO NE-OUT-FAT-G.
022900     MOVE 070               TO NE-OUT-CONFIDENCE.
023000
023100     PERFORM 1300-VALIDATE-ESTIMATE THRU 1300-EXIT.
023200
023300 1000-EXIT.
023400     EXIT.
023500
023600*****************************************************************
023700* Each of the six groups fires at most once - any keyword hit   *
023800* applies that group's whole delta, additional hits in the same *
023900* group are not counted again.                                  *
024000*****************************************************************
024100 1100-APPLY-KEYWORD-GROUPS.
024200     MOVE ZEROES TO WS-MATCH-POSITION.
024300     PERFORM 1110-SCAN-PROTEIN-GROUP
024400         VARYING WS-PG-IDX FROM 1 BY 1
024500         UNTIL WS-PG-IDX > WS-PROTEIN-GROUP-MAX
024600            OR WS-MATCH-POSITION > ZEROES.
024700     IF  WS-MATCH-POSITION > ZEROES
024800         ADD 15  TO WS-PROTEIN-WORK
024900         ADD 100 TO WS-CALORIES-WORK.
025000
025100     MOVE ZEROES TO WS-MATCH-POSITION.
025200     PERFORM 1120-SCAN-CARB-GROUP
025300         VARYING WS-CG-IDX FROM 1 BY 1
025400         UNTIL WS-CG-IDX > WS-CARB-GROUP-MAX
025500            OR WS-MATCH-POSITION > ZEROES.
025600     IF  WS-MATCH-POSITION > ZEROES
025700         ADD 30  TO WS-CARBS-WORK
025800         ADD 120 TO WS-CALORIES-WORK.
025900
026000     MOVE ZEROES TO WS-MATCH-POSITION.
026100     PERFORM 1130-SCAN-FAT-GROUP
026200         VARYING WS-FG-IDX FROM 1 BY 1
026300         UNTIL WS-FG-IDX > WS-FAT-GROUP-MAX
026400            OR WS-MATCH-POSITION > ZEROES.
026500     IF  WS-MATCH-POSITION > ZEROES
026600         ADD 10 TO WS-FAT-WORK
026700         ADD 90 TO WS-CALORIES-WORK.
026800
026900     MOVE ZEROES TO WS-MATCH-POSITION.
027000     PERFORM 1140-SCAN-VEG-GROUP
027100         VARYING WS-VG-IDX FROM 1 BY 1
027200         UNTIL WS-VG-IDX > WS-VEG-GROUP-MAX
027300            OR WS-MATCH-POSITION > ZEROES.
027400     IF  WS-MATCH-POSITION > ZEROES
027500         SUBTRACT 50 FROM WS-CALORIES-WORK
027600         SUBTRACT 10 FROM WS-CARBS-WORK.
027700
027800     MOVE ZEROES TO WS-MATCH-POSITION.
027900     PERFORM 1150-SCAN-FRIED-GROUP
028000         VARYING WS-FRG-IDX FROM 1 BY 1
028100         UNTIL WS-FRG-IDX > WS-FRIED-GROUP-MAX
028200            OR WS-MATCH-POSITION > ZEROES.
028300     IF  WS-MATCH-POSITION > ZEROES
028400         ADD 15  TO WS-FAT-WORK
028500         ADD 150 TO WS-CALORIES-WORK.
028600
028700     MOVE ZEROES TO WS-MATCH-POSITION.
028800     PERFORM 1160-SCAN-LEAN-GROUP
028900         VARYING WS-LG-IDX FROM 1 BY 1
029000         UNTIL WS-LG-IDX > WS-LEAN-GROUP-MAX
029100            OR WS-MATCH-POSITION > ZEROES.
029200     IF  WS-MATCH-POSITION > ZEROES
029300         SUBTRACT 5  FROM WS-FAT-WORK
029400         SUBTRACT 50 FROM WS-CALORIES-WORK.
029500
029600 1100-EXIT.
029700     EXIT.
029800
029900 1110-SCAN-PROTEIN-GROUP.
030000     MOVE WS-PROTEIN-WORD (WS-PG-IDX) TO WS-SEARCH-PHRASE.
030100     PERFORM 9000-FIND-PHRASE THRU 9000-EXIT.
030200
030300 1120-SCAN-CARB-GROUP.
030400     MOVE WS-CARB-WORD (WS-CG-IDX) TO WS-SEARCH-PHRASE.
030500     PERFORM 9000-FIND-PHRASE THRU 9000-EXIT.
030600
030700 1130-SCAN-FAT-GROUP.
030800     MOVE WS-FAT-WORD (WS-FG-IDX) TO WS-SEARCH-PHRASE.
030900     PERFORM 9000-FIND-PHRASE THRU 9000-EXIT.
031000
031100 1140-SCAN-VEG-GROUP.
031200     MOVE WS-VEG-WORD (WS-VG-IDX) TO WS-SEARCH-PHRASE.
031300     PERFORM 9000-FIND-PHRASE THRU 9000-EXIT.
031400
031500 1150-SCAN-FRIED-GROUP.
031600     MOVE WS-FRIED-WORD (WS-FRG-IDX) TO WS-SEARCH-PHRASE.
031700     PERFORM 9000-FIND-PHRASE THRU 9000-EXIT.
031800
031900 1160-SCAN-LEAN-GROUP.
032000     MOVE WS-LEAN-WORD (WS-LG-IDX) TO WS-SEARCH-PHRASE.
032100     PERFORM 9000-FIND-PHRASE THRU 9000-EXIT.
032200
032300*****************************************************************
032400* Floors applied after every keyword group has had its turn -   *
032500* REQ 41255 below replaced the old per-group floor check, which *
032600* let an early floor mask a later group's further subtraction.  *
032700*****************************************************************
032800 1200-APPLY-FLOORS.
032900     IF  WS-CALORIES-WORK < 200
033000         MOVE 200 TO WS-CALORIES-WORK.
033100     IF  WS-PROTEIN-WORK < 5
033200         MOVE 5 TO WS-PROTEIN-WORK.
033300     IF  WS-CARBS-WORK < 10
033400         MOVE 10 TO WS-CARBS-WORK.
033500     IF  WS-FAT-WORK < 5
033600         MOVE 5 TO WS-FAT-WORK.
033700
033800 1200-EXIT.
033900     EXIT.
034000
034100*****************************************************************
034200* Reasonableness validator - applies to any estimate, not just  *
034300* the keyword-method one above, so it is kept as its own step.  *
034400*****************************************************************
034500 1300-VALIDATE-ESTIMATE.
034600     MOVE 'Y' TO NE-OUT-VALID-FLAG.
034700     MOVE SPACES TO NE-OUT-VALID-MSG.
034800
034900     IF  NE-OUT-CALORIES < 50 OR NE-OUT-CALORIES > 2000
035000         MOVE 'N' TO NE-OUT-VALID-FLAG
035100         MOVE 'CALORIES OUT OF RANGE' TO NE-OUT-VALID-MSG.
035200
035300     IF  NE-OUT-PROTEIN-G > 100
035400         MOVE 'N' TO NE-OUT-VALID-FLAG
035500         MOVE 'PROTEIN OUT OF RANGE' TO NE-OUT-VALID-MSG.
035600
035700     IF  NE-OUT-CARBS-G > 200
035800         MOVE 'N' TO NE-OUT-VALID-FLAG
035900         MOVE 'CARBS OUT OF RANGE' TO NE-OUT-VALID-MSG.
036000
036100     IF  NE-OUT-FAT-G > 100
036200         MOVE 'N' TO NE-OUT-VALID-FLAG
036300         MOVE 'FAT OUT OF RANGE' TO NE-OUT-VALID-MSG.
036400
036500     COMPUTE WS-CAL-FROM-MACROS =
036600         (NE-OUT-PROTEIN-G * 4) + (NE-OUT-CARBS-G * 4)
036700                                + (NE-OUT-FAT-G * 9).
036800     COMPUTE WS-CAL-DIFFERENCE =
036900         NE-OUT-CALORIES - WS-CAL-FROM-MACROS.
037000     IF  WS-CAL-DIFFERENCE < ZEROES
037100         COMPUTE WS-CAL-DIFFERENCE = ZEROES - WS-CAL-DIFFERENCE.
037200
037300     IF  WS-CAL-DIFFERENCE > 200
037400         MOVE 'N' TO NE-OUT-VALID-FLAG
037500         MOVE 'CALORIES DO NOT MATCH MACROS' TO NE-OUT-VALID-MSG.
037600
037700 1300-EXIT.
037800     EXIT.
037900
038000*****************************************************************
038100* GOAL-INFERENCE.  Lowercase the description; the first of the  *
038200* three keyword groups (muscle, keto, loss) that hits wins;     *
038300* no hit at all falls through to balanced.                       *
038400*****************************************************************
038500 2000-INFER-GOAL.
038600     MOVE NE-IN-DESCRIPTION TO WS-DESCRIPTION-LC.
038700     INSPECT WS-DESCRIPTION-LC
038800         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038900                 TO 'abcdefghijklmnopqrstuvwxyz'.
039000
039100     MOVE SPACES TO NE-OUT-GOAL-ID.
039200
039300     MOVE ZEROES TO WS-MATCH-POSITION.
039400     PERFORM 2010-SCAN-MUSCLE-GROUP
039500         VARYING WS-MG-IDX FROM 1 BY 1
039600         UNTIL WS-MG-IDX > WS-MUSCLE-GROUP-MAX
039700            OR WS-MATCH-POSITION > ZEROES.
039800     IF  WS-MATCH-POSITION > ZEROES
039900         MOVE 'muscle_gain ' TO NE-OUT-GOAL-ID
040000         MOVE 070            TO NE-OUT-CONFIDENCE
040100         GO TO 2000-EXIT.
040200
040300     MOVE ZEROES TO WS-MATCH-POSITION.
040400     PERFORM 2020-SCAN-KETO-GROUP
040500         VARYING WS-KG-IDX FROM 1 BY 1
040600         UNTIL WS-KG-IDX > WS-KETO-GROUP-MAX
040700            OR WS-MATCH-POSITION > ZEROES.
040800     IF  WS-MATCH-POSITION > ZEROES
040900         MOVE 'keto        ' TO NE-OUT-GOAL-ID
041000         MOVE 070            TO NE-OUT-CONFIDENCE
041100         GO TO 2000-EXIT.
041200
041300     MOVE ZEROES TO WS-MATCH-POSITION.
041400     PERFORM 2030-SCAN-LOSS-GROUP
041500         VARYING WS-LS-IDX FROM 1 BY 1
041600         UNTIL WS-LS-IDX > WS-LOSS-GROUP-MAX
041700            OR WS-MATCH-POSITION > ZEROES.
041800     IF  WS-MATCH-POSITION > ZEROES
041900         MOVE 'weight_loss ' TO NE-OUT-GOAL-ID
042000         MOVE 065            TO NE-OUT-CONFIDENCE
042100         GO TO 2000-EXIT.
042200
042300     MOVE 'balanced    ' TO NE-OUT-GOAL-ID.
042400     MOVE 060             TO NE-OUT-CONFIDENCE.
042500
042600 2000-EXIT.
042700     EXIT.
042800
042900 2010-SCAN-MUSCLE-GROUP.
043000     MOVE WS-MUSCLE-WORD (WS-MG-IDX) TO WS-SEARCH-PHRASE.
043100     PERFORM 9000-FIND-PHRASE THRU 9000-EXIT.
043200
043300 2020-SCAN-KETO-GROUP.
043400     MOVE WS-KETO-WORD (WS-KG-IDX) TO WS-SEARCH-PHRASE.
043500     PERFORM 9000-FIND-PHRASE THRU 9000-EXIT.
043600
043700 2030-SCAN-LOSS-GROUP.
043800     MOVE WS-LOSS-WORD (WS-LS-IDX) TO WS-SEARCH-PHRASE.
043900     PERFORM 9000-FIND-PHRASE THRU 9000-EXIT.
044000
044100*****************************************************************
044200* Shared substring search - sets WS-MATCH-POSITION to the       *
044300* 1-based byte offset of WS-SEARCH-PHRASE (trimmed) within      *
044400* WS-DESCRIPTION-LC, or zero if no occurrence is found.          *
044500*****************************************************************
044600 9000-FIND-PHRASE.
044700     MOVE 11 TO WS-PHRASE-LEN.
044800     PERFORM 9010-BACK-UP-ONE-BYTE
044900         UNTIL WS-PHRASE-LEN EQUAL ZEROES
045000            OR WS-SEARCH-PHRASE (WS-PHRASE-LEN:1) NOT EQUAL SPACE.
045100
045200     MOVE ZEROES TO WS-MATCH-POSITION.
045300     IF  WS-PHRASE-LEN EQUAL ZEROES
045400         GO TO 9000-EXIT.
045500
045600     MOVE 1 TO WS-SCAN-IDX.
045700     PERFORM 9020-TRY-ONE-POSITION
045800         UNTIL WS-SCAN-IDX > (61 - WS-PHRASE-LEN)
045900            OR WS-MATCH-POSITION > ZEROES.
046000
046100 9000-EXIT.
046200     EXIT.
046300
046400 9010-BACK-UP-ONE-BYTE.
046500     SUBTRACT 1 FROM WS-PHRASE-LEN.
046600
046700 9020-TRY-ONE-POSITION.
046800     IF  WS-DESCRIPTION-LC (WS-SCAN-IDX:WS-PHRASE-LEN) EQUAL
046900         WS-SEARCH-PHRASE (1:WS-PHRASE-LEN)
047000         MOVE WS-SCAN-IDX TO WS-MATCH-POSITION
047100         DISPLAY 'HMF007 KEYWORD HIT "' WS-PHRASE-SHORT           REQ46310
047200             '" AT POSITION ' WS-MATCH-POSITION                   REQ46310
047300     ELSE
047400         ADD 1 TO WS-SCAN-IDX.
047500
047600*****************************************************************
047700* One-time keyword-table build (see 0000-MAINLINE).             *
047800*****************************************************************
047900 1900-BUILD-KEYWORD-TABLES.
048000     MOVE 'chicken    ' TO WS-PROTEIN-WORD (1).
048100     MOVE 'turkey     ' TO WS-PROTEIN-WORD (2).
048200     MOVE 'fish       ' TO WS-PROTEIN-WORD (3).
048300     MOVE 'salmon     ' TO WS-PROTEIN-WORD (4).
048400     MOVE 'tuna       ' TO WS-PROTEIN-WORD (5).
048500     MOVE 'beef       ' TO WS-PROTEIN-WORD (6).
048600     MOVE 'steak      ' TO WS-PROTEIN-WORD (7).
048700     MOVE 'pork       ' TO WS-PROTEIN-WORD (8).
048800
048900     MOVE 'rice       ' TO WS-CARB-WORD (1).
049000     MOVE 'pasta      ' TO WS-CARB-WORD (2).
049100     MOVE 'bread      ' TO WS-CARB-WORD (3).
049200     MOVE 'potato     ' TO WS-CARB-WORD (4).
049300     MOVE 'quinoa     ' TO WS-CARB-WORD (5).
049400     MOVE 'oatmeal    ' TO WS-CARB-WORD (6).
049500
049600     MOVE 'avocado    ' TO WS-FAT-WORD (1).
049700     MOVE 'nuts       ' TO WS-FAT-WORD (2).
049800     MOVE 'olive oil  ' TO WS-FAT-WORD (3).
049900     MOVE 'butter     ' TO WS-FAT-WORD (4).
050000     MOVE 'cheese     ' TO WS-FAT-WORD (5).
050100
050200     MOVE 'salad      ' TO WS-VEG-WORD (1).
050300     MOVE 'vegetables ' TO WS-VEG-WORD (2).
050400     MOVE 'greens     ' TO WS-VEG-WORD (3).
050500     MOVE 'broccoli   ' TO WS-VEG-WORD (4).
050600     MOVE 'spinach    ' TO WS-VEG-WORD (5).
050700
050800     MOVE 'fried      ' TO WS-FRIED-WORD (1).
050900     MOVE 'deep fried ' TO WS-FRIED-WORD (2).
051000     MOVE 'crispy     ' TO WS-FRIED-WORD (3).
051100
051200     MOVE 'grilled    ' TO WS-LEAN-WORD (1).
051300     MOVE 'baked      ' TO WS-LEAN-WORD (2).
051400     MOVE 'roasted    ' TO WS-LEAN-WORD (3).
051500
051600     MOVE 'chicken    ' TO WS-MUSCLE-WORD (1).
051700     MOVE 'beef       ' TO WS-MUSCLE-WORD (2).
051800     MOVE 'steak      ' TO WS-MUSCLE-WORD (3).
051900     MOVE 'protein    ' TO WS-MUSCLE-WORD (4).
052000     MOVE 'muscle     ' TO WS-MUSCLE-WORD (5).
052100     MOVE 'gain       ' TO WS-MUSCLE-WORD (6).
052200     MOVE 'bulk       ' TO WS-MUSCLE-WORD (7).
052300
052400     MOVE 'keto       ' TO WS-KETO-WORD (1).
052500     MOVE 'bacon      ' TO WS-KETO-WORD (2).
052600     MOVE 'avocado    ' TO WS-KETO-WORD (3).
052700     MOVE 'fat        ' TO WS-KETO-WORD (4).
052800     MOVE 'low carb   ' TO WS-KETO-WORD (5).
052900     MOVE 'ketogenic  ' TO WS-KETO-WORD (6).
053000
053100     MOVE 'salad      ' TO WS-LOSS-WORD (1).
053200     MOVE 'light      ' TO WS-LOSS-WORD (2).
053300     MOVE 'low calorie' TO WS-LOSS-WORD (3).
053400     MOVE 'weight loss' TO WS-LOSS-WORD (4).
053500     MOVE 'slim       ' TO WS-LOSS-WORD (5).
053600     MOVE 'cutting    ' TO WS-LOSS-WORD (6).
053700
053800     DISPLAY 'HMF007 PROTEIN-GROUP TABLE BUILT, '                 REQ46310
053900         WS-PROTEIN-GROUP-MAX ' WORDS, RAW BYTES=' WS-KG-BYTES.   REQ46310
054000     DISPLAY 'HMF007 MUSCLE-GROUP TABLE BUILT, '                  REQ46310
054100         WS-MUSCLE-GROUP-MAX ' WORDS, RAW BYTES=' WS-GG-BYTES.    REQ46310
054200
054300 1900-EXIT.
054400     EXIT.
054500
054600*****************************************************************
054700* End - HMF007.                                                 *
054800*****************************************************************
