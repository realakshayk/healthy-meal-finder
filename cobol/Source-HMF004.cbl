000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HMF004.
000300 AUTHOR.        R L FRERKING.
000400 INSTALLATION.  HEALTHY MEAL FINDER - DIETARY SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/18/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* HMF - Healthy Meal Finder batch rule engine.                  *
001100*                                                               *
001200* NUTRITION-RULES / MEAL-SCORER.  Called once per REQUESTS      *
001300* record, after HMF003 has resolved the canonical goal.  Looks  *
001400* up the goal's rule thresholds, scores every meal in the       *
001500* catalog table HMF001 loaded, drops the distance misses and    *
001600* the zero scores, sorts what is left best-first (stable on     *
001700* catalog order), and caps the survivors at MAX-RESULTS.        *
001800*                                                               *
001900* Date       UserID   Description                               *
002000* ---------- -------- ----------------------------------------- *
002100* 03/18/1994 RFJ      Original cut - four rule sets.             *
002200* 09/22/1997 RLF      Added the distance filter ahead of the     *
002300*                     score filter per Dietary request.          *
002400* 01/06/1999 RFJ      Y2K - no date fields touched here, n/c.    *
002500* 04/02/2001 DWM      REQ 38510 - stable sort on tied scores;    *
002600*                     previous sort flipped catalog order.       *
002700* 08/14/2006 DWM      REQ 46310 - trace now walks all four       *
002800*                     WS-TRACE-AS-TABLE cells, logs the raw      *
002900*                     CAT-DISTANCE-REDEF reading on every radius *
003000*                     miss, and the unknown-goal fallback gets   *
003100*                     its own audit check and SYSOUT line.       *
003200*                                                               *
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000
004100*****************************************************************
004200* DEFINE LOCAL VARIABLES                                        *
004300*****************************************************************
004400 01  WS-PGM-NAME              PIC  X(08) VALUE 'HMF004  '.
004500
004600 01  WS-DEFAULT-GOAL          PIC  X(12) VALUE 'BALANCED    '.
004700 01  WS-RULE-FOUND            PIC  X(01) VALUE 'N'.
004800
004900 01  WS-CAL-OK                PIC  X(01) VALUE 'N'.
005000
005100 01  WS-WORK-SCORE              PIC  9(01) VALUE ZEROES.
005200
005300 01  WS-KEPT-COUNT               PIC S9(04) COMP VALUE ZEROES.
005400 01  WS-SORT-IDX                 PIC S9(04) COMP VALUE ZEROES.
005500 01  WS-NEXT-IDX                 PIC S9(04) COMP VALUE ZEROES.
005600
005700 01  WS-SWAP-CAT-INDEX             PIC S9(04) COMP VALUE ZEROES.
005800 01  WS-SWAP-SCORE                 PIC  9(01) VALUE ZEROES.
005900
006000*****************************************************************
006100* Packed view of the rule-lookup result - DISPLAYed at          *
006200* 9900-WRITE-TRACE for problem determination on every call;      *
006300* never touched by the scoring logic itself.                     *
006400*****************************************************************
006500 01  WS-RULE-TRACE-LINE.
006600     02  FILLER                   PIC  X(16)
006700                                   VALUE 'RULES FOR GOAL: '.
006800     02  WS-TRACE-GOAL-ID         PIC  X(12) VALUE SPACES.
006900     02  FILLER                   PIC  X(104) VALUE SPACES.
007000
007100 01  WS-RULE-TRACE-REDEF REDEFINES WS-RULE-TRACE-LINE.
007200     02  FILLER                   PIC  X(28).
007300     02  WS-TRACE-AS-TABLE        OCCURS 4 TIMES PIC X(26).
007400
007500 01  WS-TRACE-CELL-IDX           PIC S9(04) COMP VALUE ZEROES.
007600
007700 01  WS-GN-IDX                   PIC S9(04) COMP VALUE ZEROES.
007800 01  WS-GOAL-NAME-FOUND-SW       PIC  X(01) VALUE 'N'.
007900
008000 COPY HMFTABC.
008100
008200*****************************************************************
008300* Dynamic Storage - the COMMAREA and the catalog/result tables,  *
008400* all passed by reference on HMF001's CALL.  The tables live in  *
008500* HMF001's WORKING-STORAGE; HMF004 only ever addresses them      *
008600* through this LINKAGE SECTION copy of the same layout.          *
008700*****************************************************************
008800 LINKAGE SECTION.
008900 01  HMF004-COMMAREA.
009000     02  SC-GOAL-ID            PIC  X(12).
009100     02  SC-RADIUS-MILES       PIC  9(02)V9(01).
009200     02  SC-MAX-RESULTS        PIC  9(03).
009300     02  FILLER                PIC  X(04).
009400
009500 COPY HMFCATC.
009600
009700 PROCEDURE DIVISION USING HMF004-COMMAREA CAT-TABLE CAT-COUNT
009800                           RESULT-TABLE RESULT-COUNT.
009900
010000*****************************************************************
010100* Main process.                                                 *
010200*****************************************************************
010300     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
010400     PERFORM 2000-LOOKUP-RULES       THRU 2000-EXIT.
010500     PERFORM 3000-SCORE-MEAL-TABLE   THRU 3000-EXIT.
010600     PERFORM 3300-SORT-BY-SCORE      THRU 3300-EXIT.
010700     PERFORM 3400-APPLY-RESULT-CAP   THRU 3400-EXIT.
010800     GOBACK.
010900
011000*****************************************************************
011100* Build the rule table and clear the work areas for this call.  *
011200*****************************************************************
011300 1000-INITIALIZE.
011400     MOVE ZEROES       TO RESULT-COUNT.
011500     MOVE ZEROES       TO WS-KEPT-COUNT.
011600     MOVE 'N'           TO WS-RULE-FOUND.
011700
011800     SET RULE-IDX TO 1.
011900     PERFORM 1010-ADD-RULE-MUSCLE.
012000     SET RULE-IDX TO 2.
012100     PERFORM 1020-ADD-RULE-WEIGHT.
012200     SET RULE-IDX TO 3.
012300     PERFORM 1030-ADD-RULE-KETO.
012400     SET RULE-IDX TO 4.
012500     PERFORM 1040-ADD-RULE-BALANCED.
012600
012700 1000-EXIT.
012800     EXIT.
012900
013000*****************************************************************
013100* muscle_gain: min-protein 25, max-calories 800, max-carbs 60.  *
013200*****************************************************************
013300 1010-ADD-RULE-MUSCLE.
013400     MOVE 'MUSCLE_GAIN '   TO RULE-GOAL-ID     (RULE-IDX).
013500     MOVE 800                TO RULE-MAX-CALORIES (RULE-IDX).
013600     MOVE 'Y'                TO RULE-MAX-CAL-SW   (RULE-IDX).
013700     MOVE 25                 TO RULE-MIN-PROTEIN  (RULE-IDX).
013800     MOVE 'Y'                TO RULE-MIN-PRO-SW   (RULE-IDX).
013900     MOVE 60                 TO RULE-MAX-CARBS    (RULE-IDX).
014000     MOVE 'Y'                TO RULE-MAX-CARB-SW  (RULE-IDX).
014100     MOVE ZEROES             TO RULE-MIN-FAT      (RULE-IDX).
014200     MOVE 'N'                TO RULE-MIN-FAT-SW   (RULE-IDX).
014300
014400*****************************************************************
014500* weight_loss: max-calories 500, max-carbs 40, min-protein 15.  *
014600*****************************************************************
014700 1020-ADD-RULE-WEIGHT.
014800     MOVE 'WEIGHT_LOSS '   TO RULE-GOAL-ID     (RULE-IDX).
014900     MOVE 500                TO RULE-MAX-CALORIES (RULE-IDX).
015000     MOVE 'Y'                TO RULE-MAX-CAL-SW   (RULE-IDX).
015100     MOVE 15                 TO RULE-MIN-PROTEIN  (RULE-IDX).
015200     MOVE 'Y'                TO RULE-MIN-PRO-SW   (RULE-IDX).
015300     MOVE 40                 TO RULE-MAX-CARBS    (RULE-IDX).
015400     MOVE 'Y'                TO RULE-MAX-CARB-SW  (RULE-IDX).
015500     MOVE ZEROES             TO RULE-MIN-FAT      (RULE-IDX).
015600     MOVE 'N'                TO RULE-MIN-FAT-SW   (RULE-IDX).
015700
015800*****************************************************************
015900* keto: max-carbs 20, min-fat 30.                                *
016000*****************************************************************
016100 1030-ADD-RULE-KETO.
016200     MOVE 'KETO        '   TO RULE-GOAL-ID     (RULE-IDX).
016300     MOVE ZEROES             TO RULE-MAX-CALORIES (RULE-IDX).
016400     MOVE 'N'                TO RULE-MAX-CAL-SW   (RULE-IDX).
016500     MOVE ZEROES             TO RULE-MIN-PROTEIN  (RULE-IDX).
016600     MOVE 'N'                TO RULE-MIN-PRO-SW   (RULE-IDX).
016700     MOVE 20                 TO RULE-MAX-CARBS    (RULE-IDX).
016800     MOVE 'Y'                TO RULE-MAX-CARB-SW  (RULE-IDX).
016900     MOVE 30                 TO RULE-MIN-FAT      (RULE-IDX).
017000     MOVE 'Y'                TO RULE-MIN-FAT-SW   (RULE-IDX).
017100
017200*****************************************************************
017300* anything else (balanced/default): max-calories 700 only.      *
017400*****************************************************************
017500 1040-ADD-RULE-BALANCED.
017600     MOVE 'BALANCED    '   TO RULE-GOAL-ID     (RULE-IDX).
017700     MOVE 700                TO RULE-MAX-CALORIES (RULE-IDX).
017800     MOVE 'Y'                TO RULE-MAX-CAL-SW   (RULE-IDX).
017900     MOVE ZEROES             TO RULE-MIN-PROTEIN  (RULE-IDX).
018000     MOVE 'N'                TO RULE-MIN-PRO-SW   (RULE-IDX).
018100     MOVE ZEROES             TO RULE-MAX-CARBS    (RULE-IDX).
018200     MOVE 'N'                TO RULE-MAX-CARB-SW  (RULE-IDX).
018300     MOVE ZEROES             TO RULE-MIN-FAT      (RULE-IDX).
018400     MOVE 'N'                TO RULE-MIN-FAT-SW   (RULE-IDX).
018500
018600*****************************************************************
018700* Goal lookup is case-insensitive in theory, but HMF003 always   *
018800* hands us an upper-case canonical code, so a direct compare     *
018900* against RULE-GOAL-ID is all that is required here.  Any goal  *
019000* code we do not recognize gets the BALANCED default.            *
019100*****************************************************************
019200 2000-LOOKUP-RULES.
019300     MOVE SC-GOAL-ID TO WS-TRACE-GOAL-ID.
019400
019500     PERFORM 2010-SCAN-RULE-TABLE
019600         VARYING RULE-IDX FROM 1 BY 1
019700         UNTIL RULE-IDX > RULE-TABLE-MAX
019800            OR WS-RULE-FOUND EQUAL 'Y'.
019900
020000     IF  WS-RULE-FOUND NOT EQUAL 'Y'
020100         PERFORM 9905-CHECK-GOAL-NAME THRU 9905-EXIT              REQ46310
020200         SET RULE-IDX TO 4.
020300
020400     PERFORM 9900-WRITE-TRACE.
020500
020600 2000-EXIT.
020700     EXIT.
020800
020900 2010-SCAN-RULE-TABLE.
021000     IF  RULE-GOAL-ID (RULE-IDX) EQUAL SC-GOAL-ID
021100         MOVE 'Y' TO WS-RULE-FOUND.
021200
021300*****************************************************************
021400* Score every catalog meal against the rule set held by         *
021500* RULE-IDX, keep the ones with a positive score that are also   *
021600* inside the radius.                                             *
021700*****************************************************************
021800 3000-SCORE-MEAL-TABLE.
021900     PERFORM 3100-SCORE-ONE-MEAL
022000         VARYING CAT-IDX FROM 1 BY 1
022100         UNTIL CAT-IDX > CAT-COUNT.
022200
022300 3000-EXIT.
022400     EXIT.
022500
022600 3100-SCORE-ONE-MEAL.
022700     PERFORM 3200-DISTANCE-FILTER.
022800     IF  WS-CAL-OK EQUAL 'Y'
022900         PERFORM 3110-COMPUTE-SCORE
023000         IF  CAT-SCORE (CAT-IDX) > ZEROES
023100             PERFORM 3120-KEEP-MEAL
023200         END-IF.
023300
023400 3110-COMPUTE-SCORE.
023500     MOVE ZEROES TO WS-WORK-SCORE.
023600
023700     IF  RULE-MAX-CAL-SW (RULE-IDX) EQUAL 'Y'
023800         AND CAT-CALORIES (CAT-IDX) <=
023900             RULE-MAX-CALORIES (RULE-IDX)
024000         ADD 1 TO WS-WORK-SCORE.
024100
024200     IF  RULE-MIN-PRO-SW (RULE-IDX) EQUAL 'Y'
024300         AND CAT-PROTEIN-G (CAT-IDX) >=
024400             RULE-MIN-PROTEIN (RULE-IDX)
024500         ADD 1 TO WS-WORK-SCORE.
024600
024700     IF  RULE-MAX-CARB-SW (RULE-IDX) EQUAL 'Y'
024800         AND CAT-CARBS-G (CAT-IDX) <=
024900             RULE-MAX-CARBS (RULE-IDX)
025000         ADD 1 TO WS-WORK-SCORE.
025100
025200     IF  RULE-MIN-FAT-SW (RULE-IDX) EQUAL 'Y'
025300         AND CAT-FAT-G (CAT-IDX) >=
025400             RULE-MIN-FAT (RULE-IDX)
025500         ADD 1 TO WS-WORK-SCORE.
025600
025700     MOVE WS-WORK-SCORE TO CAT-SCORE (CAT-IDX).
025800
025900*****************************************************************
026000* Distance filter: keep meals with DISTANCE-MILES <= radius.    *
026100* Folded in here as a gate ahead of the score computation so a  *
026200* meal outside the radius is never even scored.                  *
026300*****************************************************************
026400 3200-DISTANCE-FILTER.
026500     IF  CAT-DISTANCE-MILES (CAT-IDX) <= SC-RADIUS-MILES
026600         MOVE 'Y' TO WS-CAL-OK
026700     ELSE
026800         MOVE 'N' TO WS-CAL-OK
026900         DISPLAY 'HMF004 OUT OF RADIUS, DISH='                    REQ46310
027000             CAT-DISH-NAME (CAT-IDX) ' RAW MILES='                REQ46310
027100             CAT-DISTANCE-REDEF (CAT-IDX).                        REQ46310
027200
027300 3120-KEEP-MEAL.
027400     ADD 1 TO WS-KEPT-COUNT.
027500     SET RESULT-IDX TO WS-KEPT-COUNT.
027600     SET RESULT-CAT-INDEX (RESULT-IDX) TO CAT-IDX.
027700     MOVE CAT-SCORE (CAT-IDX) TO RESULT-SCORE (RESULT-IDX).
027800     MOVE WS-KEPT-COUNT TO RESULT-COUNT.
027900
028000*****************************************************************
028100* Sort: score descending, stable on catalog (input) order.      *
028200* A plain insertion sort keeps ties in their original order     *
028300* because equal scores are never swapped past one another.      *
028400*****************************************************************
028500 3300-SORT-BY-SCORE.
028600     IF  RESULT-COUNT < 2
028700         GO TO 3300-EXIT.
028800
028900     PERFORM 3310-INSERTION-PASS
029000         VARYING WS-SORT-IDX FROM 2 BY 1
029100         UNTIL WS-SORT-IDX > RESULT-COUNT.
029200
029300 3300-EXIT.
029400     EXIT.
029500
029600 3310-INSERTION-PASS.
029700     SET WS-NEXT-IDX TO WS-SORT-IDX.
029800     PERFORM 3320-BUBBLE-DOWN
029900         WITH TEST BEFORE
030000         UNTIL WS-NEXT-IDX = 1
030100            OR RESULT-SCORE (WS-NEXT-IDX) <=
030200               RESULT-SCORE (WS-NEXT-IDX - 1).
030300
030400 3320-BUBBLE-DOWN.
030500     SET RESULT-IDX TO WS-NEXT-IDX.
030600     MOVE RESULT-CAT-INDEX (RESULT-IDX) TO WS-SWAP-CAT-INDEX.
030700     MOVE RESULT-SCORE     (RESULT-IDX) TO WS-SWAP-SCORE.
030800
030900     MOVE RESULT-CAT-INDEX (WS-NEXT-IDX - 1)
031000                                         TO RESULT-CAT-INDEX
031100                                            (WS-NEXT-IDX).
031200     MOVE RESULT-SCORE     (WS-NEXT-IDX - 1)
031300                                         TO RESULT-SCORE
031400                                            (WS-NEXT-IDX).
031500
031600     SET RESULT-IDX TO WS-NEXT-IDX.
031700     SET RESULT-IDX DOWN BY 1.
031800     MOVE WS-SWAP-CAT-INDEX TO RESULT-CAT-INDEX (RESULT-IDX).
031900     MOVE WS-SWAP-SCORE     TO RESULT-SCORE     (RESULT-IDX).
032000
032100     SET WS-NEXT-IDX DOWN BY 1.
032200
032300*****************************************************************
032400* If MAX-RESULTS > 0, keep only the first MAX-RESULTS.           *
032500*****************************************************************
032600 3400-APPLY-RESULT-CAP.
032700     IF  SC-MAX-RESULTS EQUAL ZEROES
032800         GO TO 3400-EXIT.
032900
033000     IF  RESULT-COUNT > SC-MAX-RESULTS
033100         MOVE SC-MAX-RESULTS TO RESULT-COUNT.
033200
033300 3400-EXIT.
033400     EXIT.
033500
033600*****************************************************************
033700* Unknown-goal audit.  Reached only when 2010 found no match -   *
033800* the caller then falls back to BALANCED.  Walks WS-GOAL-NAMES   *
033900* (the goal-id-only overlay of RULE-TABLE) a second time and     *
034000* logs the bad id for SYSOUT, so a partner sending a goal id     *
034100* GOAL-MATCHER upstream should have caught still shows up on     *
034200* this program's own trace.                                     *
034300*****************************************************************
034400 9905-CHECK-GOAL-NAME.                                            REQ46310
034500     MOVE 'N' TO WS-GOAL-NAME-FOUND-SW.
034600     PERFORM 9906-SCAN-GOAL-NAME                                  REQ46310
034700         VARYING WS-GN-IDX FROM 1 BY 1
034800         UNTIL WS-GN-IDX > RULE-TABLE-MAX                         REQ46310
034900            OR WS-GOAL-NAME-FOUND-SW EQUAL 'Y'.                   REQ46310
035000
035100     IF  WS-GOAL-NAME-FOUND-SW NOT EQUAL 'Y'                      REQ46310
035200         DISPLAY 'HMF004 UNKNOWN GOAL-ID, USING BALANCED: '       REQ46310
035300             SC-GOAL-ID.
035400
035500 9905-EXIT.                                                       REQ46310
035600     EXIT.
035700
035800 9906-SCAN-GOAL-NAME.                                             REQ46310
035900     IF  WS-GOAL-NAME (WS-GN-IDX) EQUAL SC-GOAL-ID                REQ46310
036000         MOVE 'Y' TO WS-GOAL-NAME-FOUND-SW.
036100
036200*****************************************************************
036300* Problem-determination trace - one line per call.  The header  *
036400* line names the goal; WS-RULE-TRACE-REDEF then walks the same   *
036500* 132 bytes as four 26-byte cells so a long goal id or a future  *
036600* widening of this line still prints in fixed-size chunks an     *
036700* operator can diff across runs.                                 *
036800*****************************************************************
036900 9900-WRITE-TRACE.
037000     DISPLAY WS-RULE-TRACE-LINE.
037100     PERFORM 9910-WRITE-TRACE-CELL                                REQ46310
037200         VARYING WS-TRACE-CELL-IDX FROM 1 BY 1                    REQ46310
037300         UNTIL WS-TRACE-CELL-IDX > 4.                             REQ46310
037400
037500 9910-WRITE-TRACE-CELL.                                           REQ46310
037600     DISPLAY 'HMF004 TRACE CELL ' WS-TRACE-CELL-IDX ': '          REQ46310
037700         WS-TRACE-AS-TABLE (WS-TRACE-CELL-IDX).                   REQ46310
