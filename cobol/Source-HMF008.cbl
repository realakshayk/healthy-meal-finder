000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HMF008.
000300 AUTHOR.        R L FRERKING.
000400 INSTALLATION.  HEALTHY MEAL FINDER - DIETARY SYSTEMS GROUP.
000500 DATE-WRITTEN.  05/26/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* HMF - Healthy Meal Finder batch rule engine.                  *
001100*                                                               *
001200* USAGE-ANALYTICS.  Keeps two running counter tables for the    *
001300* life of the run - one entry per distinct goal id searched,    *
001400* one entry per distinct restaurant/dish pair returned - and,   *
001500* at end of run, hands HMF001 the TOP GOALS / TOP DISHES report *
001600* lines one at a time so HMF001 can WRITE them to RUN-REPORT    *
001700* the same way it writes every other report line.  The browse   *
001800* is a plain START/NEXT/END cursor, same shape as a URIMAP      *
001900* browse, just over a WORKING-STORAGE table instead of a        *
002000* resource table.                                                *
002100*                                                               *
002200* Date       UserID   Description                               *
002300* ---------- -------- ----------------------------------------- *
002400* 05/26/1994 RFJ      Original cut - goal counter only.          *
002500* 03/09/1997 RLF      Added the dish counter and the top-10      *
002600*                     browse (replaces the old single-pass       *
002700*                     dump, which printed in arrival order).     *
002800* 01/06/1999 RFJ      Y2K - no date fields in this record, n/c.  *
002900* 09/02/2003 DWM      REQ 39502 - top-10 list now stops short    *
003000*                     of 10 lines when fewer distinct entries    *
003100*                     exist, instead of padding with blanks.     *
003200* 08/14/2006 DWM      REQ 46310 - 1120 now traces the raw bytes  *
003300*                     of a new dish counter entry on add.        *
003400* 08/24/2006 DWM      REQ 46430 - the overall goal/dish counters *
003500*                     never carried a partner id, so the only    *
003600*                     top-10 HMF001 could ask for was the house  *
003700*                     total.  New 'P' function and a matching    *
003800*                     pair of partner-keyed sub-tables give the  *
003900*                     caller a per-partner top-10 on request.    *
004000*                                                               *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800
004900*****************************************************************
005000* DEFINE LOCAL VARIABLES                                        *
005100*****************************************************************
005200 01  WS-PGM-NAME              PIC  X(08) VALUE 'HMF008  '.
005300
005400 01  WS-FOUND-SW              PIC  X(01) VALUE 'N'.
005500
005600*****************************************************************
005700* Goal counter table - one entry per distinct goal id the run    *
005800* has searched for (including spaces, the UNMATCHED goal id).   *
005900*****************************************************************
006000 01  WS-GOAL-COUNT-MAX        PIC S9(04) COMP VALUE 20.
006100 01  WS-GOAL-COUNT-ENTRIES    PIC S9(04) COMP VALUE ZEROES.
006200
006300 01  WS-GOAL-COUNT-TABLE.
006400     02  WS-GOAL-ENTRY        OCCURS 20 TIMES
006500                               INDEXED BY WS-GC-IDX.
006600         05  WS-GOAL-ID           PIC  X(12) VALUE SPACES.
006700         05  WS-GOAL-SEARCH-COUNT PIC  9(05) VALUE ZEROES.
006800         05  WS-GOAL-PICKED-SW    PIC  X(01) VALUE 'N'.
006900         05  FILLER               PIC  X(02).
007000
007100*****************************************************************
007200* Dish counter table - one entry per distinct restaurant/dish    *
007300* pair the run has returned to a requester; sized to the same   *
007400* 500-entry ceiling as the catalog itself.                       *
007500*****************************************************************
007600 01  WS-DISH-COUNT-MAX        PIC S9(04) COMP VALUE 500.
007700 01  WS-DISH-COUNT-ENTRIES    PIC S9(04) COMP VALUE ZEROES.
007800
007900 01  WS-DISH-COUNT-TABLE.
008000     02  WS-DISH-ENTRY        OCCURS 500 TIMES
008100                               INDEXED BY WS-DC-IDX.
008200         05  WS-DISH-RESTAURANT   PIC  X(30) VALUE SPACES.
008300         05  WS-DISH-NAME         PIC  X(40) VALUE SPACES.
008400         05  WS-DISH-RETURN-COUNT PIC  9(05) VALUE ZEROES.
008500         05  WS-DISH-PICKED-SW    PIC  X(01) VALUE 'N'.
008600         05  FILLER               PIC  X(04).
008700
008800*****************************************************************
008900* Raw-byte view of one dish counter entry, DISPLAYed by 1120    *
009000* whenever a new restaurant/dish pair is added, so the shop's   *
009100* storage-map audit can catch a PIC-width slip against the      *
009200* 80-byte entry the first run after this table changes.         *
009300*****************************************************************
009400 01  WS-DISH-COUNT-REDEF      REDEFINES WS-DISH-COUNT-TABLE.
009500     02  WS-DC-BYTES          OCCURS 500 TIMES PIC X(80).
009600
009700*****************************************************************
009800* Per-partner goal counter - same idea as WS-GOAL-COUNT-TABLE    *
009900* above, keyed by partner id as well as goal id, so a single     *
010000* partner's searches never inflate another partner's count.      *
010100* REQ 46430.                                                     *
010200*****************************************************************
010300 01  WS-GOAL-PTNR-MAX          PIC S9(04) COMP VALUE 100.
010400 01  WS-GOAL-PTNR-ENTRIES      PIC S9(04) COMP VALUE ZEROES.
010500
010600 01  WS-GOAL-PTNR-TABLE.
010700     02  WS-GP-ENTRY          OCCURS 100 TIMES
010800                               INDEXED BY WS-GP-IDX.
010900         05  WS-GP-PARTNER-ID     PIC  X(12) VALUE SPACES.
011000         05  WS-GP-GOAL-ID        PIC  X(12) VALUE SPACES.
011100         05  WS-GP-SEARCH-COUNT   PIC  9(05) VALUE ZEROES.
011200         05  WS-GP-PICKED-SW      PIC  X(01) VALUE 'N'.
011300         05  FILLER               PIC  X(02).
011400
011500*****************************************************************
011600* Per-partner dish counter - same idea, keyed by partner id plus *
011700* restaurant/dish.  REQ 46430.                                   *
011800*****************************************************************
011900 01  WS-DISH-PTNR-MAX          PIC S9(04) COMP VALUE 300.
012000 01  WS-DISH-PTNR-ENTRIES      PIC S9(04) COMP VALUE ZEROES.
012100
012200 01  WS-DISH-PTNR-TABLE.
012300     02  WS-DP-ENTRY          OCCURS 300 TIMES
012400                               INDEXED BY WS-DP-IDX.
012500         05  WS-DP-PARTNER-ID     PIC  X(12) VALUE SPACES.
012600         05  WS-DP-RESTAURANT     PIC  X(30) VALUE SPACES.
012700         05  WS-DP-DISH-NAME      PIC  X(40) VALUE SPACES.
012800         05  WS-DP-RETURN-COUNT   PIC  9(05) VALUE ZEROES.
012900         05  WS-DP-PICKED-SW      PIC  X(01) VALUE 'N'.
013000         05  FILLER               PIC  X(02).
013100
013200 01  WS-PARTNER-FILTER         PIC  X(12) VALUE SPACES.
013300
013400*****************************************************************
013500* Report-line work area.  Built one line at a time by           *
013600* 2000-BUILD-TOP-TEN, then kept in WS-REPORT-LINE-TABLE for the *
013700* browse to hand back to HMF001.  The two REDEFINES below give  *
013800* the goal section and the dish section their own column        *
013900* layouts over the same 132-byte print line.                    *
014000*****************************************************************
014100 01  WS-LINE-WORK              PIC  X(132) VALUE SPACES.
014200
014300 01  WS-GOAL-LINE-VIEW REDEFINES WS-LINE-WORK.
014400     02  GL-LABEL              PIC  X(14).
014500     02  GL-GOAL-ID            PIC  X(12).
014600     02  FILLER                PIC  X(10).
014700     02  GL-COUNT              PIC  ZZZZ9.
014800     02  FILLER                PIC  X(91).
014900
015000 01  WS-DISH-LINE-VIEW REDEFINES WS-LINE-WORK.
015100     02  DL-LABEL              PIC  X(14).
015200     02  DL-RESTAURANT         PIC  X(30).
015300     02  DL-DISH               PIC  X(40).
015400     02  FILLER                PIC  X(10).
015500     02  DL-COUNT              PIC  ZZZZ9.
015600     02  FILLER                PIC  X(33).
015700
015800 01  WS-REPORT-LINE-MAX        PIC S9(04) COMP VALUE 22.
015900 01  WS-REPORT-LINE-COUNT      PIC S9(04) COMP VALUE ZEROES.
016000
016100 01  WS-REPORT-LINE-TABLE.
016200     02  WS-REPORT-LINE        OCCURS 22 TIMES
016300                                INDEXED BY WS-RPT-IDX
016400                                PIC  X(132).
016500
016600 01  WS-TOP-TEN-CAP            PIC S9(04) COMP VALUE 10.
016700 01  WS-TOP-TEN-STEP           PIC S9(04) COMP VALUE ZEROES.
016800
016900 01  WS-BEST-COUNT             PIC  9(05) VALUE ZEROES.
017000 01  WS-BEST-GC-SUB            PIC S9(04) COMP VALUE ZEROES.
017100 01  WS-BEST-DC-SUB            PIC S9(04) COMP VALUE ZEROES.
017200 01  WS-BEST-GP-SUB            PIC S9(04) COMP VALUE ZEROES.
017300 01  WS-BEST-DP-SUB            PIC S9(04) COMP VALUE ZEROES.
017400
017500*****************************************************************
017600* Dynamic Storage - the COMMAREA passed by HMF001's CALL.  The   *
017700* function byte follows HMF001's own browse pattern - 'G' and   *
017800* 'D' record events; 'S'/'N'/'E' run the top-10 browse.          *
017900*****************************************************************
018000 LINKAGE SECTION.
018100 01  HMF008-COMMAREA.
018200     02  AN-FUNCTION            PIC  X(01).
018300         88  AN-RECORD-GOAL        VALUE 'G'.
018400         88  AN-RECORD-DISH        VALUE 'D'.
018500         88  AN-BROWSE-START       VALUE 'S'.
018600         88  AN-BROWSE-NEXT        VALUE 'N'.
018700         88  AN-BROWSE-END         VALUE 'E'.
018800         88  AN-BROWSE-PARTNER     VALUE 'P'.
018900     02  AN-IN-GOAL-ID          PIC  X(12).
019000     02  AN-IN-RESTAURANT-NAME  PIC  X(30).
019100     02  AN-IN-DISH-NAME        PIC  X(40).
019200     02  AN-IN-PARTNER-ID       PIC  X(12).
019300     02  AN-OUT-LINE-TEXT       PIC  X(132).
019400     02  AN-OUT-EOF-FLAG        PIC  X(01).
019500     02  FILLER                 PIC  X(08).
019600
019700 PROCEDURE DIVISION USING HMF008-COMMAREA.
019800
019900*****************************************************************
020000* Main process.                                                 *
020100*****************************************************************
020200     IF  AN-RECORD-GOAL
020300         PERFORM 1000-RECORD-GOAL-SEARCHED THRU 1000-EXIT
020400     ELSE
020500     IF  AN-RECORD-DISH
020600         PERFORM 1100-RECORD-DISH-RETURNED THRU 1100-EXIT
020700     ELSE
020800     IF  AN-BROWSE-START
020900         PERFORM 2000-BUILD-TOP-TEN        THRU 2000-EXIT
021000         SET WS-RPT-IDX TO 1
021100     ELSE
021200     IF  AN-BROWSE-PARTNER
021300         MOVE AN-IN-PARTNER-ID TO WS-PARTNER-FILTER
021400         PERFORM 2500-BUILD-PARTNER-TOP-TEN THRU 2500-EXIT
021500         SET WS-RPT-IDX TO 1
021600     ELSE
021700     IF  AN-BROWSE-NEXT
021800         PERFORM 2100-WRITE-ANALYTICS-SECTION THRU 2100-EXIT
021900     ELSE
022000     IF  AN-BROWSE-END
022100         SET WS-RPT-IDX TO 1.
022200
022300     GOBACK.
022400
022500*****************************************************************
022600* Find or add the goal's counter entry and bump its count.       *
022700*****************************************************************
022800 1000-RECORD-GOAL-SEARCHED.
022900     MOVE 'N' TO WS-FOUND-SW.
023000
023100     PERFORM 1010-SCAN-FOR-GOAL
023200         VARYING WS-GC-IDX FROM 1 BY 1
023300         UNTIL WS-GC-IDX > WS-GOAL-COUNT-ENTRIES
023400            OR WS-FOUND-SW EQUAL 'Y'.
023500
023600     IF  WS-FOUND-SW NOT EQUAL 'Y'
023700         PERFORM 1020-ADD-GOAL.
023800
023900     ADD 1 TO WS-GOAL-SEARCH-COUNT (WS-GC-IDX).
024000
024100     PERFORM 1030-RECORD-GOAL-PARTNER THRU 1030-EXIT.
024200
024300 1000-EXIT.
024400     EXIT.
024500
024600 1010-SCAN-FOR-GOAL.
024700     IF  WS-GOAL-ID (WS-GC-IDX) EQUAL AN-IN-GOAL-ID
024800         MOVE 'Y' TO WS-FOUND-SW.
024900
025000 1020-ADD-GOAL.
025100     IF  WS-GOAL-COUNT-ENTRIES < WS-GOAL-COUNT-MAX
025200         ADD 1 TO WS-GOAL-COUNT-ENTRIES
025300         SET WS-GC-IDX TO WS-GOAL-COUNT-ENTRIES
025400         MOVE AN-IN-GOAL-ID TO WS-GOAL-ID (WS-GC-IDX)
025500         MOVE ZEROES        TO WS-GOAL-SEARCH-COUNT (WS-GC-IDX)
025600         MOVE 'N'           TO WS-GOAL-PICKED-SW (WS-GC-IDX).
025700
025800*****************************************************************
025900* Same find-or-add, but keyed on partner id plus goal id, into   *
026000* the per-partner sub-table - REQ 46430.                         *
026100*****************************************************************
026200 1030-RECORD-GOAL-PARTNER.
026300     MOVE 'N' TO WS-FOUND-SW.
026400
026500     PERFORM 1040-SCAN-FOR-GOAL-PARTNER
026600         VARYING WS-GP-IDX FROM 1 BY 1
026700         UNTIL WS-GP-IDX > WS-GOAL-PTNR-ENTRIES
026800            OR WS-FOUND-SW EQUAL 'Y'.
026900
027000     IF  WS-FOUND-SW NOT EQUAL 'Y'
027100         PERFORM 1050-ADD-GOAL-PARTNER.
027200
027300     ADD 1 TO WS-GP-SEARCH-COUNT (WS-GP-IDX).
027400
027500 1030-EXIT.
027600     EXIT.
027700
027800 1040-SCAN-FOR-GOAL-PARTNER.
027900     IF  WS-GP-PARTNER-ID (WS-GP-IDX) EQUAL AN-IN-PARTNER-ID
028000         AND WS-GP-GOAL-ID (WS-GP-IDX) EQUAL AN-IN-GOAL-ID
028100         MOVE 'Y' TO WS-FOUND-SW.
028200
028300 1050-ADD-GOAL-PARTNER.
028400     IF  WS-GOAL-PTNR-ENTRIES < WS-GOAL-PTNR-MAX
028500         ADD 1 TO WS-GOAL-PTNR-ENTRIES
028600         SET WS-GP-IDX TO WS-GOAL-PTNR-ENTRIES
028700         MOVE AN-IN-PARTNER-ID TO WS-GP-PARTNER-ID (WS-GP-IDX)
028800         MOVE AN-IN-GOAL-ID    TO WS-GP-GOAL-ID    (WS-GP-IDX)
028900         MOVE ZEROES           TO WS-GP-SEARCH-COUNT (WS-GP-IDX)
029000         MOVE 'N'              TO WS-GP-PICKED-SW   (WS-GP-IDX).
029100
029200*****************************************************************
029300* Find or add the restaurant/dish counter entry and bump it.    *
029400*****************************************************************
029500 1100-RECORD-DISH-RETURNED.
029600     MOVE 'N' TO WS-FOUND-SW.
029700
029800     PERFORM 1110-SCAN-FOR-DISH
029900         VARYING WS-DC-IDX FROM 1 BY 1
030000         UNTIL WS-DC-IDX > WS-DISH-COUNT-ENTRIES
030100            OR WS-FOUND-SW EQUAL 'Y'.
030200
030300     IF  WS-FOUND-SW NOT EQUAL 'Y'
030400         PERFORM 1120-ADD-DISH.
030500
030600     ADD 1 TO WS-DISH-RETURN-COUNT (WS-DC-IDX).
030700
030800     PERFORM 1130-RECORD-DISH-PARTNER THRU 1130-EXIT.
030900
031000 1100-EXIT.
031100     EXIT.
031200
031300 1110-SCAN-FOR-DISH.
031400     IF  WS-DISH-RESTAURANT (WS-DC-IDX)
031500                             EQUAL AN-IN-RESTAURANT-NAME
031600         AND WS-DISH-NAME (WS-DC-IDX) EQUAL AN-IN-DISH-NAME
031700         MOVE 'Y' TO WS-FOUND-SW.
031800
031900 1120-ADD-DISH.
032000     IF  WS-DISH-COUNT-ENTRIES < WS-DISH-COUNT-MAX
032100         ADD 1 TO WS-DISH-COUNT-ENTRIES
032200         SET WS-DC-IDX TO WS-DISH-COUNT-ENTRIES
032300         MOVE AN-IN-RESTAURANT-NAME TO
032400                             WS-DISH-RESTAURANT (WS-DC-IDX)
032500         MOVE AN-IN-DISH-NAME       TO WS-DISH-NAME (WS-DC-IDX)
032600         MOVE ZEROES                TO
032700                             WS-DISH-RETURN-COUNT (WS-DC-IDX)
032800         MOVE 'N'                   TO
032900                             WS-DISH-PICKED-SW (WS-DC-IDX)
033000         DISPLAY 'HMF008 DISH ENTRY ' WS-DC-IDX ' ADDED, RAW='    REQ46310
033100             WS-DC-BYTES (WS-DC-IDX).                             REQ46310
033200
033300*****************************************************************
033400* Same find-or-add, but keyed on partner id plus restaurant/dish *
033500* into the per-partner sub-table - REQ 46430.                   *
033600*****************************************************************
033700 1130-RECORD-DISH-PARTNER.
033800     MOVE 'N' TO WS-FOUND-SW.
033900
034000     PERFORM 1140-SCAN-FOR-DISH-PARTNER
034100         VARYING WS-DP-IDX FROM 1 BY 1
034200         UNTIL WS-DP-IDX > WS-DISH-PTNR-ENTRIES
034300            OR WS-FOUND-SW EQUAL 'Y'.
034400
034500     IF  WS-FOUND-SW NOT EQUAL 'Y'
034600         PERFORM 1150-ADD-DISH-PARTNER.
034700
034800     ADD 1 TO WS-DP-RETURN-COUNT (WS-DP-IDX).
034900
035000 1130-EXIT.
035100     EXIT.
035200
035300 1140-SCAN-FOR-DISH-PARTNER.
035400     IF  WS-DP-PARTNER-ID (WS-DP-IDX) EQUAL AN-IN-PARTNER-ID
035500         AND WS-DP-RESTAURANT (WS-DP-IDX)
035600                             EQUAL AN-IN-RESTAURANT-NAME
035700         AND WS-DP-DISH-NAME  (WS-DP-IDX) EQUAL AN-IN-DISH-NAME
035800         MOVE 'Y' TO WS-FOUND-SW.
035900
036000 1150-ADD-DISH-PARTNER.
036100     IF  WS-DISH-PTNR-ENTRIES < WS-DISH-PTNR-MAX
036200         ADD 1 TO WS-DISH-PTNR-ENTRIES
036300         SET WS-DP-IDX TO WS-DISH-PTNR-ENTRIES
036400         MOVE AN-IN-PARTNER-ID      TO
036500                             WS-DP-PARTNER-ID (WS-DP-IDX)
036600         MOVE AN-IN-RESTAURANT-NAME TO
036700                             WS-DP-RESTAURANT (WS-DP-IDX)
036800         MOVE AN-IN-DISH-NAME       TO
036900                             WS-DP-DISH-NAME (WS-DP-IDX)
037000         MOVE ZEROES                TO
037100                             WS-DP-RETURN-COUNT (WS-DP-IDX)
037200         MOVE 'N'                   TO
037300                             WS-DP-PICKED-SW   (WS-DP-IDX).
037400
037500*****************************************************************
037600* Build the TOP GOALS and TOP DISHES section, ten lines of       *
037700* each at most, into WS-REPORT-LINE-TABLE for the browse.        *
037800*****************************************************************
037900 2000-BUILD-TOP-TEN.
038000     MOVE ZEROES TO WS-REPORT-LINE-COUNT.
038100
038200     MOVE SPACES        TO WS-LINE-WORK.
038300     MOVE 'TOP GOALS'   TO GL-LABEL.
038400     PERFORM 2900-APPEND-LINE THRU 2900-EXIT.
038500
038600     MOVE ZEROES TO WS-BEST-GC-SUB.
038700     PERFORM 2010-FIND-TOP-GOAL
038800         VARYING WS-TOP-TEN-STEP FROM 1 BY 1
038900         UNTIL WS-TOP-TEN-STEP > WS-TOP-TEN-CAP
039000            OR WS-BEST-GC-SUB EQUAL ZEROES.
039100
039200     MOVE SPACES        TO WS-LINE-WORK.
039300     MOVE 'TOP DISHES'  TO DL-LABEL.
039400     PERFORM 2900-APPEND-LINE THRU 2900-EXIT.
039500
039600     MOVE ZEROES TO WS-BEST-DC-SUB.
039700     PERFORM 2030-FIND-TOP-DISH
039800         VARYING WS-TOP-TEN-STEP FROM 1 BY 1
039900         UNTIL WS-TOP-TEN-STEP > WS-TOP-TEN-CAP
040000            OR WS-BEST-DC-SUB EQUAL ZEROES.
040100
040200 2000-EXIT.
040300     EXIT.
040400
040500*****************************************************************
040600* Linear scan for the highest unpicked goal count; zero means   *
040700* none left (fewer than ten distinct goals were ever searched). *
040800*****************************************************************
040900 2010-FIND-TOP-GOAL.
041000     MOVE ZEROES TO WS-BEST-COUNT.
041100     MOVE ZEROES TO WS-BEST-GC-SUB.
041200
041300     PERFORM 2020-SCAN-ONE-GOAL
041400         VARYING WS-GC-IDX FROM 1 BY 1
041500         UNTIL WS-GC-IDX > WS-GOAL-COUNT-ENTRIES.
041600
041700     IF  WS-BEST-GC-SUB > ZEROES
041800         SET WS-GC-IDX TO WS-BEST-GC-SUB
041900         MOVE 'Y' TO WS-GOAL-PICKED-SW (WS-GC-IDX)
042000         MOVE SPACES         TO WS-LINE-WORK
042100         MOVE WS-GOAL-ID (WS-GC-IDX) TO GL-GOAL-ID
042200         MOVE WS-GOAL-SEARCH-COUNT (WS-GC-IDX) TO GL-COUNT
042300         PERFORM 2900-APPEND-LINE THRU 2900-EXIT.
042400
042500 2020-SCAN-ONE-GOAL.
042600     IF  WS-GOAL-PICKED-SW (WS-GC-IDX) NOT EQUAL 'Y'
042700         AND WS-GOAL-SEARCH-COUNT (WS-GC-IDX) > WS-BEST-COUNT
042800         MOVE WS-GOAL-SEARCH-COUNT (WS-GC-IDX) TO WS-BEST-COUNT
042900         SET WS-BEST-GC-SUB TO WS-GC-IDX.
043000
043100*****************************************************************
043200* Same idea, over the dish counter table.                       *
043300*****************************************************************
043400 2030-FIND-TOP-DISH.
043500     MOVE ZEROES TO WS-BEST-COUNT.
043600     MOVE ZEROES TO WS-BEST-DC-SUB.
043700
043800     PERFORM 2040-SCAN-ONE-DISH
043900         VARYING WS-DC-IDX FROM 1 BY 1
044000         UNTIL WS-DC-IDX > WS-DISH-COUNT-ENTRIES.
044100
044200     IF  WS-BEST-DC-SUB > ZEROES
044300         SET WS-DC-IDX TO WS-BEST-DC-SUB
044400         MOVE 'Y' TO WS-DISH-PICKED-SW (WS-DC-IDX)
044500         MOVE SPACES TO WS-LINE-WORK
044600         MOVE WS-DISH-RESTAURANT (WS-DC-IDX) TO DL-RESTAURANT
044700         MOVE WS-DISH-NAME (WS-DC-IDX)        TO DL-DISH
044800         MOVE WS-DISH-RETURN-COUNT (WS-DC-IDX) TO DL-COUNT
044900         PERFORM 2900-APPEND-LINE THRU 2900-EXIT.
045000
045100 2040-SCAN-ONE-DISH.
045200     IF  WS-DISH-PICKED-SW (WS-DC-IDX) NOT EQUAL 'Y'
045300         AND WS-DISH-RETURN-COUNT (WS-DC-IDX) > WS-BEST-COUNT
045400         MOVE WS-DISH-RETURN-COUNT (WS-DC-IDX) TO WS-BEST-COUNT
045500         SET WS-BEST-DC-SUB TO WS-DC-IDX.
045600
045700*****************************************************************
045800* Per-partner top-10, built on request - AN-BROWSE-PARTNER with  *
045900* AN-IN-PARTNER-ID set.  Picked-switches for the requested       *
046000* partner are reset first so a partner can be re-browsed more    *
046100* than once in the same run.  REQ 46430.                         *
046200*****************************************************************
046300 2500-BUILD-PARTNER-TOP-TEN.
046400     MOVE ZEROES TO WS-REPORT-LINE-COUNT.
046500
046600     PERFORM 2505-RESET-ONE-GP-PICK
046700         VARYING WS-GP-IDX FROM 1 BY 1
046800         UNTIL WS-GP-IDX > WS-GOAL-PTNR-ENTRIES.
046900
047000     PERFORM 2506-RESET-ONE-DP-PICK
047100         VARYING WS-DP-IDX FROM 1 BY 1
047200         UNTIL WS-DP-IDX > WS-DISH-PTNR-ENTRIES.
047300
047400     MOVE SPACES          TO WS-LINE-WORK.
047500     MOVE 'PARTNER GOALS' TO GL-LABEL.
047600     PERFORM 2900-APPEND-LINE THRU 2900-EXIT.
047700
047800     MOVE ZEROES TO WS-BEST-GP-SUB.
047900     PERFORM 2510-FIND-TOP-GOAL-PTNR
048000         VARYING WS-TOP-TEN-STEP FROM 1 BY 1
048100         UNTIL WS-TOP-TEN-STEP > WS-TOP-TEN-CAP
048200            OR WS-BEST-GP-SUB EQUAL ZEROES.
048300
048400     MOVE SPACES           TO WS-LINE-WORK.
048500     MOVE 'PARTNER DISHES' TO DL-LABEL.
048600     PERFORM 2900-APPEND-LINE THRU 2900-EXIT.
048700
048800     MOVE ZEROES TO WS-BEST-DP-SUB.
048900     PERFORM 2530-FIND-TOP-DISH-PTNR
049000         VARYING WS-TOP-TEN-STEP FROM 1 BY 1
049100         UNTIL WS-TOP-TEN-STEP > WS-TOP-TEN-CAP
049200            OR WS-BEST-DP-SUB EQUAL ZEROES.
049300
049400 2500-EXIT.
049500     EXIT.
049600
049700 2505-RESET-ONE-GP-PICK.
049800     IF  WS-GP-PARTNER-ID (WS-GP-IDX) EQUAL WS-PARTNER-FILTER
049900         MOVE 'N' TO WS-GP-PICKED-SW (WS-GP-IDX).
050000
050100 2506-RESET-ONE-DP-PICK.
050200     IF  WS-DP-PARTNER-ID (WS-DP-IDX) EQUAL WS-PARTNER-FILTER
050300         MOVE 'N' TO WS-DP-PICKED-SW (WS-DP-IDX).
050400
050500*****************************************************************
050600* Linear scan for the highest unpicked goal count for this one   *
050700* partner; zero means none left for that partner.                *
050800*****************************************************************
050900 2510-FIND-TOP-GOAL-PTNR.
051000     MOVE ZEROES TO WS-BEST-COUNT.
051100     MOVE ZEROES TO WS-BEST-GP-SUB.
051200
051300     PERFORM 2520-SCAN-ONE-GOAL-PTNR
051400         VARYING WS-GP-IDX FROM 1 BY 1
051500         UNTIL WS-GP-IDX > WS-GOAL-PTNR-ENTRIES.
051600
051700     IF  WS-BEST-GP-SUB > ZEROES
051800         SET WS-GP-IDX TO WS-BEST-GP-SUB
051900         MOVE 'Y' TO WS-GP-PICKED-SW (WS-GP-IDX)
052000         MOVE SPACES TO WS-LINE-WORK
052100         MOVE WS-GP-GOAL-ID (WS-GP-IDX) TO GL-GOAL-ID
052200         MOVE WS-GP-SEARCH-COUNT (WS-GP-IDX) TO GL-COUNT
052300         PERFORM 2900-APPEND-LINE THRU 2900-EXIT.
052400
052500 2520-SCAN-ONE-GOAL-PTNR.
052600     IF  WS-GP-PARTNER-ID (WS-GP-IDX) EQUAL WS-PARTNER-FILTER
052700         AND WS-GP-PICKED-SW (WS-GP-IDX) NOT EQUAL 'Y'
052800         AND WS-GP-SEARCH-COUNT (WS-GP-IDX) > WS-BEST-COUNT
052900         MOVE WS-GP-SEARCH-COUNT (WS-GP-IDX) TO WS-BEST-COUNT
053000         SET WS-BEST-GP-SUB TO WS-GP-IDX.
053100
053200*****************************************************************
053300* Same idea, over the per-partner dish counter table.            *
053400*****************************************************************
053500 2530-FIND-TOP-DISH-PTNR.
053600     MOVE ZEROES TO WS-BEST-COUNT.
053700     MOVE ZEROES TO WS-BEST-DP-SUB.
053800
053900     PERFORM 2540-SCAN-ONE-DISH-PTNR
054000         VARYING WS-DP-IDX FROM 1 BY 1
054100         UNTIL WS-DP-IDX > WS-DISH-PTNR-ENTRIES.
054200
054300     IF  WS-BEST-DP-SUB > ZEROES
054400         SET WS-DP-IDX TO WS-BEST-DP-SUB
054500         MOVE 'Y' TO WS-DP-PICKED-SW (WS-DP-IDX)
054600         MOVE SPACES TO WS-LINE-WORK
054700         MOVE WS-DP-RESTAURANT (WS-DP-IDX) TO DL-RESTAURANT
054800         MOVE WS-DP-DISH-NAME  (WS-DP-IDX) TO DL-DISH
054900         MOVE WS-DP-RETURN-COUNT (WS-DP-IDX) TO DL-COUNT
055000         PERFORM 2900-APPEND-LINE THRU 2900-EXIT.
055100
055200 2540-SCAN-ONE-DISH-PTNR.
055300     IF  WS-DP-PARTNER-ID (WS-DP-IDX) EQUAL WS-PARTNER-FILTER
055400         AND WS-DP-PICKED-SW (WS-DP-IDX) NOT EQUAL 'Y'
055500         AND WS-DP-RETURN-COUNT (WS-DP-IDX) > WS-BEST-COUNT
055600         MOVE WS-DP-RETURN-COUNT (WS-DP-IDX) TO WS-BEST-COUNT
055700         SET WS-BEST-DP-SUB TO WS-DP-IDX.
055800
055900*****************************************************************
056000* Append WS-LINE-WORK to WS-REPORT-LINE-TABLE.                   *
056100*****************************************************************
056200 2900-APPEND-LINE.
056300     IF  WS-REPORT-LINE-COUNT < WS-REPORT-LINE-MAX
056400         ADD 1 TO WS-REPORT-LINE-COUNT
056500         SET WS-RPT-IDX TO WS-REPORT-LINE-COUNT
056600         MOVE WS-LINE-WORK TO WS-REPORT-LINE (WS-RPT-IDX).
056700
056800 2900-EXIT.
056900     EXIT.
057000
057100*****************************************************************
057200* Browse NEXT - hand back one report line, newest cursor         *
057300* position first; EOF once the table is exhausted.               *
057400*****************************************************************
057500 2100-WRITE-ANALYTICS-SECTION.
057600     IF  WS-RPT-IDX > WS-REPORT-LINE-COUNT
057700         MOVE 'Y' TO AN-OUT-EOF-FLAG
057800         MOVE SPACES TO AN-OUT-LINE-TEXT
057900     ELSE
058000         MOVE 'N' TO AN-OUT-EOF-FLAG
058100         MOVE WS-REPORT-LINE (WS-RPT-IDX) TO AN-OUT-LINE-TEXT
058200         SET WS-RPT-IDX UP BY 1.
058300
058400 2100-EXIT.
058500     EXIT.
058600
058700*****************************************************************
058800* End - HMF008.                                                 *
058900*****************************************************************
