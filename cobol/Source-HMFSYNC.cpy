000100*****************************************************************
000200* HMFSYNC - Healthy Meal Finder goal-synonym table.              *
000300*                                                               *
000400* The GOAL-MATCHER synonym table - 40 free-text phrases across   *
000500* the four canonical goals.  Exact and approximate match both    *
000600* walk this table.  Built once at VALUE time - changes when the  *
000700* dietitians hand us a new phrase, same as the rule table in     *
000800* HMFTABC.                                                      *
000900*                                                               *
001000* COPY'd into HMF003 only.  Split out of HMFTABC on 08/21/2006   *
001100* so HMF003 quits carrying the unrelated rule table it never     *
001200* referenced.                                                   *
001300*                                                               *
001400* Date       UserID   Description                               *
001500* ---------- -------- ----------------------------------------- *
001600* 08/21/2006 DWM      REQ 46412 - new copybook, lifted verbatim  *
001700*                     off HMFTABC's synonym table section.       *
001800*****************************************************************
001900
002000*****************************************************************
002100* GOAL-MATCHER synonym table - 40 free-text phrases across the   *
002200* four goals, exact and approximate match both walk this table.  *
002300*****************************************************************
002400 01  SYN-TABLE-MAX             PIC S9(04) COMP VALUE 40.
002500
002600 01  SYN-TABLE.
002700     02  SYN-ENTRY            OCCURS 40 TIMES
002800                               INDEXED BY SYN-IDX.
002900         05  SYN-GOAL-ID          PIC  X(12).
003000         05  SYN-TEXT             PIC  X(20).
003100         05  FILLER               PIC  X(03).
003200
003300*****************************************************************
003400* End - HMFSYNC.                                                *
003500*****************************************************************
