000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    HMF003.
000300 AUTHOR.        R L FRERKING.
000400 INSTALLATION.  HEALTHY MEAL FINDER - DIETARY SYSTEMS GROUP.
000500 DATE-WRITTEN.  03/11/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* HMF - Healthy Meal Finder batch rule engine.                  *
001100*                                                               *
001200* GOAL-MATCHER.  Called by HMF001 for every REQUESTS record to  *
001300* resolve the partner's free-text GOAL-TEXT to one of our four  *
001400* canonical goal codes (MUSCLE_GAIN, WEIGHT_LOSS, KETO,          *
001500* BALANCED).  Tries an exact synonym match first; failing that, *
001600* scores every synonym with a character-frequency similarity     *
001700* ratio and takes the best one if it clears 80.  Always hands    *
001800* back the top three candidate goals as suggestions, whether    *
001900* or not we matched, so HMF001 can print them on a miss.         *
002000*                                                               *
002100* Date       UserID   Description                               *
002200* ---------- -------- ----------------------------------------- *
002300* 03/11/1994 RFJ      Original cut - exact match only.           *
002400* 09/22/1997 RLF      Added approximate match and suggestions.   *
002500* 01/06/1999 RFJ      Y2K - no date fields touched here, n/c.    *
002600* 11/14/2003 DWM      REQ 40219 - added "lean bulk" and "get     *
002700*                     stronger" synonyms per Dietary review.     *
002800* 08/14/2006 DWM      REQ 46310 - 2110 now traces each candidate *
002900*                     synonym in two 10-byte halves for SYSOUT.  *
003000* 08/21/2006 DWM      REQ 46412 - swapped COPY HMFTABC for COPY  *
003100*                     HMFSYNC - this pgm never walked the rule   *
003200*                     table, only the synonym table.  9800 now   *
003300*                     traces the frequency tables' raw bytes     *
003400*                     through the new WS-FREQ-RAW-VIEW redefine. *
003500*                                                               *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300
004400*****************************************************************
004500* DEFINE LOCAL VARIABLES                                        *
004600*****************************************************************
004700 01  WS-PGM-NAME             PIC  X(08) VALUE 'HMF003  '.
004800
004900 01  WS-GOAL-TEXT-LC         PIC  X(30) VALUE SPACES.
005000 01  WS-COMPARE-FIELD        PIC  X(20) VALUE SPACES.
005100*****************************************************************
005200* Two 10-byte halves of the candidate synonym, DISPLAYed on the  *
005300* approximate-match trace in 2110 so a 20-byte SYN-TEXT with an  *
005400* embedded low value does not run together with the column that *
005500* follows it on SYSOUT.                                          *
005600*****************************************************************
005700 01  WS-COMPARE-OVERLAY REDEFINES WS-COMPARE-FIELD.
005800     05  WS-COMPARE-HALF-1   PIC  X(10).
005900     05  WS-COMPARE-HALF-2   PIC  X(10).
006000
006100 01  WS-INPUT-LEN            PIC S9(04) COMP VALUE ZEROES.
006200 01  WS-SYN-LEN              PIC S9(04) COMP VALUE ZEROES.
006300
006400 01  WS-ALPHABET             PIC  X(37) VALUE
006500         'abcdefghijklmnopqrstuvwxyz0123456789 '.
006600 01  WS-ALPHA-IDX             PIC S9(04) COMP VALUE ZEROES.
006700
006800 01  WS-FREQ-TABLE.
006900     05  WS-FREQ-1           PIC  9(03) COMP OCCURS 37 TIMES.
007000     05  WS-FREQ-2           PIC  9(03) COMP OCCURS 37 TIMES.
007100*****************************************************************
007200* Raw-byte view of the two frequency tables, DISPLAYed by 9800   *
007300* right after they are built so a mismatched table size (someone*
007400* widens WS-ALPHABET without widening these OCCURS to match)    *
007500* shows up on SYSOUT the first run after the change, not as a   *
007600* silent truncated ratio.                                       *
007700*****************************************************************
007800 01  WS-FREQ-RAW-VIEW REDEFINES WS-FREQ-TABLE PIC X(148).
007900
008000 01  WS-MATCHING-CHARS        PIC S9(06) COMP VALUE ZEROES.
008100 01  WS-RATIO-RESULT          PIC  9(03) VALUE ZEROES.
008200 01  WS-RATIO-NUMER           PIC S9(09) COMP VALUE ZEROES.
008300 01  WS-RATIO-DENOM           PIC S9(09) COMP VALUE ZEROES.
008400
008500*****************************************************************
008600* Best-ratio-per-goal work area, reduced to four slots - one     *
008700* per canonical goal - for the suggestion ranking pass.          *
008800*****************************************************************
008900 01  WS-BEST-TABLE.
009000     05  WS-BEST-ENTRY       OCCURS 4 TIMES
009100                               INDEXED BY WS-BEST-IDX.
009200         10  WS-BEST-GOAL-ID PIC  X(12) VALUE SPACES.
009300         10  WS-BEST-RATIO   PIC  9(03) VALUE ZEROES.
009400
009500*****************************************************************
009600* Alternate numeric overlay of WS-BEST-TABLE used only to zero   *
009700* every ratio in one sweep at the top of a request.              *
009800*****************************************************************
009900 01  WS-BEST-TABLE-NUMERIC REDEFINES WS-BEST-TABLE.
010000     05  WS-BEST-NUM-ENTRY   OCCURS 4 TIMES.
010100         10  FILLER          PIC  X(12).
010200         10  FILLER          PIC  9(03).
010300
010400 01  WS-HIGH-RATIO            PIC  9(03) VALUE ZEROES.
010500 01  WS-HIGH-RANK             PIC S9(04) COMP VALUE ZEROES.
010600 01  WS-WORK-IDX              PIC S9(04) COMP VALUE ZEROES.
010700 01  WS-SWAP-GOAL-ID          PIC  X(12) VALUE SPACES.
010800 01  WS-SWAP-RATIO            PIC  9(03) VALUE ZEROES.
010900
011000 01  WS-EXACT-FOUND           PIC  X(01) VALUE 'N'.
011100
011200 COPY HMFSYNC.
011300
011400*****************************************************************
011500* Dynamic Storage - the COMMAREA passed by HMF001's CALL.        *
011600*****************************************************************
011700 LINKAGE SECTION.
011800 01  HMF003-COMMAREA.
011900     02  GM-GOAL-TEXT         PIC  X(30).
012000     02  GM-GOAL-ID           PIC  X(12).
012100     02  GM-CONFIDENCE        PIC  9(03).
012200     02  GM-SUGGEST-1         PIC  X(12).
012300     02  GM-SUGGEST-2         PIC  X(12).
012400     02  GM-SUGGEST-3         PIC  X(12).
012500     02  FILLER               PIC  X(04).
012600
012700 PROCEDURE DIVISION USING HMF003-COMMAREA.
012800
012900*****************************************************************
013000* Main process.                                                 *
013100*****************************************************************
013200     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
013300     PERFORM 2000-EXACT-MATCH        THRU 2000-EXIT.
013400     IF  WS-EXACT-FOUND NOT EQUAL 'Y'
013500         PERFORM 2100-APPROX-MATCH   THRU 2100-EXIT.
013600     PERFORM 2200-BUILD-SUGGESTIONS  THRU 2200-EXIT.
013700     GOBACK.
013800
013900*****************************************************************
014000* Build the synonym table, lowercase the partner's goal text,    *
014100* and clear the best-ratio-per-goal work area.                   *
014200*****************************************************************
014300 1000-INITIALIZE.
014400     MOVE SPACES                  TO GM-GOAL-ID.
014500     MOVE ZEROES                  TO GM-CONFIDENCE.
014600     MOVE SPACES                  TO GM-SUGGEST-1 GM-SUGGEST-2
014700                                      GM-SUGGEST-3.
014800     MOVE 'N'                     TO WS-EXACT-FOUND.
014900     INITIALIZE WS-BEST-TABLE-NUMERIC.
015000
015100     MOVE GM-GOAL-TEXT            TO WS-GOAL-TEXT-LC.
015200     INSPECT WS-GOAL-TEXT-LC
015300         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
015400                 TO 'abcdefghijklmnopqrstuvwxyz'.
015500
015600     PERFORM 1100-BUILD-SYNONYMS  THRU 1100-EXIT.
015700
015800 1000-EXIT.
015900     EXIT.
016000
016100*****************************************************************
016200* Build the 40-entry synonym table.  This table is small and    *
016300* changes only when Dietary asks for a new phrase, so it is     *
016400* built fresh on every call rather than carried across calls.   *
016500*****************************************************************
016600 1100-BUILD-SYNONYMS.
016700     SET SYN-IDX TO 1.
016800     PERFORM 1110-MUSCLE-GAIN-SYNS.
016900     PERFORM 1120-WEIGHT-LOSS-SYNS.
017000     PERFORM 1130-KETO-SYNS.
017100     PERFORM 1140-BALANCED-SYNS.
017200
017300 1100-EXIT.
017400     EXIT.
017500
017600 1110-MUSCLE-GAIN-SYNS.
017700     PERFORM 1199-ADD-SYN-MUS1 THRU 1199-ADD-SYN-MUS12.
017800
017900 1120-WEIGHT-LOSS-SYNS.
018000     PERFORM 1198-ADD-SYN-WGT1 THRU 1198-ADD-SYN-WGT12.
018100
018200 1130-KETO-SYNS.
018300     PERFORM 1197-ADD-SYN-KET1 THRU 1197-ADD-SYN-KET8.
018400
018500 1140-BALANCED-SYNS.
018600     PERFORM 1196-ADD-SYN-BAL1 THRU 1196-ADD-SYN-BAL8.
018700
018800*****************************************************************
018900* One PERFORM range per goal, one paragraph per synonym - this   *
019000* keeps the table build self-documenting and easy for Dietary   *
019100* to hand us a new phrase without touching the search logic.    *
019200*****************************************************************
019300 1199-ADD-SYN-MUS1.
019400     MOVE 'MUSCLE_GAIN ' TO SYN-GOAL-ID (SYN-IDX).
019500     MOVE 'muscle gain'        TO SYN-TEXT (SYN-IDX).
019600     SET SYN-IDX UP BY 1.
019700 1199-ADD-SYN-MUS2.
019800     MOVE 'MUSCLE_GAIN ' TO SYN-GOAL-ID (SYN-IDX).
019900     MOVE 'musle gain'         TO SYN-TEXT (SYN-IDX).
020000     SET SYN-IDX UP BY 1.
020100 1199-ADD-SYN-MUS3.
020200     MOVE 'MUSCLE_GAIN ' TO SYN-GOAL-ID (SYN-IDX).
020300     MOVE 'bulk'                TO SYN-TEXT (SYN-IDX).
020400     SET SYN-IDX UP BY 1.
020500 1199-ADD-SYN-MUS4.
020600     MOVE 'MUSCLE_GAIN ' TO SYN-GOAL-ID (SYN-IDX).
020700     MOVE 'bulking'             TO SYN-TEXT (SYN-IDX).
020800     SET SYN-IDX UP BY 1.
020900 1199-ADD-SYN-MUS5.
021000     MOVE 'MUSCLE_GAIN ' TO SYN-GOAL-ID (SYN-IDX).
021100     MOVE 'lean bulk'           TO SYN-TEXT (SYN-IDX).
021200     SET SYN-IDX UP BY 1.
021300 1199-ADD-SYN-MUS6.
021400     MOVE 'MUSCLE_GAIN ' TO SYN-GOAL-ID (SYN-IDX).
021500     MOVE 'build muscle'        TO SYN-TEXT (SYN-IDX).
021600     SET SYN-IDX UP BY 1.
021700 1199-ADD-SYN-MUS7.
021800     MOVE 'MUSCLE_GAIN ' TO SYN-GOAL-ID (SYN-IDX).
021900     MOVE 'bodybuilding'        TO SYN-TEXT (SYN-IDX).
022000     SET SYN-IDX UP BY 1.
022100 1199-ADD-SYN-MUS8.
022200     MOVE 'MUSCLE_GAIN ' TO SYN-GOAL-ID (SYN-IDX).
022300     MOVE 'gain weight'         TO SYN-TEXT (SYN-IDX).
022400     SET SYN-IDX UP BY 1.
022500 1199-ADD-SYN-MUS9.
022600     MOVE 'MUSCLE_GAIN ' TO SYN-GOAL-ID (SYN-IDX).
022700     MOVE 'get stronger'        TO SYN-TEXT (SYN-IDX).
022800     SET SYN-IDX UP BY 1.
022900 1199-ADD-SYN-MUS10.
023000     MOVE 'MUSCLE_GAIN ' TO SYN-GOAL-ID (SYN-IDX).
023100     MOVE 'bulk up'             TO SYN-TEXT (SYN-IDX).
023200     SET SYN-IDX UP BY 1.
023300 1199-ADD-SYN-MUS11.
023400     MOVE 'MUSCLE_GAIN ' TO SYN-GOAL-ID (SYN-IDX).
023500     MOVE 'strength training'   TO SYN-TEXT (SYN-IDX).
023600     SET SYN-IDX UP BY 1.
023700 1199-ADD-SYN-MUS12.
023800     MOVE 'MUSCLE_GAIN ' TO SYN-GOAL-ID (SYN-IDX).
023900     MOVE 'muscle mass'         TO SYN-TEXT (SYN-IDX).
024000     SET SYN-IDX UP BY 1.
024100
024200 1198-ADD-SYN-WGT1.
024300     MOVE 'WEIGHT_LOSS ' TO SYN-GOAL-ID (SYN-IDX).
024400     MOVE 'weight loss'         TO SYN-TEXT (SYN-IDX).
024500     SET SYN-IDX UP BY 1.
024600 1198-ADD-SYN-WGT2.
024700     MOVE 'WEIGHT_LOSS ' TO SYN-GOAL-ID (SYN-IDX).
024800     MOVE 'lose weight'         TO SYN-TEXT (SYN-IDX).
024900     SET SYN-IDX UP BY 1.
025000 1198-ADD-SYN-WGT3.
025100     MOVE 'WEIGHT_LOSS ' TO SYN-GOAL-ID (SYN-IDX).
025200     MOVE 'loose weight'        TO SYN-TEXT (SYN-IDX).
025300     SET SYN-IDX UP BY 1.
025400 1198-ADD-SYN-WGT4.
025500     MOVE 'WEIGHT_LOSS ' TO SYN-GOAL-ID (SYN-IDX).
025600     MOVE 'fat loss'            TO SYN-TEXT (SYN-IDX).
025700     SET SYN-IDX UP BY 1.
025800 1198-ADD-SYN-WGT5.
025900     MOVE 'WEIGHT_LOSS ' TO SYN-GOAL-ID (SYN-IDX).
026000     MOVE 'cut'                 TO SYN-TEXT (SYN-IDX).
026100     SET SYN-IDX UP BY 1.
026200 1198-ADD-SYN-WGT6.
026300     MOVE 'WEIGHT_LOSS ' TO SYN-GOAL-ID (SYN-IDX).
026400     MOVE 'cutting'             TO SYN-TEXT (SYN-IDX).
026500     SET SYN-IDX UP BY 1.
026600 1198-ADD-SYN-WGT7.
026700     MOVE 'WEIGHT_LOSS ' TO SYN-GOAL-ID (SYN-IDX).
026800     MOVE 'diet'                TO SYN-TEXT (SYN-IDX).
026900     SET SYN-IDX UP BY 1.
027000 1198-ADD-SYN-WGT8.
027100     MOVE 'WEIGHT_LOSS ' TO SYN-GOAL-ID (SYN-IDX).
027200     MOVE 'slim down'           TO SYN-TEXT (SYN-IDX).
027300     SET SYN-IDX UP BY 1.
027400 1198-ADD-SYN-WGT9.
027500     MOVE 'WEIGHT_LOSS ' TO SYN-GOAL-ID (SYN-IDX).
027600     MOVE 'get lean'            TO SYN-TEXT (SYN-IDX).
027700     SET SYN-IDX UP BY 1.
027800 1198-ADD-SYN-WGT10.
027900     MOVE 'WEIGHT_LOSS ' TO SYN-GOAL-ID (SYN-IDX).
028000     MOVE 'burn fat'            TO SYN-TEXT (SYN-IDX).
028100     SET SYN-IDX UP BY 1.
028200 1198-ADD-SYN-WGT11.
028300     MOVE 'WEIGHT_LOSS ' TO SYN-GOAL-ID (SYN-IDX).
028400     MOVE 'calorie deficit'     TO SYN-TEXT (SYN-IDX).
028500     SET SYN-IDX UP BY 1.
028600 1198-ADD-SYN-WGT12.
028700     MOVE 'WEIGHT_LOSS ' TO SYN-GOAL-ID (SYN-IDX).
028800     MOVE 'drop weight'         TO SYN-TEXT (SYN-IDX).
028900     SET SYN-IDX UP BY 1.
029000
029100 1197-ADD-SYN-KET1.
029200     MOVE 'KETO        ' TO SYN-GOAL-ID (SYN-IDX).
029300     MOVE 'keto'                TO SYN-TEXT (SYN-IDX).
029400     SET SYN-IDX UP BY 1.
029500 1197-ADD-SYN-KET2.
029600     MOVE 'KETO        ' TO SYN-GOAL-ID (SYN-IDX).
029700     MOVE 'ketogenic'          TO SYN-TEXT (SYN-IDX).
029800     SET SYN-IDX UP BY 1.
029900 1197-ADD-SYN-KET3.
030000     MOVE 'KETO        ' TO SYN-GOAL-ID (SYN-IDX).
030100     MOVE 'keto diet'          TO SYN-TEXT (SYN-IDX).
030200     SET SYN-IDX UP BY 1.
030300 1197-ADD-SYN-KET4.
030400     MOVE 'KETO        ' TO SYN-GOAL-ID (SYN-IDX).
030500     MOVE 'ketogenic diet'     TO SYN-TEXT (SYN-IDX).
030600     SET SYN-IDX UP BY 1.
030700 1197-ADD-SYN-KET5.
030800     MOVE 'KETO        ' TO SYN-GOAL-ID (SYN-IDX).
030900     MOVE 'low carb'           TO SYN-TEXT (SYN-IDX).
031000     SET SYN-IDX UP BY 1.
031100 1197-ADD-SYN-KET6.
031200     MOVE 'KETO        ' TO SYN-GOAL-ID (SYN-IDX).
031300     MOVE 'lowcarb'            TO SYN-TEXT (SYN-IDX).
031400     SET SYN-IDX UP BY 1.
031500 1197-ADD-SYN-KET7.
031600     MOVE 'KETO        ' TO SYN-GOAL-ID (SYN-IDX).
031700     MOVE 'ketosis'            TO SYN-TEXT (SYN-IDX).
031800     SET SYN-IDX UP BY 1.
031900 1197-ADD-SYN-KET8.
032000     MOVE 'KETO        ' TO SYN-GOAL-ID (SYN-IDX).
032100     MOVE 'keto meal plan'     TO SYN-TEXT (SYN-IDX).
032200     SET SYN-IDX UP BY 1.
032300
032400 1196-ADD-SYN-BAL1.
032500     MOVE 'BALANCED    ' TO SYN-GOAL-ID (SYN-IDX).
032600     MOVE 'balanced'           TO SYN-TEXT (SYN-IDX).
032700     SET SYN-IDX UP BY 1.
032800 1196-ADD-SYN-BAL2.
032900     MOVE 'BALANCED    ' TO SYN-GOAL-ID (SYN-IDX).
033000     MOVE 'balanced diet'      TO SYN-TEXT (SYN-IDX).
033100     SET SYN-IDX UP BY 1.
033200 1196-ADD-SYN-BAL3.
033300     MOVE 'BALANCED    ' TO SYN-GOAL-ID (SYN-IDX).
033400     MOVE 'healthy eating'     TO SYN-TEXT (SYN-IDX).
033500     SET SYN-IDX UP BY 1.
033600 1196-ADD-SYN-BAL4.
033700     MOVE 'BALANCED    ' TO SYN-GOAL-ID (SYN-IDX).
033800     MOVE 'maintenance'        TO SYN-TEXT (SYN-IDX).
033900     SET SYN-IDX UP BY 1.
034000 1196-ADD-SYN-BAL5.
034100     MOVE 'BALANCED    ' TO SYN-GOAL-ID (SYN-IDX).
034200     MOVE 'wellness'           TO SYN-TEXT (SYN-IDX).
034300     SET SYN-IDX UP BY 1.
034400 1196-ADD-SYN-BAL6.
034500     MOVE 'BALANCED    ' TO SYN-GOAL-ID (SYN-IDX).
034600     MOVE 'nutrition'          TO SYN-TEXT (SYN-IDX).
034700     SET SYN-IDX UP BY 1.
034800 1196-ADD-SYN-BAL7.
034900     MOVE 'BALANCED    ' TO SYN-GOAL-ID (SYN-IDX).
035000     MOVE 'healthy lifestyle'  TO SYN-TEXT (SYN-IDX).
035100     SET SYN-IDX UP BY 1.
035200 1196-ADD-SYN-BAL8.
035300     MOVE 'BALANCED    ' TO SYN-GOAL-ID (SYN-IDX).
035400     MOVE 'general health'     TO SYN-TEXT (SYN-IDX).
035500     SET SYN-IDX UP BY 1.
035600
035700*****************************************************************
035800* Exact synonym match.  An empty or all-blank goal text never    *
035900* matches - it falls straight through to the suggestion pass     *
036000* with every ratio at zero.                                      *
036100*****************************************************************
036200 2000-EXACT-MATCH.
036300     IF  WS-GOAL-TEXT-LC EQUAL SPACES
036400         GO TO 2000-EXIT.
036500
036600     MOVE WS-GOAL-TEXT-LC (1:20) TO WS-COMPARE-FIELD.
036700
036800     PERFORM 2010-SCAN-FOR-EXACT
036900         VARYING SYN-IDX FROM 1 BY 1
037000         UNTIL SYN-IDX > SYN-TABLE-MAX
037100            OR WS-EXACT-FOUND EQUAL 'Y'.
037200
037300 2000-EXIT.
037400     EXIT.
037500
037600 2010-SCAN-FOR-EXACT.
037700     IF  WS-COMPARE-FIELD EQUAL SYN-TEXT (SYN-IDX)
037800         AND WS-GOAL-TEXT-LC (21:10) EQUAL SPACES
037900         MOVE SYN-GOAL-ID (SYN-IDX) TO GM-GOAL-ID
038000         MOVE 100                   TO GM-CONFIDENCE
038100         MOVE 'Y'                   TO WS-EXACT-FOUND.
038200
038300*****************************************************************
038400* Approximate match.  Every synonym is scored; the best ratio   *
038500* for each of the four goals is kept in WS-BEST-TABLE.  The      *
038600* overall winner becomes the match if its ratio is at least 80. *
038700*****************************************************************
038800 2100-APPROX-MATCH.
038900     IF  WS-GOAL-TEXT-LC EQUAL SPACES
039000         GO TO 2100-EXIT.
039100
039200     PERFORM 2110-SCORE-ONE-SYNONYM
039300         VARYING SYN-IDX FROM 1 BY 1
039400         UNTIL SYN-IDX > SYN-TABLE-MAX.
039500
039600     MOVE ZEROES TO WS-HIGH-RATIO.
039700     MOVE ZEROES TO WS-HIGH-RANK.
039800     PERFORM 2150-FIND-HIGHEST
039900         VARYING WS-BEST-IDX FROM 1 BY 1
040000         UNTIL WS-BEST-IDX > 4.
040100
040200     IF  WS-HIGH-RATIO >= 80
040300         MOVE WS-BEST-GOAL-ID (WS-HIGH-RANK) TO GM-GOAL-ID
040400         MOVE WS-HIGH-RATIO                  TO GM-CONFIDENCE
040500     ELSE
040600         MOVE SPACES  TO GM-GOAL-ID
040700         MOVE ZEROES  TO GM-CONFIDENCE.
040800
040900 2100-EXIT.
041000     EXIT.
041100
041200 2110-SCORE-ONE-SYNONYM.
041300     MOVE SYN-TEXT (SYN-IDX) TO WS-COMPARE-FIELD.
041400     DISPLAY 'HMF003 COMPARING "' WS-COMPARE-HALF-1               REQ46310
041500         WS-COMPARE-HALF-2 '"'.                                   REQ46310
041600     PERFORM 9800-COMPUTE-RATIO THRU 9800-EXIT.
041700
041800     PERFORM 2120-KEEP-IF-BEST
041900         VARYING WS-BEST-IDX FROM 1 BY 1
042000         UNTIL WS-BEST-IDX > 4.
042100
042200 2120-KEEP-IF-BEST.
042300     IF  SYN-GOAL-ID (SYN-IDX) EQUAL WS-BEST-GOAL-ID (WS-BEST-IDX)
042400        OR WS-BEST-GOAL-ID (WS-BEST-IDX) EQUAL SPACES
042500         IF  WS-BEST-GOAL-ID (WS-BEST-IDX) EQUAL SPACES
042600             MOVE SYN-GOAL-ID (SYN-IDX)  TO WS-BEST-GOAL-ID
042700                                             (WS-BEST-IDX)
042800             MOVE WS-RATIO-RESULT        TO WS-BEST-RATIO
042900                                             (WS-BEST-IDX)
043000         ELSE
043100             IF  WS-RATIO-RESULT > WS-BEST-RATIO (WS-BEST-IDX)
043200                 MOVE WS-RATIO-RESULT    TO WS-BEST-RATIO
043300                                             (WS-BEST-IDX)
043400             END-IF
043500         END-IF
043600         SET WS-BEST-IDX TO 5.
043700
043800 2150-FIND-HIGHEST.
043900     IF  WS-BEST-RATIO (WS-BEST-IDX) > WS-HIGH-RATIO
044000         MOVE WS-BEST-RATIO (WS-BEST-IDX) TO WS-HIGH-RATIO
044100         SET  WS-HIGH-RANK TO WS-BEST-IDX.
044200
044300*****************************************************************
044400* Build the top-3 distinct-goal suggestion list, descending by  *
044500* best ratio, regardless of whether any of them cleared 80.     *
044600*****************************************************************
044700 2200-BUILD-SUGGESTIONS.
044800     IF  WS-GOAL-TEXT-LC EQUAL SPACES
044900         GO TO 2200-EXIT.
045000
045100     PERFORM 2210-BUBBLE-BEST-TABLE
045200         VARYING WS-WORK-IDX FROM 1 BY 1
045300         UNTIL WS-WORK-IDX > 3.
045400
045500     IF  WS-BEST-RATIO (1) > ZEROES
045600         MOVE WS-BEST-GOAL-ID (1) TO GM-SUGGEST-1.
045700     IF  WS-BEST-RATIO (2) > ZEROES
045800         MOVE WS-BEST-GOAL-ID (2) TO GM-SUGGEST-2.
045900     IF  WS-BEST-RATIO (3) > ZEROES
046000         MOVE WS-BEST-GOAL-ID (3) TO GM-SUGGEST-3.
046100
046200 2200-EXIT.
046300     EXIT.
046400
046500*****************************************************************
046600* Three passes of a simple exchange sort is plenty for a four-  *
046700* entry table - no need for anything fancier here.               *
046800*****************************************************************
046900 2210-BUBBLE-BEST-TABLE.
047000     PERFORM 2220-COMPARE-ADJACENT
047100         VARYING WS-BEST-IDX FROM 1 BY 1
047200         UNTIL WS-BEST-IDX > 3.
047300
047400 2220-COMPARE-ADJACENT.
047500     SET WS-WORK-IDX TO WS-BEST-IDX.
047600     SET WS-WORK-IDX UP BY 1.
047700     IF  WS-BEST-RATIO (WS-WORK-IDX) > WS-BEST-RATIO (WS-BEST-IDX)
047800         MOVE WS-BEST-GOAL-ID (WS-BEST-IDX) TO WS-SWAP-GOAL-ID
047900         MOVE WS-BEST-RATIO   (WS-BEST-IDX) TO WS-SWAP-RATIO
048000         MOVE WS-BEST-GOAL-ID (WS-WORK-IDX)
048100                              TO WS-BEST-GOAL-ID (WS-BEST-IDX)
048200         MOVE WS-BEST-RATIO   (WS-WORK-IDX)
048300                              TO WS-BEST-RATIO   (WS-BEST-IDX)
048400         MOVE WS-SWAP-GOAL-ID TO WS-BEST-GOAL-ID (WS-WORK-IDX)
048500         MOVE WS-SWAP-RATIO   TO WS-BEST-RATIO   (WS-WORK-IDX).
048600
048700*****************************************************************
048800* Character-frequency similarity ratio between the lowercased   *
048900* input (WS-GOAL-TEXT-LC) and the current candidate              *
049000* (WS-COMPARE-FIELD).  matching-chars is the sum, over every     *
049100* letter/digit/space, of the smaller of the two occurrence       *
049200* counts; ratio = 100 x 2 x matching-chars / (len1 + len2).      *
049300*****************************************************************
049400 9800-COMPUTE-RATIO.
049500     INITIALIZE WS-FREQ-TABLE.
049600     MOVE ZEROES TO WS-INPUT-LEN WS-SYN-LEN WS-MATCHING-CHARS.
049700
049800     PERFORM 9810-COUNT-CHAR
049900         VARYING WS-ALPHA-IDX FROM 1 BY 1
050000         UNTIL WS-ALPHA-IDX > 37.
050100
050200     PERFORM 9820-ADD-MIN-COUNT
050300         VARYING WS-ALPHA-IDX FROM 1 BY 1
050400         UNTIL WS-ALPHA-IDX > 37.
050500
050600     DISPLAY 'HMF003 FREQ TABLE RAW BYTES='
050700         WS-FREQ-RAW-VIEW (1:40).
050800     INSPECT WS-GOAL-TEXT-LC TALLYING WS-INPUT-LEN
050900         FOR CHARACTERS BEFORE INITIAL SPACES.
051000     MOVE 20 TO WS-SYN-LEN.
051100     INSPECT WS-COMPARE-FIELD TALLYING WS-SYN-LEN
051200         FOR LEADING SPACES.
051300     COMPUTE WS-SYN-LEN = 20 - WS-SYN-LEN.
051400
051500     COMPUTE WS-RATIO-NUMER = WS-MATCHING-CHARS * 200.
051600     COMPUTE WS-RATIO-DENOM = WS-INPUT-LEN + WS-SYN-LEN.
051700     IF  WS-RATIO-DENOM EQUAL ZEROES
051800         MOVE ZEROES TO WS-RATIO-RESULT
051900     ELSE
052000         COMPUTE WS-RATIO-RESULT ROUNDED =
052100                 WS-RATIO-NUMER / WS-RATIO-DENOM.
052200
052300 9800-EXIT.
052400     EXIT.
052500
052600 9810-COUNT-CHAR.
052700     INSPECT WS-GOAL-TEXT-LC
052800         TALLYING WS-FREQ-1 (WS-ALPHA-IDX)
052900         FOR ALL WS-ALPHABET (WS-ALPHA-IDX:1).
053000     INSPECT WS-COMPARE-FIELD
053100         TALLYING WS-FREQ-2 (WS-ALPHA-IDX)
053200         FOR ALL WS-ALPHABET (WS-ALPHA-IDX:1).
053300
053400 9820-ADD-MIN-COUNT.
053500     IF  WS-FREQ-1 (WS-ALPHA-IDX) < WS-FREQ-2 (WS-ALPHA-IDX)
053600         ADD WS-FREQ-1 (WS-ALPHA-IDX) TO WS-MATCHING-CHARS
053700     ELSE
053800         ADD WS-FREQ-2 (WS-ALPHA-IDX) TO WS-MATCHING-CHARS.
