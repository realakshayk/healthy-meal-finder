000100*****************************************************************
000200* HMFRECC - Healthy Meal Finder request/result record           *
000300* definitions.                                                  *
000400*                                                               *
000500* Holds the REQUESTS file record and the RECOMMENDATIONS file   *
000600* record.  COPY'd into HMF001.                                   *
000700*                                                               *
000800* Date       UserID   Description                               *
000900* ---------- -------- ----------------------------------------- *
001000* 03/11/1994 RFJ      Original cut.                              *
001100* 05/02/1996 RLF      Added RATE-LIMIT-STATUS work record.       *
001200* 01/06/1999 RFJ      Y2K - no date fields in this record, n/c.  *
001300* 07/19/2006 DWM      REQ 46205 - dropped RATE-LIMIT-STATUS and  *
001400*                     the REQ-SCRATCH/RC-NUTRITION-VIEW          *
001500*                     overlays; nothing in the suite ever        *
001600*                     walked them - HMF002 keeps its own counter *
001700*                     table and HMF001's report totals are       *
001800*                     built off that table's COMMAREA output,    *
001900*                     not this copybook.                        *
002000*****************************************************************
002100
002200*****************************************************************
002300* REQUESTS file record - one per search request.                *
002400*****************************************************************
002500 01  REQUEST-RECORD.
002600     02  RQ-PARTNER-ID          PIC  X(12).
002700     02  RQ-GOAL-TEXT           PIC  X(30).
002800     02  RQ-RADIUS-MILES        PIC  9(02)V9(01).
002900     02  RQ-MAX-RESULTS         PIC  9(03).
003000     02  FILLER                 PIC  X(01).
003100
003200*****************************************************************
003300* RECOMMENDATIONS file record - one per kept meal.               *
003400*****************************************************************
003500 01  RECOMMENDATION-RECORD.
003600     02  RC-PARTNER-ID          PIC  X(12).
003700     02  RC-GOAL-ID             PIC  X(12).
003800     02  RC-RESTAURANT-NAME     PIC  X(30).
003900     02  RC-DISH-NAME           PIC  X(40).
004000     02  RC-CALORIES            PIC  9(04).
004100     02  RC-PROTEIN-G           PIC  9(03).
004200     02  RC-CARBS-G             PIC  9(03).
004300     02  RC-FAT-G               PIC  9(03).
004400     02  RC-DISTANCE-MILES      PIC  9(02)V9(01).
004500     02  RC-SCORE               PIC  9(01).
004600     02  FILLER                 PIC  X(06).
004700
004800*****************************************************************
004900* End - HMFRECC.                                                *
005000*****************************************************************
